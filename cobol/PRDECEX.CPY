000100****************************************************************
000200* PRDECEX   -  EXCEPTION RESOLVE/ESCALATE DECISION TRANSACTION
000300*               (EXC-DECISION-FILE) -- ONE ROW PER PORTAL DECISION
000400*               AGAINST AN OPEN EXCEPTION.  SORTED BY DEX-EXC-ID
000500*               BEFORE HANDOFF TO STEP 030 (PRCDECN).
000600*----------------------------------------------------------------
000700* HIST:  2009-02-18  WLT  ORIGINAL LAYOUT (REQ P0311-30).
000800* HIST:  2013-04-11  DJP  ADDED DEX-RESOLUTION/DEX-RESOLVED-BY --
000900*                         RESOLUTION HAD NO PLACE TO CARRY THESE
001000*                         BACK TO THE EXCEPTION RECORD UNTIL NOW.
001100****************************************************************
001200 01  PR-EXCEPTION-DECISION-RECORD.
001300     05  DEX-EXC-ID                  PIC X(16).
001400     05  DEX-DECISION                PIC X(10).
001500         88  DEX-IS-RESOLVE              VALUE 'RESOLVE'.
001600         88  DEX-IS-ESCALATE             VALUE 'ESCALATE'.
001700     05  DEX-RESOLUTION               PIC X(30).
001800     05  DEX-RESOLVED-BY              PIC X(20).
001900     05  FILLER                       PIC X(4).
