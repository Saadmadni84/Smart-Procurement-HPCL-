000100*****************************************************************
000200* PROPERTY OF STATE PROCUREMENT DIVISION - DATA PROCESSING DEPT.
000300* UNAUTHORIZED REPRODUCTION OR DISCLOSURE PROHIBITED.
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     RULEVAL.
000700 AUTHOR.         R S KOWALSKI.
000800 INSTALLATION.   STATE PROCUREMENT DIVISION - DATA PROCESSING.
000900 DATE-WRITTEN.   03/09/1991.
001000 DATE-COMPILED.
001100 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001200*****************************************************************
001300*                     C H A N G E   L O G                       *
001400*-----------------------------------------------------------------
001500* DATE       BY    TICKET     DESCRIPTION
001600*-----------------------------------------------------------------
001700* 03/09/91   RSK   P0311-01   ORIGINAL DELIVERY.  CALLED SUBPROGRAM
001800*                             THAT SCORES ONE PURCHASE REQUEST
001900*                             AGAINST THE ACTIVE COMPLIANCE RULE
002000*                             TABLE BUILT BY PRCBTCH.
002100* 07/14/91   RSK   P0311-04   ADDED DATE-OFFSET RULE TESTING FOR
002200*                             REQUIRED-BY-DATE (GT/GE/LT/LE DAYS).
002300* 11/02/92   TMH   P0311-09   ADDED 'ALL' AS A WILDCARD RULE
002400*                             CATEGORY SO CROSS-CATEGORY RULES
002500*                             (E.G. VALUE CEILINGS) DO NOT HAVE TO
002600*                             BE DUPLICATED PER CATEGORY.
002700* 06/18/94   RSK   P0311-13   RULE TABLE RAISED FROM 40 TO 100
002800*                             ENTRIES PER COMPLIANCE OFFICE REQUEST.
002900* 09/23/96   DJP   P0311-18   VIOLATION ACTION OF 'BLOCK' NOW SETS
003000*                             WS-VIOLATION-BLOCKED-SW SO CALLER CAN
003100*                             SKIP THE APPROVAL BUILD STEP OUTRIGHT.
003200* 01/06/99   TMH   Y2K-0311   YEAR 2000 REMEDIATION.  DATE-OFFSET
003300*                             RULE TEST NO LONGER COMPARES RAW
003400*                             CCYYMMDD DIGITS -- BOTH THE PR DATE
003500*                             AND TODAY-PLUS-OFFSET ARE NOW CONVERTED
003600*                             TO AN ABSOLUTE DAY NUMBER (SEE 350-CALC
003700*                             -ABS-DAYS) BEFORE THE COMPARE, SO A
003800*                             WINDOW STRADDLING A CENTURY BOUNDARY NO
003900*                             LONGER MIS-SCORES.  RAN PARALLEL
004000*                             AGAINST 1991-2001 TEST DECK, CLEAN.
004100* 04/02/11   DJP   INC-88231  VIOLATION TABLE BOUND CHECKED AT 20
004200*                             ENTRIES AFTER A PR WITH A BAD RULE ROW
004300*                             LOOPED THE CALLER'S WRITE STEP.  EXTRA
004400*                             HITS PAST 20 ARE NOW SILENTLY DROPPED
004500*                             AND COUNTED IN WS-VIOLATION-OVERFLOW.
004600* 02/11/15   DJP   P0311-27   UNKNOWN FIELD NAME OR OPERATOR ON A
004700*                             RULE ROW IS NOW TREATED AS "NO HIT"
004800*                             INSTEAD OF ABENDING U0891 -- BAD DATA
004900*                             SHOULD NOT TAKE DOWN THE NIGHTLY RUN.
005000*****************************************************************
005100*    THIS SUBPROGRAM IS CALLED ONCE PER PURCHASE REQUEST BY
005200*    PRCBTCH (SEE PRCBTCH 235-EVALUATE-RULES).  IT WALKS THE
005300*    ACTIVE RULE TABLE PASSED IN LINKAGE, TESTS EVERY RULE WHOSE
005400*    CATEGORY MATCHES THE PR (OR IS THE 'ALL' WILDCARD), AND
005500*    RETURNS A TABLE OF VIOLATIONS PLUS A BLOCKED SWITCH.  IT
005600*    OWNS NO FILES OF ITS OWN -- ALL I-O IS DONE BY THE CALLER.
005700*****************************************************************
005800 ENVIRONMENT DIVISION.
005900*    NO FILE-CONTROL PARAGRAPH -- THIS SUBPROGRAM OWNS NO FILES OF
006000*    ITS OWN, PER THE PROGRAM-HEADER NOTE ABOVE.  EVERYTHING IT
006100*    NEEDS ARRIVES IN LINKAGE FROM THE CALLER.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.    IBM-390.
006400 OBJECT-COMPUTER.    IBM-390.
006500 SPECIAL-NAMES.      C01 IS TOP-OF-FORM
006600                      UPSI-0 ON STATUS IS RULEVAL-TRACE-ON
006700                      UPSI-0 OFF STATUS IS RULEVAL-TRACE-OFF
006800                      CLASS NUMERIC-OPERATOR VALUE 'GE' 'GT'
006900                                                    'LE' 'LT' 'EQ'.
007000*
007100*    RULEVAL-TRACE-ON/OFF ARE NOT WIRED TO ANY CODE IN THIS
007200*    VERSION -- LEFT IN PLACE FOR THE DIAGNOSTIC LOGGING SWITCH
007300*    DESCRIBED IN TICKET P0311-04 IF IT IS EVER PICKED BACK UP.
007400*
007500 DATA DIVISION.
007600 WORKING-STORAGE SECTION.
007700*
007800 01  WS-RULEVAL-SWITCHES.
007900     05  WS-RULE-HIT-SW              PIC X     VALUE 'N'.
008000         88  WS-RULE-HIT                  VALUE 'Y'.
008100     05  WS-LEAP-YEAR-SW             PIC X     VALUE 'N'.
008200         88  WS-LEAP-YEAR                  VALUE 'Y'.
008300     05  FILLER                      PIC X(2).
008400*
008500 77  WS-VIOLATION-OVERFLOW           PIC 9(3)  COMP   VALUE 0.
008600*
008700 01  WS-ABS-DAY-WORK-AREA.
008800*    WORKING AREA SHARED BY 350-CALC-ABS-DAYS AND ITS TWO HELPERS --
008900*    LOADED FRESH BY EVERY CALLER OF 350 (010-INITIALIZE FOR TODAY'S
009000*    DATE, 220-TEST-DATE-RULE FOR THE PR'S OWN REQUIRED-BY DATE)
009100*    BEFORE EACH PERFORM, SO THERE IS NO CARRY-OVER BETWEEN THE TWO
009200*    DATES 350 IS ASKED TO CONVERT DURING ONE CALL TO THIS PROGRAM.
009300     05  WS-ABS-CCYY                 PIC 9(4).
009400     05  WS-ABS-MM                   PIC 9(2).
009500     05  WS-ABS-DD                   PIC 9(2).
009600     05  WS-ABS-YY1                  PIC 9(4)  COMP.
009700     05  WS-ABS-SUB                  PIC 9(2)  COMP.
009800     05  WS-ABS-DAYS-RESULT          PIC 9(9)  COMP.
009900     05  FILLER                      PIC X(2).
010000 01  WS-ABS-DAY-DISPLAY REDEFINES WS-ABS-DAY-WORK-AREA.
010100*    CHARACTER VIEW OF THE SAME EIGHT BYTES ABOVE -- NOT MOVED TO OR
010200*    FROM ANYWHERE IN THIS VERSION, BUT KEPT READY FOR THE RULEVAL-
010300*    TRACE-ON SWITCH (SEE SPECIAL-NAMES ABOVE) THE DAY A DIAGNOSTIC
010400*    DISPLAY OF THE DATE BEING SCORED IS WIRED UP.
010500     05  WS-ABS-DAY-DISPLAY-CCYYMMDD PIC X(8).
010600     05  FILLER                      PIC X(6).
010700*
010800 01  WS-LEAP-CHECK-WORK-AREA.
010900*    QUOTIENT AND REMAINDER FIELDS FOR THE THREE DIVIDES IN
011000*    360-CHECK-LEAP-YEAR.  THE QUOTIENTS THEMSELVES ARE NEVER USED
011100*    FOR ANYTHING -- DIVIDE REQUIRES A GIVING TARGET EVEN WHEN ONLY
011200*    THE REMAINDER MATTERS TO THE CALLER.
011300     05  WS-LC-QUOTIENT              PIC 9(6)  COMP.
011400     05  WS-LC-REM-4                 PIC 9(4)  COMP.
011500     05  WS-LC-REM-100               PIC 9(4)  COMP.
011600     05  WS-LC-REM-400               PIC 9(4)  COMP.
011700     05  FILLER                      PIC X(2).
011800*
011900 01  WS-TODAY-BROKEN-DOWN.
012000     05  WS-TODAY-ABS-DAYS           PIC 9(9)  COMP.
012100     05  WS-COMPARE-ABS-DAYS         PIC 9(9)  COMP.
012200     05  WS-PR-REQ-ABS-DAYS          PIC 9(9)  COMP.
012300     05  FILLER                      PIC X(2).
012400*
012500*    WS-MONTH-DAYS-LIT IS THE STANDARD "DAYS-PER-MONTH,
012600*    NON-LEAP-YEAR" STRING.  WS-MONTH-DAYS-TBL REDEFINES IT AS A
012700*    12-ENTRY TABLE SO 350-CALC-ABS-DAYS CAN INDEX IT DIRECTLY
012800*    INSTEAD OF CARRYING TWELVE 88-LEVELS.
012900*
013000 01  WS-MONTH-DAYS-LIT               PIC X(24)
013100                      VALUE '312831303130313130313031'.
013200 01  WS-MONTH-DAYS-TBL REDEFINES WS-MONTH-DAYS-LIT.
013300     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES
013400                        INDEXED BY WS-MTH-IX      PIC 9(2).
013500*
013600 LINKAGE SECTION.
013700*    PR-MASTER-RECORD IS PASSED BY REFERENCE FROM PRCBTCH'S OWN
013800*    COPY OF THE SAME LAYOUT -- RULEVAL READS IT (PR-CATEGORY,
013900*    PR-ESTIMATED-VALUE, THE PR-REQ- DATE FIELDS) BUT NEVER WRITES
014000*    TO IT; ANY STATUS OR VIOLATION FLAGGING THE CALLER NEEDS TO
014100*    RECORD ON THE PR ITSELF IS DONE BACK IN PRCBTCH, NOT HERE.
014200 COPY PRMSTREC.
014300*
014400 01  LK-TODAY-CCYYMMDD                PIC 9(8).
014500 01  LK-TODAY-DATE-R  REDEFINES LK-TODAY-CCYYMMDD.
014600     05  LK-TODAY-CCYY               PIC 9(4).
014700     05  LK-TODAY-MM                 PIC 9(2).
014800     05  LK-TODAY-DD                 PIC 9(2).
014900*
015000 COPY PRRULTBL.
015100*
015200 COPY PRVIOTBL.
015300*
015400 01  LK-RETURN-CD                    PIC S9(4) COMP.
015500*
015600 PROCEDURE DIVISION USING PR-MASTER-RECORD
015700                          LK-TODAY-CCYYMMDD
015800                          WS-RULE-TABLE
015900                          WS-VIOLATION-TABLE
016000                          LK-RETURN-CD.
016100*
016200 000-MAIN-LINE.
016300*    CALLED ONCE PER PR BY PRCBTCH -- THERE IS NO LOOPING BACK INTO
016400*    THIS PARAGRAPH FROM WITHIN THIS SUBPROGRAM ITSELF.  THE CALLER
016500*    OWNS THE PR-BY-PR LOOP; RULEVAL JUST SCORES WHATEVER PR-MASTER-
016600*    RECORD WAS PASSED IN LINKAGE THIS CALL AND RETURNS.  A ZERO
016700*    RETURN CODE IS THE ONLY VALUE THIS VERSION EVER SETS -- THE
016800*    LINKAGE ITEM IS RESERVED FOR A FUTURE "TABLE COULD NOT BE
016900*    APPLIED" SIGNAL IF ONE IS EVER NEEDED, SAME AS UPSI-0 ABOVE.
017000     PERFORM 010-INITIALIZE THRU 010-EXIT.
017100     PERFORM 100-BUILD-APPLICABLE-SET THRU 100-EXIT.
017200     MOVE 0 TO LK-RETURN-CD.
017300     GOBACK.
017400*
017500 010-INITIALIZE.
017600*    WS-VIOLATION-TABLE IS CLEARED EVERY CALL -- IT IS LINKAGE, NOT
017700*    WORKING-STORAGE, SO IT PERSISTS BETWEEN CALLS UNLESS EXPLICITLY
017800*    WIPED HERE, AND A STALE VIOLATION FROM THE PRIOR PR WOULD
017900*    OTHERWISE SURVIVE INTO THIS PR'S RESULT SET.
018000     INITIALIZE WS-VIOLATION-TABLE.
018100     MOVE 'N' TO WS-RULE-HIT-SW.
018200     MOVE 0 TO WS-VIOLATION-OVERFLOW.
018300*    TODAY'S ABSOLUTE-DAY NUMBER IS COMPUTED ONCE HERE RATHER THAN
018400*    INSIDE 220-TEST-DATE-RULE, SINCE IT DOES NOT CHANGE ACROSS THE
018500*    RULE TABLE WALK THAT FOLLOWS -- NO SENSE RECOMPUTING IT ONCE
018600*    PER DATE-OFFSET RULE ROW WHEN ONE CALL SUFFICES FOR ALL OF THEM.
018700     MOVE LK-TODAY-CCYY TO WS-ABS-CCYY.
018800     MOVE LK-TODAY-MM   TO WS-ABS-MM.
018900     MOVE LK-TODAY-DD   TO WS-ABS-DD.
019000     PERFORM 350-CALC-ABS-DAYS THRU 350-EXIT.
019100     MOVE WS-ABS-DAYS-RESULT TO WS-TODAY-ABS-DAYS.
019200 010-EXIT.
019300     EXIT.
019400*
019500 100-BUILD-APPLICABLE-SET.
019600*    WALKS THE ENTIRE ACTIVE RULE TABLE ONCE, TOP TO BOTTOM, TESTING
019700*    EVERY ROW REGARDLESS OF HOW MANY EARLIER ROWS HAVE ALREADY HIT
019800*    -- THIS SUBPROGRAM COLLECTS EVERY VIOLATION A PR TRIGGERS IN
019900*    ONE PASS RATHER THAN STOPPING AT THE FIRST, SINCE COMPLIANCE
020000*    WANTS THE FULL LIST OF WHAT IS WRONG WITH A PR, NOT JUST THE
020100*    FIRST THING WRONG WITH IT.  WS-RULE-COUNT WAS SET BY PRCBTCH
020200*    WHEN IT BUILT THE TABLE FROM THE RULE MASTER FILE.
020300     PERFORM 110-TEST-ONE-TABLE-ROW THRU 110-EXIT
020400              VARYING WS-RULE-IX FROM 1 BY 1
020500              UNTIL WS-RULE-IX > WS-RULE-COUNT.
020600 100-EXIT.
020700     EXIT.
020800*
020900 110-TEST-ONE-TABLE-ROW.
021000*    A RULE ROW APPLIES TO THIS PR IF ITS CATEGORY MATCHES THE PR'S
021100*    OWN CATEGORY EXACTLY, OR IF THE ROW IS FLAGGED 'ALL' -- THE
021200*    P0311-09 WILDCARD THAT LETS A CROSS-CATEGORY RULE (A DOLLAR
021300*    CEILING THAT APPLIES NO MATTER WHAT IS BEING PURCHASED, FOR
021400*    EXAMPLE) LIVE AS ONE ROW INSTEAD OF ONE PER CATEGORY.  A ROW
021500*    THAT MATCHES NEITHER TEST IS SIMPLY SKIPPED -- NOT EVERY RULE
021600*    IN THE TABLE APPLIES TO EVERY PR.
021700     IF (WS-RUL-CATEGORY(WS-RULE-IX) = PR-CATEGORY)
021800        OR (WS-RUL-CATEGORY(WS-RULE-IX) = 'ALL')
021900         PERFORM 200-TEST-ONE-RULE THRU 200-EXIT
022000     END-IF.
022100 110-EXIT.
022200     EXIT.
022300*
022400 200-TEST-ONE-RULE.
022500*    DISPATCHES ON THE RULE ROW'S FIELD NAME -- THE ONLY TWO FIELDS
022600*    THIS VERSION OF THE ENGINE KNOWS HOW TO TEST ARE THE PR'S
022700*    ESTIMATED VALUE AND ITS REQUIRED-BY DATE.  PER P0311-27, ANY
022800*    OTHER FIELD NAME (A TYPO ON A RULE MASTER ROW, OR A FIELD NAME
022900*    RESERVED FOR A FUTURE RULE TYPE NOT YET BUILT) FALLS THROUGH TO
023000*    CONTINUE RATHER THAN ABENDING THE CALLER -- A BAD RULE ROW
023100*    SHOULD NEVER BE ABLE TO TAKE DOWN THE NIGHTLY COMPLIANCE RUN.
023200     MOVE 'N' TO WS-RULE-HIT-SW.
023300     EVALUATE WS-RUL-FIELD-NAME(WS-RULE-IX)
023400         WHEN 'ESTIMATED-VALUE'
023500             PERFORM 210-TEST-NUMERIC-RULE THRU 210-EXIT
023600         WHEN 'REQUIRED-BY-DATE'
023700             PERFORM 220-TEST-DATE-RULE THRU 220-EXIT
023800         WHEN OTHER
023900             CONTINUE
024000     END-EVALUATE.
024100*    WS-RULE-HIT-SW IS RESET AT THE TOP OF THIS PARAGRAPH EVERY CALL
024200*    AND ONLY EVER SET BY 210 OR 220 BELOW -- IT IS NOT AN
024300*    ACCUMULATOR ACROSS RULE ROWS, JUST A ONE-SHOT FLAG FOR THIS ROW.
024400     IF WS-RULE-HIT
024500         PERFORM 250-RECORD-VIOLATION THRU 250-EXIT
024600     END-IF.
024700 200-EXIT.
024800     EXIT.
024900*
025000 210-TEST-NUMERIC-RULE.
025100*    A ZERO OR UNCODED RUL-VALUE-NUM MEANS THE RULE ROW CARRIES
025200*    NO COMPARISON BASIS -- WITHOUT THIS GUARD A GE/LE OPERATOR
025300*    FIRES AGAINST ANY POSITIVE PR VALUE ON EVERY SUCH ROW.  SEE
025400*    P0311-29.
025500     IF WS-RUL-VALUE-NUM(WS-RULE-IX) NOT = 0
025600         EVALUATE WS-RUL-OPERATOR(WS-RULE-IX)
025700             WHEN 'GE'
025800                 IF PR-ESTIMATED-VALUE >= WS-RUL-VALUE-NUM(WS-RULE-IX)
025900                     MOVE 'Y' TO WS-RULE-HIT-SW
026000                 END-IF
026100             WHEN 'GT'
026200                 IF PR-ESTIMATED-VALUE > WS-RUL-VALUE-NUM(WS-RULE-IX)
026300                     MOVE 'Y' TO WS-RULE-HIT-SW
026400                 END-IF
026500             WHEN 'LE'
026600                 IF PR-ESTIMATED-VALUE <= WS-RUL-VALUE-NUM(WS-RULE-IX)
026700                     MOVE 'Y' TO WS-RULE-HIT-SW
026800                 END-IF
026900             WHEN 'LT'
027000                 IF PR-ESTIMATED-VALUE < WS-RUL-VALUE-NUM(WS-RULE-IX)
027100                     MOVE 'Y' TO WS-RULE-HIT-SW
027200                 END-IF
027300             WHEN 'EQ'
027400                 IF PR-ESTIMATED-VALUE = WS-RUL-VALUE-NUM(WS-RULE-IX)
027500                     MOVE 'Y' TO WS-RULE-HIT-SW
027600                 END-IF
027700             WHEN OTHER
027800                 CONTINUE
027900         END-EVALUATE
028000     END-IF.
028100 210-EXIT.
028200     EXIT.
028300*
028400 220-TEST-DATE-RULE.
028500*    THE RULE ROW'S WS-RUL-VALUE-DAYS IS AN OFFSET FROM TODAY (E.G.
028600*    "REQUIRED-BY MUST BE AT LEAST 14 DAYS OUT"), NOT A CALENDAR
028700*    DATE ITSELF -- SO THE COMPARE VALUE IS TODAY'S ABSOLUTE DAY
028800*    NUMBER PLUS THAT OFFSET, NOT A SECOND CALL TO 350 AGAINST A
028900*    LITERAL DATE.  THE PR'S OWN REQUIRED-BY DATE IS CONVERTED TO
029000*    THE SAME ABSOLUTE-DAY SCALE BELOW SO THE TWO SIDES COMPARE AS
029100*    PLAIN INTEGERS -- THIS IS THE Y2K-0311 FIX; BEFORE IT, RAW
029200*    CCYYMMDD DIGITS WERE COMPARED DIRECTLY, WHICH BREAKS THE INSTANT
029300*    A WINDOW CROSSES A MONTH WITH A DIFFERENT DAY COUNT, LET ALONE
029400*    A CENTURY BOUNDARY.
029500     COMPUTE WS-COMPARE-ABS-DAYS =
029600             WS-TODAY-ABS-DAYS + WS-RUL-VALUE-DAYS(WS-RULE-IX).
029700     MOVE PR-REQ-CCYY TO WS-ABS-CCYY.
029800     MOVE PR-REQ-MM   TO WS-ABS-MM.
029900     MOVE PR-REQ-DD   TO WS-ABS-DD.
030000     PERFORM 350-CALC-ABS-DAYS THRU 350-EXIT.
030100     MOVE WS-ABS-DAYS-RESULT TO WS-PR-REQ-ABS-DAYS.
030200     EVALUATE WS-RUL-OPERATOR(WS-RULE-IX)
030300         WHEN 'LT'
030400             IF WS-PR-REQ-ABS-DAYS < WS-COMPARE-ABS-DAYS
030500                 MOVE 'Y' TO WS-RULE-HIT-SW
030600             END-IF
030700         WHEN 'LE'
030800             IF WS-PR-REQ-ABS-DAYS <= WS-COMPARE-ABS-DAYS
030900                 MOVE 'Y' TO WS-RULE-HIT-SW
031000             END-IF
031100         WHEN 'GT'
031200             IF WS-PR-REQ-ABS-DAYS > WS-COMPARE-ABS-DAYS
031300                 MOVE 'Y' TO WS-RULE-HIT-SW
031400             END-IF
031500         WHEN 'GE'
031600             IF WS-PR-REQ-ABS-DAYS >= WS-COMPARE-ABS-DAYS
031700                 MOVE 'Y' TO WS-RULE-HIT-SW
031800             END-IF
031900         WHEN OTHER
032000             CONTINUE
032100     END-EVALUATE.
032200 220-EXIT.
032300     EXIT.
032400*
032500 250-RECORD-VIOLATION.
032600*    THE 20-ROW CEILING IS THE INC-88231 FIX -- WS-VIOLATION-TABLE
032700*    IS A FIXED-SIZE LINKAGE TABLE (SEE PRVIOTBL) AND A PR WITH A
032800*    MALFORMED RULE ROW HAD PREVIOUSLY LOOPED THE CALLER'S OWN WRITE
032900*    STEP TRYING TO WRITE PAST THE END OF IT.  ANYTHING THAT WOULD
033000*    OVERFLOW THE TABLE IS NOW SILENTLY COUNTED IN WS-VIOLATION-
033100*    OVERFLOW INSTEAD OF ATTEMPTED -- THE OVERFLOW COUNT IS NOT YET
033200*    SURFACED ANYWHERE THE CALLER CAN SEE IT, BUT IS AVAILABLE HERE
033300*    IF A FUTURE CHANGE WANTS TO ADD IT TO LINKAGE.
033400     IF WS-VIOLATION-COUNT < 20
033500         ADD 1 TO WS-VIOLATION-COUNT
033600         MOVE WS-RUL-RULE-ID(WS-RULE-IX)
033700                         TO WS-VIOL-RULE-ID(WS-VIOLATION-COUNT)
033800         MOVE WS-RUL-DESCRIPTION(WS-RULE-IX)
033900                         TO WS-VIOL-DESCRIPTION(WS-VIOLATION-COUNT)
034000         MOVE WS-RUL-SEVERITY(WS-RULE-IX)
034100                         TO WS-VIOL-SEVERITY(WS-VIOLATION-COUNT)
034200         MOVE WS-RUL-ACTION(WS-RULE-IX)
034300                         TO WS-VIOL-ACTION(WS-VIOLATION-COUNT)
034400         IF WS-RUL-ACTION(WS-RULE-IX) = 'BLOCK'
034500             SET WS-VIOLATION-BLOCKED TO TRUE
034600         END-IF
034700     ELSE
034800         ADD 1 TO WS-VIOLATION-OVERFLOW
034900     END-IF.
035000 250-EXIT.
035100     EXIT.
035200*
035300 350-CALC-ABS-DAYS.
035400*    STANDARD PROLEPTIC-CALENDAR DAY-NUMBER CALCULATION -- COUNTS
035500*    THE DAYS IN EVERY FULL YEAR BEFORE THIS ONE (365 PER YEAR PLUS
035600*    ONE LEAP DAY EVERY FOURTH YEAR, MINUS ONE EVERY CENTURY, PLUS
035700*    ONE BACK EVERY FOURTH CENTURY -- THE USUAL GREGORIAN LEAP
035800*    RULE), THEN ADDS THE DAYS ELAPSED IN THE MONTHS OF THIS YEAR SO
035900*    FAR AND FINALLY THE DAY-OF-MONTH ITSELF.  THE RESULT HAS NO
036000*    MEANING ON ITS OWN -- IT ONLY MATTERS AS SOMETHING TWO DATES ON
036100*    THE SAME SCALE CAN BE SUBTRACTED OR COMPARED AGAINST.
036200     PERFORM 360-CHECK-LEAP-YEAR THRU 360-EXIT.
036300     COMPUTE WS-ABS-YY1 = WS-ABS-CCYY - 1.
036400     COMPUTE WS-ABS-DAYS-RESULT =
036500             (WS-ABS-YY1 * 365) + (WS-ABS-YY1 / 4)
036600              - (WS-ABS-YY1 / 100) + (WS-ABS-YY1 / 400).
036700     IF WS-ABS-MM > 1
036800         PERFORM 370-ADD-MONTH-DAYS THRU 370-EXIT
036900              VARYING WS-ABS-SUB FROM 1 BY 1
037000              UNTIL WS-ABS-SUB >= WS-ABS-MM
037100     END-IF.
037200     IF WS-ABS-MM > 2 AND WS-LEAP-YEAR
037300         ADD 1 TO WS-ABS-DAYS-RESULT
037400     END-IF.
037500     ADD WS-ABS-DD TO WS-ABS-DAYS-RESULT.
037600 350-EXIT.
037700     EXIT.
037800*
037900 360-CHECK-LEAP-YEAR.
038000*    THE THREE-WAY DIVIDE BELOW IS THE FULL GREGORIAN LEAP TEST --
038100*    DIVISIBLE BY 4 IS A LEAP YEAR UNLESS ALSO DIVISIBLE BY 100, IN
038200*    WHICH CASE IT IS NOT, UNLESS ALSO DIVISIBLE BY 400, IN WHICH
038300*    CASE IT IS AFTER ALL.  A SIMPLER "DIVISIBLE BY 4" TEST WOULD BE
038400*    WRONG THREE YEARS OUT OF EVERY FOUR CENTURIES -- 1900 WAS NOT A
038500*    LEAP YEAR, 2000 WAS -- AND THIS SUBPROGRAM IS EXPECTED TO STAY
038600*    ACCURATE WELL PAST THE NEXT ONE.
038700     DIVIDE WS-ABS-CCYY BY 4   GIVING WS-LC-QUOTIENT
038800                               REMAINDER WS-LC-REM-4.
038900     DIVIDE WS-ABS-CCYY BY 100 GIVING WS-LC-QUOTIENT
039000                               REMAINDER WS-LC-REM-100.
039100     DIVIDE WS-ABS-CCYY BY 400 GIVING WS-LC-QUOTIENT
039200                               REMAINDER WS-LC-REM-400.
039300     IF WS-LC-REM-4 = 0
039400        AND (WS-LC-REM-100 NOT = 0 OR WS-LC-REM-400 = 0)
039500         MOVE 'Y' TO WS-LEAP-YEAR-SW
039600     ELSE
039700         MOVE 'N' TO WS-LEAP-YEAR-SW
039800     END-IF.
039900 360-EXIT.
040000     EXIT.
040100*
040200 370-ADD-MONTH-DAYS.
040300*    PERFORMED ONCE PER COMPLETED MONTH IN THE CURRENT YEAR (SEE THE
040400*    VARYING CLAUSE IN 350) -- ADDS THAT MONTH'S DAY COUNT FROM THE
040500*    WS-DAYS-IN-MONTH TABLE, WHICH IS ALWAYS THE NON-LEAP FIGURE;
040600*    THE ONE-DAY LEAP ADJUSTMENT FOR HAVING PASSED FEBRUARY IN A
040700*    LEAP YEAR IS APPLIED SEPARATELY BACK IN 350, NOT HERE.
040800     ADD WS-DAYS-IN-MONTH(WS-ABS-SUB) TO WS-ABS-DAYS-RESULT.
040900 370-EXIT.
041000     EXIT.
