000100****************************************************************
000200* PROPERTY OF STATE PROCUREMENT DIVISION - DATA PROCESSING DEPT.
000300* UNAUTHORIZED REPRODUCTION OR DISCLOSURE PROHIBITED.
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     PRCDECN.
000700 AUTHOR.         W L TANNER.
000800 INSTALLATION.   STATE PROCUREMENT DIVISION - DATA PROCESSING.
000900 DATE-WRITTEN.   02/18/2009.
001000 DATE-COMPILED.
001100 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001200****************************************************************
001300*                     C H A N G E   L O G                       *
001400*-----------------------------------------------------------------
001500* DATE       BY    TICKET     DESCRIPTION
001600*-----------------------------------------------------------------
001700* 02/18/09   WLT   P0311-30   ORIGINAL DELIVERY.  STEP 030 OF JOB
001800*                             PRCJOB -- APPLIES REVIEWER DECISIONS
001900*                             KEYED IN THROUGH THE ONLINE PORTAL
002000*                             DURING THE DAY AGAINST THE PR MASTER,
002100*                             EXCEPTION AND APPROVAL FILES STEP 010
002200*                             (PRCBTCH) LEFT BEHIND.  THE APPROVE/
002300*                             REJECT AND ESCALATE/RESOLVE LOGIC WAS
002400*                             CARRIED OVER FROM PRCBTCH, WHERE IT HAD
002500*                             SAT UNREACHED SINCE P0311-11 WITH NO
002600*                             STEP TO DRIVE IT -- SEE INC-91004.
002700* 09/02/09   WLT   INC-91517  110/210/310-READ PARAGRAPHS NOW TREAT A
002800*                             TRANSACTION KEY WITH NO MATCHING MASTER
002900*                             AS A SILENT NO-OP INSTEAD OF ABENDING --
003000*                             A PORTAL USER HAD KEYED A DECISION
003100*                             AGAINST A PR ID FROM THE WRONG DAY'S RUN.
003200* 04/11/13   DJP   P0311-24   EXCEPTION RESOLUTION NOW STAMPS EXC-
003300*                             RESOLUTION AND EXC-RESOLVED-BY FROM THE
003400*                             TRANSACTION -- THESE TWO FIELDS WERE
003500*                             ADDED TO PREXCREC BACK IN P0311-11 BUT
003600*                             NOTHING EVER SET THEM UNTIL NOW.
003700* 07/22/13   DJP   INC-93201  TWO DEFECTS FOUND DURING THE JUNE AUDIT
003800*                             OF DROPPED DECISIONS ON ALL THREE
003900*                             DECISION QUEUES:
004000*                             (1) INC-91517'S FIX ONLY DROPPED THE ONE
004100*                             ORPHAN ROW IT SAW -- IT NEVER ADVANCED
004200*                             THE TRANSACTION READ WHEN THE ORPHAN'S
004300*                             KEY SORTED BELOW EVERY REMAINING MASTER,
004400*                             SO THE CURSOR STUCK ON THAT ROW FOR THE
004500*                             REST OF THE RUN AND EVERY LEGITIMATE
004600*                             DECISION QUEUED BEHIND IT WAS SILENTLY
004700*                             LOST.  110/210, 310/330 AND 410/430 NOW
004800*                             RUN A PROPER LOW-KEY-SIDE MATCH/MERGE:
004900*                             WHILE THE TRANSACTION KEY SORTS BELOW
005000*                             THE CURRENT MASTER KEY, DROP IT AND READ
005100*                             THE NEXT ONE BEFORE TESTING FOR A MATCH.
005200*                             (2) THE RESOLVE PATH IN 440 WAS ALSO
005300*                             OVERWRITING EXC-CREATED-AT WITH THE
005400*                             RESOLUTION TIME, WHICH CLOBBERED THE
005500*                             ONE TIMESTAMP THE RECORD IS SUPPOSED TO
005600*                             PRESERVE.  THE AUDIT ROW ALREADY CARRIES
005700*                             THE RESOLUTION MOMENT IN AUD-PERFORMED-
005800*                             AT, SO THE MOVE WAS SIMPLY DROPPED.
005900*                             REGRESSION DECK REBUILT WITH AN ORPHAN
006000*                             ROW AHEAD OF A GOOD ROW ON ALL THREE
006100*                             QUEUES -- ALL THREE NOW APPLY CLEAN.
006200****************************************************************
006300*    STEP 030 OF THE NIGHTLY PROCUREMENT COMPLIANCE JOB, PRCJOB.
006400*    THREE INDEPENDENT TRANSACTION FILES -- PR, APPROVAL AND
006500*    EXCEPTION DECISIONS -- ARE EACH MATCHED AGAINST THE MASTER
006600*    FILE STEP 010 PRODUCED FOR THAT ENTITY (ALL FOUR FILES ARE IN
006700*    ASCENDING KEY ORDER BECAUSE THE PORTAL SORTS THE DAY'S DECISION
006800*    QUEUE BEFORE HANDOFF, AND PRCBTCH WRITES ITS MASTERS IN THE
006900*    SAME PR-ID SEQUENCE THEY WERE ASSIGNED).  A MASTER RECORD WITH
007000*    NO MATCHING TRANSACTION PASSES THROUGH TO THE FINAL FILE
007100*    UNCHANGED; A TRANSACTION WITH NO MATCHING MASTER IS DROPPED
007200*    (NOT-FOUND, PER THE PORTAL'S OWN VALIDATION -- SEE INC-91517),
007300*    BUT ONLY AFTER THE TRANSACTION READ CURSOR HAS BEEN ADVANCED
007400*    PAST IT -- SEE THE 21X/33X/43X "SKIP" PARAGRAPHS BELOW AND THE
007500*    INC-93201 CHANGE-LOG ENTRY ABOVE FOR WHY THAT MATTERS.
007600*    EVERY DECISION APPLIED WRITES ONE AUDIT RECORD, APPENDED TO
007700*    THE SAME AUDIT-FILE STEP 010 OPENED, VIA OPEN EXTEND.
007800*    THIS STEP DOES NOT RUN A SORT -- ALL FOUR SOURCE FILES ARE
007900*    ALREADY IN ASCENDING KEY ORDER BY THE TIME THEY REACH US, SO A
008000*    STRAIGHT SEQUENTIAL MATCHED READ IS ENOUGH, THE SAME AS
008100*    PRCSUMM'S OWN MATCHED READ OF PR-MASTER-OUT-FILE AGAINST
008200*    EXCEPTION-FILE AND APPROVAL-FILE IN STEP 020.
008300****************************************************************
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SOURCE-COMPUTER.    IBM-390.
008700 OBJECT-COMPUTER.    IBM-390.
008800 SPECIAL-NAMES.      C01 IS TOP-OF-FORM
008900                      UPSI-0 ON STATUS  IS PRCDECN-RERUN-MODE
009000                      UPSI-0 OFF STATUS IS PRCDECN-NORMAL-MODE.
009100*    UPSI-0 IS NOT READ ANYWHERE IN THIS PROGRAM YET -- IT IS
009200*    RESERVED THE SAME WAY PRCBTCH AND PRCSUMM RESERVE IT, AGAINST
009300*    THE DAY OPERATIONS WANTS A RERUN-VS-NORMAL SWITCH WITHOUT A
009400*    RECOMPILE.  KEEPING THE NAME CONSISTENT ACROSS ALL THREE STEPS
009500*    OF PRCJOB IS DELIBERATE.
009600*
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900*    THE THREE DECISION QUEUES BELOW ARE THE ONLY NEW FILES THIS
010000*    STEP INTRODUCES -- THE REMAINING SEVEN SELECTS ARE THE SAME
010100*    LOGICAL FILES STEP 010 (PRCBTCH) ALREADY DECLARES, EITHER RE-
010200*    OPENED HERE AS INPUT (THE THREE "OUT"/"FILE" ONES) OR EXTENDED
010300*    (AUDIT-FILE) OR INTRODUCED AS THIS STEP'S OWN OUTPUT (THE
010400*    THREE "FINAL" FILES).  EVERY SELECT CARRIES ITS OWN FILE
010500*    STATUS FIELD SO 700-OPEN-FILES CAN REPORT WHICH PARTICULAR
010600*    DD STATEMENT WAS MISSING OR MISCATALOGED RATHER THAN JUST
010700*    "SOMETHING FAILED TO OPEN."
010800     SELECT PR-DECISION-FILE     ASSIGN TO PRDECPR
010900            ORGANIZATION IS LINE SEQUENTIAL
011000            FILE STATUS  IS WS-PRDECPR-STATUS.
011100*        PR-LEVEL APPROVE/REJECT DECISIONS QUEUED BY THE PORTAL.
011200*
011300     SELECT APPR-DECISION-FILE   ASSIGN TO PRDECAP
011400            ORGANIZATION IS LINE SEQUENTIAL
011500            FILE STATUS  IS WS-PRDECAP-STATUS.
011600*        PER-APPROVAL-LEVEL APPROVE/REJECT DECISIONS.
011700*
011800     SELECT EXC-DECISION-FILE    ASSIGN TO PRDECEX
011900            ORGANIZATION IS LINE SEQUENTIAL
012000            FILE STATUS  IS WS-PRDECEX-STATUS.
012100*        EXCEPTION RESOLVE/ESCALATE DECISIONS.
012200*
012300     SELECT PR-MASTER-OUT-FILE   ASSIGN TO PRMSTOUT
012400            ORGANIZATION IS LINE SEQUENTIAL
012500            FILE STATUS  IS WS-PRMSTOUT-STATUS.
012600*        PR MASTER OUTPUT FROM STEP 010 -- INPUT ONLY IN THIS STEP.
012700*
012800     SELECT EXCEPTION-FILE       ASSIGN TO EXCPFILE
012900            ORGANIZATION IS LINE SEQUENTIAL
013000            FILE STATUS  IS WS-EXCPFILE-STATUS.
013100*        EXCEPTION FILE FROM STEP 010 -- INPUT ONLY IN THIS STEP.
013200*
013300     SELECT APPROVAL-FILE        ASSIGN TO APPRFILE
013400            ORGANIZATION IS LINE SEQUENTIAL
013500            FILE STATUS  IS WS-APPRFILE-STATUS.
013600*        APPROVAL FILE FROM STEP 010 -- INPUT ONLY IN THIS STEP.
013700*
013800     SELECT AUDIT-FILE           ASSIGN TO AUDTFILE
013900            ORGANIZATION IS LINE SEQUENTIAL
014000            FILE STATUS  IS WS-AUDTFILE-STATUS.
014100*        SAME PHYSICAL FILE STEP 010 WROTE -- OPENED EXTEND BELOW SO
014200*        THIS STEP'S ROWS APPEND RATHER THAN OVERWRITE STEP 010'S.
014300*
014400     SELECT PR-FINAL-FILE        ASSIGN TO PRMSTFNL
014500            ORGANIZATION IS LINE SEQUENTIAL
014600            FILE STATUS  IS WS-PRMSTFNL-STATUS.
014700*        THIS STEP'S OWN OUTPUT -- PR MASTER AFTER DECISIONS APPLIED.
014800*
014900     SELECT EXCEPTION-FINAL-FILE ASSIGN TO EXCPFNL
015000            ORGANIZATION IS LINE SEQUENTIAL
015100            FILE STATUS  IS WS-EXCPFNL-STATUS.
015200*        THIS STEP'S OWN OUTPUT -- EXCEPTIONS AFTER DECISIONS APPLIED.
015300*
015400     SELECT APPROVAL-FINAL-FILE  ASSIGN TO APPRFNL
015500            ORGANIZATION IS LINE SEQUENTIAL
015600            FILE STATUS  IS WS-APPRFNL-STATUS.
015700*        THIS STEP'S OWN OUTPUT -- APPROVALS AFTER DECISIONS APPLIED.
015800*
015900 DATA DIVISION.
016000 FILE SECTION.
016100*
016200 FD  PR-DECISION-FILE
016300     RECORDING MODE IS F.
016400 01  PRDECPR-FD-REC              PIC X(50).
016500*    FLAT 50-BYTE RECORD, ONE ROW PER PORTAL PR DECISION.
016600*    MAPPED INTO PR-DECISION-RECORD (PRDECPR.CPY) ON READ.
016700*
016800 FD  APPR-DECISION-FILE
016900     RECORDING MODE IS F.
017000 01  PRDECAP-FD-REC              PIC X(100).
017100*    FLAT 100-BYTE RECORD, ONE ROW PER PORTAL APPROVAL DECISION.
017200*    MAPPED INTO PR-APPROVAL-DECISION-RECORD (PRDECAP.CPY) ON READ.
017300*
017400 FD  EXC-DECISION-FILE
017500     RECORDING MODE IS F.
017600 01  PRDECEX-FD-REC              PIC X(80).
017700*    FLAT 80-BYTE RECORD, ONE ROW PER PORTAL EXCEPTION DECISION.
017800*    MAPPED INTO PR-EXCEPTION-DECISION-RECORD (PRDECEX.CPY) ON READ.
017900*
018000 FD  PR-MASTER-OUT-FILE
018100     RECORDING MODE IS F.
018200 01  PRMSTOUT-FD-REC              PIC X(200).
018300*    STEP 010'S PR MASTER OUTPUT.  SAME 200-BYTE LAYOUT PRCBTCH
018400*    ITSELF WRITES -- MAPPED INTO PR-MASTER-RECORD (PRMSTREC.CPY).
018500*
018600 FD  EXCEPTION-FILE
018700     RECORDING MODE IS F.
018800 01  EXCPFILE-FD-REC              PIC X(180).
018900*    STEP 010'S EXCEPTION OUTPUT.  MAPPED INTO PR-EXCEPTION-RECORD.
019000*
019100 FD  APPROVAL-FILE
019200     RECORDING MODE IS F.
019300 01  APPRFILE-FD-REC              PIC X(140).
019400*    STEP 010'S APPROVAL OUTPUT.  MAPPED INTO PR-APPROVAL-RECORD.
019500*
019600 FD  AUDIT-FILE
019700     RECORDING MODE IS F.
019800 01  AUDTFILE-FD-REC              PIC X(115).
019900*    STEP 010'S AUDIT LOG.  OPENED EXTEND HERE (SEE 700-OPEN-FILES)
020000*    SO THIS STEP'S ROWS ARE APPENDED, NOT OVERWRITTEN.
020100*
020200 FD  PR-FINAL-FILE
020300     RECORDING MODE IS F.
020400 01  PRMSTFNL-FD-REC              PIC X(200).
020500*    THIS STEP'S OWN OUTPUT -- SAME 200-BYTE LAYOUT AS PRMSTOUT
020600*    (PR-MASTER-RECORD), REWRITTEN AFTER ANY PR DECISION IS APPLIED.
020700*
020800 FD  EXCEPTION-FINAL-FILE
020900     RECORDING MODE IS F.
021000 01  EXCPFNL-FD-REC                PIC X(180).
021100*    THIS STEP'S OWN OUTPUT -- SAME LAYOUT AS EXCPFILE, REWRITTEN
021200*    AFTER ANY RESOLVE/ESCALATE DECISION IS APPLIED.
021300*
021400 FD  APPROVAL-FINAL-FILE
021500     RECORDING MODE IS F.
021600 01  APPRFNL-FD-REC                PIC X(140).
021700*    THIS STEP'S OWN OUTPUT -- SAME LAYOUT AS APPRFILE, REWRITTEN
021800*    AFTER ANY LEVEL APPROVE/REJECT DECISION IS APPLIED.
021900*
022000 WORKING-STORAGE SECTION.
022100*
022200 01  SYSTEM-DATE-AND-TIME.
022300*    ACCEPT ... FROM DATE/TIME TARGET, SAME SHAPE PRCBTCH AND
022400*    PRCSUMM BOTH USE.  ONLY THE TWO-DIGIT YEAR NEEDS WINDOWING;
022500*    EVERYTHING ELSE IS ALREADY THE RIGHT WIDTH FOR AUD-PERFORMED-AT.
022600     05  CURRENT-DATE.
022700         10  CURRENT-YEAR            PIC 9(2).
022800         10  CURRENT-MONTH           PIC 9(2).
022900         10  CURRENT-DAY             PIC 9(2).
023000     05  CURRENT-TIME.
023100         10  CURRENT-HOUR            PIC 9(2).
023200         10  CURRENT-MINUTE          PIC 9(2).
023300         10  CURRENT-SECOND          PIC 9(2).
023400         10  CURRENT-HNDSEC          PIC 9(2).
023500     05  FILLER                      PIC X(2).
023600*
023700 01  WS-CENTURY-PREFIX               PIC 9(2)  COMP.
023800*    HOLDS 19 OR 20 DEPENDING ON THE CURRENT-YEAR WINDOW TEST IN
023900*    150-WINDOW-CENTURY -- SEE THAT PARAGRAPH FOR THE PIVOT RULE.
024000*
024100 01  WS-TODAY-CCYYMMDD               PIC 9(8).
024200 01  WS-TODAY-CCYYMMDD-R  REDEFINES WS-TODAY-CCYYMMDD.
024300     05  WS-TODAY-CCYY-R             PIC 9(4).
024400     05  WS-TODAY-MM-R               PIC 9(2).
024500     05  WS-TODAY-DD-R               PIC 9(2).
024600*    NOT ACTUALLY WRITTEN TO ANY OUTPUT RECORD IN THIS PROGRAM --
024700*    CARRIED OVER FROM PRCBTCH'S OWN COPY OF THIS FIELD SHAPE FOR
024800*    CONSISTENCY, AND KEPT IN CASE A FUTURE CHANGE NEEDS A RUN-DATE
024900*    STAMP SEPARATE FROM THE FULL TIMESTAMP BELOW.
025000*
025100 01  WS-NOW-TIMESTAMP                PIC 9(14).
025200 01  WS-NOW-TIMESTAMP-R  REDEFINES WS-NOW-TIMESTAMP.
025300     05  WS-NOW-CCYY                 PIC 9(4).
025400     05  WS-NOW-MM                   PIC 9(2).
025500     05  WS-NOW-DD                   PIC 9(2).
025600     05  WS-NOW-HH                   PIC 9(2).
025700     05  WS-NOW-MN                   PIC 9(2).
025800     05  WS-NOW-SS                   PIC 9(2).
025900*    THE VALUE THAT ACTUALLY GOES INTO AUD-PERFORMED-AT AND (BEFORE
026000*    INC-93201) USED TO ALSO OVERWRITE EXC-CREATED-AT.  BUILT ONCE
026100*    AT START-UP IN 150-WINDOW-CENTURY -- THIS STEP RUNS SHORT
026200*    ENOUGH THAT RE-ACCEPTING THE CLOCK MID-RUN WAS NEVER NEEDED.
026300*
026400 01  WS-FILE-STATUSES.
026500*    ONE 2-BYTE FILE STATUS PER SELECT ABOVE, CHECKED IN
026600*    700-OPEN-FILES AND IN EACH FILE'S OWN READ PARAGRAPH.
026700     05  WS-PRDECPR-STATUS           PIC X(2)  VALUE SPACES.
026800     05  WS-PRDECAP-STATUS           PIC X(2)  VALUE SPACES.
026900     05  WS-PRDECEX-STATUS           PIC X(2)  VALUE SPACES.
027000     05  WS-PRMSTOUT-STATUS          PIC X(2)  VALUE SPACES.
027100     05  WS-EXCPFILE-STATUS          PIC X(2)  VALUE SPACES.
027200     05  WS-APPRFILE-STATUS          PIC X(2)  VALUE SPACES.
027300     05  WS-AUDTFILE-STATUS          PIC X(2)  VALUE SPACES.
027400     05  WS-PRMSTFNL-STATUS          PIC X(2)  VALUE SPACES.
027500     05  WS-EXCPFNL-STATUS           PIC X(2)  VALUE SPACES.
027600     05  WS-APPRFNL-STATUS           PIC X(2)  VALUE SPACES.
027700     05  FILLER                      PIC X(2).
027800*
027900 01  WS-SWITCHES.
028000*    ONE EOF SWITCH PER FILE READ IN THIS PROGRAM.  '00' ON READ
028100*    MEANS CONTINUE, '10' MEANS END OF FILE, ANYTHING ELSE IS AN
028200*    UNEXPECTED I-O ERROR -- ALL THREE OUTCOMES ARE HANDLED THE SAME
028300*    WAY BY EVERY nn0-READ- PARAGRAPH BELOW (SEE 110/120/310/320/
028400*    410/420).
028500     05  WS-OPEN-ERROR-SW            PIC X     VALUE 'N'.
028600         88  WS-OPEN-ERROR               VALUE 'Y'.
028700     05  WS-DPR-EOF-SW               PIC X     VALUE 'N'.
028800         88  WS-DPR-EOF                  VALUE 'Y'.
028900     05  WS-PRMST-EOF-SW             PIC X     VALUE 'N'.
029000         88  WS-PRMST-EOF                VALUE 'Y'.
029100     05  WS-DAP-EOF-SW               PIC X     VALUE 'N'.
029200         88  WS-DAP-EOF                  VALUE 'Y'.
029300     05  WS-APPR-EOF-SW              PIC X     VALUE 'N'.
029400         88  WS-APPR-EOF                 VALUE 'Y'.
029500     05  WS-DEX-EOF-SW               PIC X     VALUE 'N'.
029600         88  WS-DEX-EOF                  VALUE 'Y'.
029700     05  WS-EXCP-EOF-SW              PIC X     VALUE 'N'.
029800         88  WS-EXCP-EOF                 VALUE 'Y'.
029900     05  FILLER                      PIC X(2).
030000*
030100*    ONE COMP-3 COUNTER PER DECISION QUEUE, INCREMENTED EACH TIME A
030200*    DECISION IS ACTUALLY APPLIED (NOT EACH TIME A ROW IS READ, AND
030300*    NOT FOR DROPPED ORPHANS -- SEE 215/335/435).  NOT PRINTED
030400*    ANYWHERE YET; RESERVED FOR A JOB-LOG DISPLAY IF OPERATIONS EVER
030500*    ASKS FOR AN APPLIED-COUNT LINE THE WAY PRCBTCH'S OWN RUN
030600*    SUMMARY DOES FOR PRS/EXCEPTIONS/APPROVALS WRITTEN.
030700 77  WS-PR-DECN-COUNT                PIC 9(5)  COMP-3 VALUE 0.
030800 77  WS-APPR-DECN-COUNT              PIC 9(5)  COMP-3 VALUE 0.
030900 77  WS-EXC-DECN-COUNT               PIC 9(5)  COMP-3 VALUE 0.
031000*
031100 01  WS-AUDIT-PARM-AREA.
031200*    STAGING AREA FILLED BY EACH nn0-APPLY- PARAGRAPH BEFORE CALLING
031300*    295-WRITE-AUDIT-REC -- SAME PATTERN PRCBTCH USES FOR ITS OWN
031400*    295, JUST WITH A SIX-FIELD PARM AREA INSTEAD OF A DIRECT MOVE,
031500*    SINCE THIS STEP HAS THREE DIFFERENT CALLERS FEEDING ONE WRITER.
031600     05  WS-AUD-ENTITY-TYPE          PIC X(10).
031700     05  WS-AUD-ENTITY-ID            PIC X(17).
031800     05  WS-AUD-ACTION               PIC X(10).
031900     05  WS-AUD-PERFORMED-BY         PIC X(20).
032000     05  WS-AUD-OLD-VALUE            PIC X(20).
032100     05  WS-AUD-NEW-VALUE            PIC X(20).
032200     05  FILLER                      PIC X(4).
032300 01  WS-AUD-ENTITY-ID-R REDEFINES WS-AUDIT-PARM-AREA.
032400*    THE ONLY ONE OF THE THREE ENTITY ID VALUES THAT IS PURELY
032500*    NUMERIC IS EXC-ID -- THIS ALTERNATE NUMERIC VIEW LETS 440
032600*    MOVE EXC-ID IN WITHOUT AN INTERMEDIATE DISPLAY-NUMERIC EDIT,
032700*    THE SAME WAY PRCBTCH REDEFINES ITS OWN PARM AREAS TO AVOID
032800*    UNNECESSARY MOVE-WITH-CONVERSION STATEMENTS.
032900     05  FILLER                      PIC X(10).
033000     05  WS-AUD-ENTITY-ID-NUM        PIC 9(17).
033100     05  FILLER                      PIC X(54).
033200*
033300 COPY PRMSTREC.
033400*
033500 COPY PREXCREC.
033600*
033700 COPY PRAPPREC.
033800*
033900 COPY PRAUDREC.
034000*
034100 COPY PRDECPR.
034200*
034300 COPY PRDECAP.
034400*
034500 COPY PRDECEX.
034600*
034700*    THE SEVEN COPYBOOKS ABOVE ARE SHARED WITH PRCBTCH AND PRCSUMM
034800*    (PRMSTREC/PREXCREC/PRAPPREC/PRAUDREC) OR ARE THIS STEP'S OWN
034900*    (PRDECPR/PRDECAP/PRDECEX) -- THE THREE DECISION LAYOUTS HAVE NO
035000*    OTHER READER, SINCE THE PORTAL WRITES THEM DIRECTLY AND ONLY
035100*    THIS STEP EVER CONSUMES THEM.  KEEPING THE MASTER-SIDE
035200*    COPYBOOKS IDENTICAL TO PRCBTCH'S OWN COPY IS WHAT LETS THIS
035300*    STEP READ PRCBTCH'S OUTPUT WITHOUT ANY REDEFINITION OR REMAP.
035400*
035500 PROCEDURE DIVISION.
035600*
035700 000-MAIN-LINE.
035800*    OVERALL FLOW: WINDOW TODAY'S DATE, OPEN THE TEN FILES, THEN RUN
035900*    THE THREE DECISION QUEUES ONE AFTER ANOTHER.  EACH OF THE THREE
036000*    IS A SELF-CONTAINED MATCHED-MERGE PASS OVER ITS OWN PAIR OF
036100*    FILES -- THEY DO NOT SHARE READ POSITION OR WORKING STORAGE, SO
036200*    THE ORDER THEY RUN IN DOES NOT MATTER TO THE RESULT, ONLY TO THE
036300*    ORDER THE JOB LOG SHOWS THEM COMPLETING IN.  IF ANY FILE FAILS
036400*    TO OPEN, NONE OF THE THREE PASSES RUN AT ALL -- PARTIAL
036500*    APPLICATION OF DECISIONS ACROSS THE THREE QUEUES WOULD LEAVE
036600*    THE MASTER FILES IN AN INCONSISTENT STATE FOR STEP 020'S NEXT
036700*    RUN, SO WE ABEND CLEAN INSTEAD.
036800     ACCEPT CURRENT-DATE FROM DATE.
036900     ACCEPT CURRENT-TIME FROM TIME.
037000*    THE ACCEPT ABOVE RETURNS A TWO-DIGIT YEAR ON THIS COMPILER --
037100*    150-WINDOW-CENTURY BELOW IS WHAT TURNS IT INTO A FULL CCYY
037200*    BEFORE ANYTHING ELSE IN THE PROGRAM TOUCHES A DATE FIELD.
037300     PERFORM 150-WINDOW-CENTURY THRU 150-EXIT.
037400     PERFORM 700-OPEN-FILES THRU 700-EXIT.
037500*    THE THREE PASSES BELOW RUN IN A FIXED ORDER -- PR, THEN
037600*    APPROVAL, THEN EXCEPTION -- BUT AS NOTED ABOVE THAT ORDER IS
037700*    ONLY FOR THE JOB LOG'S BENEFIT; NONE OF THE THREE SHARES STATE
037800*    WITH ANOTHER, SO REORDERING THEM WOULD NOT CHANGE THE RESULT.
037900     IF NOT WS-OPEN-ERROR
038000         PERFORM 200-APPLY-PR-DECISIONS THRU 200-EXIT
038100         PERFORM 300-APPLY-APPROVAL-DECISIONS THRU 300-EXIT
038200         PERFORM 400-APPLY-EXCEPTION-DECISIONS THRU 400-EXIT
038300     END-IF.
038400*    900 RUNS EVEN WHEN WS-OPEN-ERROR IS SET, SO ANY FILE THAT DID
038500*    OPEN SUCCESSFULLY STILL GETS CLOSED CLEANLY BEFORE THE ABEND.
038600     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
038700     GOBACK.
038800*
038900 150-WINDOW-CENTURY.
039000*    SAME 50-YEAR PIVOT PRCBTCH USES: A TWO-DIGIT YEAR BELOW 50 IS
039100*    TAKEN AS 20XX, 50 AND ABOVE AS 19XX.  KEEPING BOTH STEPS ON THE
039200*    SAME RULE MATTERS BECAUSE PRCDECN'S OWN AUDIT TIMESTAMPS SIT IN
039300*    THE SAME AUDIT-FILE PRCBTCH'S DO -- A MISMATCHED WINDOW WOULD
039400*    SORT ONE STEP'S ENTRIES OUT OF ORDER AGAINST THE OTHER'S WHEN
039500*    THE FILE IS LATER REVIEWED.  THE PIVOT ITSELF WAS CHOSEN BACK
039600*    IN THE Y2K REMEDIATION PASS ON PRCBTCH AND HAS NEVER NEEDED TO
039700*    MOVE SINCE -- THE DIVISION'S OLDEST STILL-OPEN PR PREDATES 1991.
039800     IF CURRENT-YEAR < 50
039900         MOVE 20 TO WS-CENTURY-PREFIX
040000     ELSE
040100         MOVE 19 TO WS-CENTURY-PREFIX
040200     END-IF.
040300     COMPUTE WS-TODAY-CCYY-R = (WS-CENTURY-PREFIX * 100) + CURRENT-YEAR.
040400     MOVE CURRENT-MONTH TO WS-TODAY-MM-R.
040500     MOVE CURRENT-DAY   TO WS-TODAY-DD-R.
040600     MOVE WS-TODAY-CCYY-R TO WS-NOW-CCYY.
040700     MOVE CURRENT-MONTH   TO WS-NOW-MM.
040800     MOVE CURRENT-DAY     TO WS-NOW-DD.
040900     MOVE CURRENT-HOUR    TO WS-NOW-HH.
041000     MOVE CURRENT-MINUTE  TO WS-NOW-MN.
041100     MOVE CURRENT-SECOND  TO WS-NOW-SS.
041200 150-EXIT.
041300     EXIT.
041400*
041500 700-OPEN-FILES.
041600*    SIX FILES OPEN INPUT (THE THREE DECISION QUEUES PLUS THE THREE
041700*    MASTER FILES STEP 010 LEFT BEHIND), THREE OPEN OUTPUT (THE NEW
041800*    "FINAL" FILES THIS STEP PRODUCES), AND AUDIT-FILE OPENS EXTEND
041900*    SO THIS STEP'S AUDIT ROWS LAND AFTER STEP 010'S IN THE SAME
042000*    PHYSICAL FILE RATHER THAN IN A SEPARATE ONE SOMEBODY WOULD HAVE
042100*    TO REMEMBER TO CONCATENATE LATER.  EACH OF THE TEN FILE STATUS
042200*    CHECKS BELOW IS INDEPENDENT SO THE JOB LOG NAMES EXACTLY WHICH
042300*    DD CARD WAS BAD RATHER THAN JUST FAILING THE STEP WITH A SINGLE
042400*    GENERIC MESSAGE -- OPERATIONS ASKED FOR THIS AFTER A MISSING
042500*    PRDECAP DD ONE NIGHT COST TWENTY MINUTES OF GUESSING.
042600     OPEN INPUT  PR-DECISION-FILE
042700                 APPR-DECISION-FILE
042800                 EXC-DECISION-FILE
042900                 PR-MASTER-OUT-FILE
043000                 EXCEPTION-FILE
043100                 APPROVAL-FILE.
043200*    THE THREE FINAL FILES ARE ALWAYS OPENED OUTPUT, NEVER EXTEND --
043300*    THIS STEP RUNS EXACTLY ONCE PER NIGHT'S JOB, SO THERE IS NEVER
043400*    A PRIOR RUN'S "FINAL" OUTPUT TO PRESERVE OR APPEND TO.
043500     OPEN OUTPUT PR-FINAL-FILE
043600                 EXCEPTION-FINAL-FILE
043700                 APPROVAL-FINAL-FILE.
043800*    EXTEND, NOT OUTPUT -- SEE THE SELECT CLAUSE COMMENT ABOVE.
043900     OPEN EXTEND AUDIT-FILE.
044000     IF WS-PRDECPR-STATUS NOT = '00'
044100         DISPLAY 'PRCDECN ERROR OPENING PR-DECISION-FILE.  RC: '
044200                 WS-PRDECPR-STATUS
044300         SET WS-OPEN-ERROR TO TRUE
044400     END-IF.
044500     IF WS-PRDECAP-STATUS NOT = '00'
044600         DISPLAY 'PRCDECN ERROR OPENING APPR-DECISION-FILE.  RC: '
044700                 WS-PRDECAP-STATUS
044800         SET WS-OPEN-ERROR TO TRUE
044900     END-IF.
045000     IF WS-PRDECEX-STATUS NOT = '00'
045100         DISPLAY 'PRCDECN ERROR OPENING EXC-DECISION-FILE.  RC: '
045200                 WS-PRDECEX-STATUS
045300         SET WS-OPEN-ERROR TO TRUE
045400     END-IF.
045500     IF WS-PRMSTOUT-STATUS NOT = '00'
045600         DISPLAY 'PRCDECN ERROR OPENING PR-MASTER-OUT-FILE.  RC: '
045700                 WS-PRMSTOUT-STATUS
045800         SET WS-OPEN-ERROR TO TRUE
045900     END-IF.
046000     IF WS-EXCPFILE-STATUS NOT = '00'
046100         DISPLAY 'PRCDECN ERROR OPENING EXCEPTION-FILE.  RC: '
046200                 WS-EXCPFILE-STATUS
046300         SET WS-OPEN-ERROR TO TRUE
046400     END-IF.
046500     IF WS-APPRFILE-STATUS NOT = '00'
046600         DISPLAY 'PRCDECN ERROR OPENING APPROVAL-FILE.  RC: '
046700                 WS-APPRFILE-STATUS
046800         SET WS-OPEN-ERROR TO TRUE
046900     END-IF.
047000     IF WS-AUDTFILE-STATUS NOT = '00'
047100         DISPLAY 'PRCDECN ERROR OPENING AUDIT-FILE.  RC: '
047200                 WS-AUDTFILE-STATUS
047300         SET WS-OPEN-ERROR TO TRUE
047400     END-IF.
047500     IF WS-PRMSTFNL-STATUS NOT = '00'
047600         DISPLAY 'PRCDECN ERROR OPENING PR-FINAL-FILE.  RC: '
047700                 WS-PRMSTFNL-STATUS
047800         SET WS-OPEN-ERROR TO TRUE
047900     END-IF.
048000     IF WS-EXCPFNL-STATUS NOT = '00'
048100         DISPLAY 'PRCDECN ERROR OPENING EXCEPTION-FINAL-FILE.  RC: '
048200                 WS-EXCPFNL-STATUS
048300         SET WS-OPEN-ERROR TO TRUE
048400     END-IF.
048500     IF WS-APPRFNL-STATUS NOT = '00'
048600         DISPLAY 'PRCDECN ERROR OPENING APPROVAL-FINAL-FILE.  RC: '
048700                 WS-APPRFNL-STATUS
048800         SET WS-OPEN-ERROR TO TRUE
048900     END-IF.
049000 700-EXIT.
049100     EXIT.
049200*
049300 200-APPLY-PR-DECISIONS.
049400*    MATCHED-MERGE OF THE PR DECISION QUEUE AGAINST THE PR MASTER,
049500*    BOTH IN ASCENDING PR-ID ORDER.  UNMATCHED MASTERS PASS THROUGH;
049600*    UNMATCHED TRANSACTIONS ARE DROPPED (SEE INC-91517 ABOVE) -- BUT
049700*    ONLY AFTER 210 HAS ADVANCED PAST THEM, PER INC-93201.  PRCBTCH
049800*    IS THE DRIVING FILE HERE, THE SAME AS PR-MASTER-OUT-FILE IS THE
049900*    DRIVING FILE IN PRCSUMM'S OWN MATCHED READ OF THIS SAME FILE --
050000*    EVERY MASTER RECORD MUST APPEAR EXACTLY ONCE IN PR-FINAL-FILE,
050100*    WHETHER OR NOT A DECISION WAS QUEUED AGAINST IT.  THE TWO
050200*    PRIMING READS BELOW (110 AND 120) POSITION BOTH FILES ON THEIR
050300*    FIRST RECORD BEFORE THE MAIN LOOP EVER TESTS A KEY -- WITHOUT
050400*    THEM THE FIRST COMPARE IN 210 WOULD BE AGAINST WHATEVER
050500*    WORKING-STORAGE HAPPENED TO CONTAIN AT PROGRAM START.
050600     PERFORM 110-READ-PR-DECISION THRU 110-EXIT.
050700     PERFORM 120-READ-PR-MASTER THRU 120-EXIT.
050800     PERFORM 210-PROCESS-ONE-PR-MASTER THRU 210-EXIT
050900              UNTIL WS-PRMST-EOF.
051000 200-EXIT.
051100     EXIT.
051200*
051300 110-READ-PR-DECISION.
051400*    READS THE NEXT ROW OF THE PR DECISION QUEUE.  PERFORMED BOTH AS
051500*    A PRIMING READ FROM 200 AND AS THE ADVANCE READ FROM 210 AND
051600*    215 -- EVERY CALLER GOES THROUGH THIS ONE PARAGRAPH SO THE EOF
051700*    SWITCH IS ONLY EVER SET IN ONE PLACE.
051800     READ PR-DECISION-FILE INTO PR-DECISION-RECORD.
051900     EVALUATE WS-PRDECPR-STATUS
052000         WHEN '00'
052100             CONTINUE
052200         WHEN '10'
052300             MOVE 'Y' TO WS-DPR-EOF-SW
052400         WHEN OTHER
052500             DISPLAY 'PRCDECN ERROR READING PR-DECISION-FILE.  RC: '
052600                     WS-PRDECPR-STATUS
052700             MOVE 'Y' TO WS-DPR-EOF-SW
052800     END-EVALUATE.
052900 110-EXIT.
053000     EXIT.
053100*
053200 120-READ-PR-MASTER.
053300*    READS THE NEXT PR MASTER ROW STEP 010 LEFT BEHIND.  DRIVES THE
053400*    MAIN LOOP IN 200-APPLY-PR-DECISIONS -- WHEN THIS FILE HITS EOF
053500*    THE WHOLE PR DECISION PASS ENDS, REGARDLESS OF WHETHER THE
053600*    DECISION QUEUE STILL HAS ROWS LEFT PARKED PAST THE LAST MASTER.
053700     READ PR-MASTER-OUT-FILE INTO PR-MASTER-RECORD.
053800     EVALUATE WS-PRMSTOUT-STATUS
053900         WHEN '00'
054000             CONTINUE
054100         WHEN '10'
054200             MOVE 'Y' TO WS-PRMST-EOF-SW
054300         WHEN OTHER
054400             DISPLAY 'PRCDECN ERROR READING PR-MASTER-OUT-FILE.  RC: '
054500                     WS-PRMSTOUT-STATUS
054600             MOVE 'Y' TO WS-PRMST-EOF-SW
054700     END-EVALUATE.
054800 120-EXIT.
054900     EXIT.
055000*
055100 210-PROCESS-ONE-PR-MASTER.
055200*    215 DRAINS ANY DECISION ROWS WHOSE PR-ID SORTS BELOW THE
055300*    CURRENT MASTER BEFORE WE EVER TEST FOR A MATCH -- WITHOUT THAT
055400*    DRAIN STEP, AN ORPHAN DECISION (A PR-ID FROM A PRIOR DAY'S RUN,
055500*    EXACTLY THE INC-91517 SCENARIO) WOULD NEVER SORT EQUAL TO ANY
055600*    MASTER STILL TO COME, THE READ CURSOR WOULD FREEZE ON IT, AND
055700*    EVERY LEGITIMATE DECISION QUEUED BEHIND IT WOULD NEVER BE SEEN.
055800*    THIS IS THE INC-93201 FIX -- SEE THE CHANGE LOG.  AFTER THE
055900*    DRAIN, EITHER THE DECISION KEY TIES THE MASTER KEY (A MATCH,
056000*    APPLY IT AND ADVANCE THE DECISION READ TOO) OR IT SORTS ABOVE
056100*    THE MASTER (NOTHING TO APPLY YET; LEAVE THE DECISION PARKED FOR
056200*    THE NEXT MASTER).  EVERY MASTER WRITES THROUGH TO PR-FINAL-FILE
056300*    REGARDLESS OF WHICH CASE WE HIT.
056400     PERFORM 215-SKIP-UNMATCHED-PR-DECN THRU 215-EXIT
056500              UNTIL WS-DPR-EOF OR DPR-PR-ID NOT < PR-ID.
056600     IF NOT WS-DPR-EOF AND DPR-PR-ID = PR-ID
056700         PERFORM 220-APPLY-ONE-PR-DECISION THRU 220-EXIT
056800         PERFORM 110-READ-PR-DECISION THRU 110-EXIT
056900     END-IF.
057000     WRITE PRMSTFNL-FD-REC FROM PR-MASTER-RECORD.
057100     PERFORM 120-READ-PR-MASTER THRU 120-EXIT.
057200 210-EXIT.
057300     EXIT.
057400*
057500 215-SKIP-UNMATCHED-PR-DECN.
057600*    REACHED ONLY WHEN THE CURRENT PR DECISION'S KEY SORTS BELOW THE
057700*    PR MASTER WE ARE CURRENTLY POSITIONED ON, MEANING NO MASTER
057800*    REMAINING IN THE FILE CAN EVER MATCH IT (THE MASTER FILE IS IN
057900*    ASCENDING ORDER TOO).  LOG IT AND MOVE ON TO THE NEXT DECISION
058000*    -- THE DISPLAY LINE BELOW GIVES OPERATIONS A JOB-LOG TRAIL OF
058100*    EVERY DROPPED ROW WITHOUT ABENDING THE STEP OVER IT, SAME
058200*    PHILOSOPHY AS INC-91517'S ORIGINAL FIX.
058300     DISPLAY 'PRCDECN - PR DECISION FOR UNKNOWN PR-ID DROPPED: '
058400             DPR-PR-ID.
058500     PERFORM 110-READ-PR-DECISION THRU 110-EXIT.
058600 215-EXIT.
058700     EXIT.
058800*
058900 220-APPLY-ONE-PR-DECISION.
059000*    APPROVE OR REJECT AGAINST AN ALREADY-FILED PR.  THIS IS THE
059100*    PurchaseRequestService TRANSITION THAT USED TO SIT UNREACHED IN
059200*    PRCBTCH -- IT ONLY MAKES SENSE ONCE A HUMAN REVIEWER HAS SEEN
059300*    THE PR, WHICH CANNOT HAPPEN DURING STEP 010'S OWN INTAKE PASS.
059400*    OLD/NEW STATUS AND THE REVIEWER ID ALL GO INTO THE AUDIT PARM
059500*    AREA BEFORE 295 IS PERFORMED, SAME PATTERN EVERY OTHER APPLY-
059600*    PARAGRAPH IN THIS PROGRAM FOLLOWS.
059700     MOVE PR-STATUS TO WS-AUD-OLD-VALUE.
059800     IF DPR-IS-APPROVE
059900         MOVE 'APPROVED' TO PR-STATUS
060000         MOVE 'APPROVE'  TO WS-AUD-ACTION
060100     ELSE
060200         MOVE 'REJECTED' TO PR-STATUS
060300         MOVE 'REJECT'   TO WS-AUD-ACTION
060400     END-IF.
060500     ADD 1 TO WS-PR-DECN-COUNT.
060600     MOVE 'PR'             TO WS-AUD-ENTITY-TYPE.
060700     MOVE PR-ID            TO WS-AUD-ENTITY-ID.
060800     MOVE DPR-DECIDED-BY   TO WS-AUD-PERFORMED-BY.
060900     MOVE PR-STATUS        TO WS-AUD-NEW-VALUE.
061000     PERFORM 295-WRITE-AUDIT-REC THRU 295-EXIT.
061100 220-EXIT.
061200     EXIT.
061300*
061400 300-APPLY-APPROVAL-DECISIONS.
061500*    MATCHED-MERGE OF THE APPROVAL DECISION QUEUE AGAINST THE
061600*    APPROVAL FILE, BOTH IN ASCENDING APP-PR-ID/APP-LEVEL ORDER.
061700*    THE KEY HERE IS TWO-PART -- A PR CAN CARRY UP TO THREE APPROVAL
061800*    ROWS, ONE PER LEVEL -- SO THE LOW-KEY TEST IN 335 BELOW HAS TO
061900*    COMPARE BOTH PARTS, NOT JUST APP-PR-ID, OR A DECISION AGAINST
062000*    LEVEL 1 OF A PR COULD BE MISTAKEN FOR A MATCH ON LEVEL 2.  SAME
062100*    PRIMING-READ SHAPE AS 200-APPLY-PR-DECISIONS ABOVE.
062200     PERFORM 310-READ-APPR-DECISION THRU 310-EXIT.
062300     PERFORM 320-READ-APPROVAL THRU 320-EXIT.
062400     PERFORM 330-PROCESS-ONE-APPROVAL THRU 330-EXIT
062500              UNTIL WS-APPR-EOF.
062600 300-EXIT.
062700     EXIT.
062800*
062900 310-READ-APPR-DECISION.
063000*    READS THE NEXT ROW OF THE APPROVAL DECISION QUEUE.  SAME ROLE
063100*    AS 110 ABOVE, JUST FOR THE TWO-PART-KEY APPROVAL PASS.
063200     READ APPR-DECISION-FILE INTO PR-APPROVAL-DECISION-RECORD.
063300     EVALUATE WS-PRDECAP-STATUS
063400         WHEN '00'
063500             CONTINUE
063600         WHEN '10'
063700             MOVE 'Y' TO WS-DAP-EOF-SW
063800         WHEN OTHER
063900             DISPLAY 'PRCDECN ERROR READING APPR-DECISION-FILE.  RC: '
064000                     WS-PRDECAP-STATUS
064100             MOVE 'Y' TO WS-DAP-EOF-SW
064200     END-EVALUATE.
064300 310-EXIT.
064400     EXIT.
064500*
064600 320-READ-APPROVAL.
064700*    READS THE NEXT APPROVAL ROW STEP 010 LEFT BEHIND.  DRIVES THE
064800*    MAIN LOOP IN 300-APPLY-APPROVAL-DECISIONS, SAME ROLE AS 120
064900*    PLAYS FOR THE PR MASTER PASS.
065000     READ APPROVAL-FILE INTO PR-APPROVAL-RECORD.
065100     EVALUATE WS-APPRFILE-STATUS
065200         WHEN '00'
065300             CONTINUE
065400         WHEN '10'
065500             MOVE 'Y' TO WS-APPR-EOF-SW
065600         WHEN OTHER
065700             DISPLAY 'PRCDECN ERROR READING APPROVAL-FILE.  RC: '
065800                     WS-APPRFILE-STATUS
065900             MOVE 'Y' TO WS-APPR-EOF-SW
066000     END-EVALUATE.
066100 320-EXIT.
066200     EXIT.
066300*
066400 330-PROCESS-ONE-APPROVAL.
066500*    SAME DRAIN-BEFORE-MATCH SHAPE AS 210 ABOVE, JUST OVER THE TWO-
066600*    PART KEY.  335'S UNTIL TEST STOPS DRAINING AS SOON AS THE
066700*    DECISION'S KEY IS NO LONGER BELOW THE APPROVAL ROW WE ARE
066800*    POSITIONED ON -- AT THAT POINT IT EITHER TIES (A MATCH) OR
066900*    SORTS ABOVE (NOTHING TO DO YET; IT WILL BE RE-TESTED AGAINST
067000*    THE NEXT APPROVAL ROW ON THE NEXT ITERATION OF THIS PARAGRAPH).
067100*    READ THE UNTIL CONDITION AS "STOP DRAINING ONCE THE DECISION IS
067200*    NO LONGER STRICTLY BELOW THE APPROVAL ROW" -- IT IS WRITTEN AS
067300*    TWO OR-ED COMPARISONS RATHER THAN A SINGLE NOT-LESS-THAN TEST
067400*    BECAUSE COBOL HAS NO BUILT-IN COMPOSITE-KEY COMPARE OPERATOR.
067500     PERFORM 335-SKIP-UNMATCHED-APPR-DECN THRU 335-EXIT
067600              UNTIL WS-DAP-EOF
067700                 OR DAP-PR-ID > APP-PR-ID
067800                 OR (DAP-PR-ID = APP-PR-ID AND DAP-LEVEL >= APP-LEVEL).
067900     IF NOT WS-DAP-EOF
068000        AND DAP-PR-ID = APP-PR-ID
068100        AND DAP-LEVEL = APP-LEVEL
068200         PERFORM 340-APPLY-ONE-APPR-DECISION THRU 340-EXIT
068300         PERFORM 310-READ-APPR-DECISION THRU 310-EXIT
068400     END-IF.
068500     WRITE APPRFNL-FD-REC FROM PR-APPROVAL-RECORD.
068600     PERFORM 320-READ-APPROVAL THRU 320-EXIT.
068700 330-EXIT.
068800     EXIT.
068900*
069000 335-SKIP-UNMATCHED-APPR-DECN.
069100*    REACHED ONLY WHEN THE APPROVAL DECISION'S (PR-ID, LEVEL) KEY
069200*    SORTS BELOW THE APPROVAL ROW CURRENTLY POSITIONED ON -- NO
069300*    REMAINING APPROVAL ROW CAN EVER MATCH IT.  LOG AND ADVANCE, THE
069400*    SAME AS 215 DOES FOR THE PR QUEUE.
069500     DISPLAY 'PRCDECN - APPROVAL DECISION FOR UNKNOWN LEVEL DROPPED: '
069600             DAP-PR-ID ' LVL ' DAP-LEVEL.
069700     PERFORM 310-READ-APPR-DECISION THRU 310-EXIT.
069800 335-EXIT.
069900     EXIT.
070000*
070100 340-APPLY-ONE-APPR-DECISION.
070200*    PER-LEVEL APPROVE/REJECT.  APP-COMMENTS AND THE DECISION
070300*    TIMESTAMP ARE RECORDED ON THE APPROVAL ROW ITSELF, PER SPEC --
070400*    APP-CREATED-AT DOUBLES AS BOTH "ROW CREATED" (STEP 010) AND
070500*    "DECISION RECORDED" (HERE) SINCE THE APPROVAL RECORD, UNLIKE
070600*    THE EXCEPTION RECORD, HAS NO SEPARATE DECIDED-AT FIELD.
070700     MOVE APP-STATUS TO WS-AUD-OLD-VALUE.
070800     IF DAP-IS-APPROVE
070900         MOVE 'APPROVED' TO APP-STATUS
071000         MOVE 'APPROVE'  TO WS-AUD-ACTION
071100     ELSE
071200         MOVE 'REJECTED' TO APP-STATUS
071300         MOVE 'REJECT'   TO WS-AUD-ACTION
071400     END-IF.
071500     MOVE DAP-COMMENTS     TO APP-COMMENTS.
071600     MOVE WS-NOW-TIMESTAMP TO APP-CREATED-AT.
071700     ADD 1 TO WS-APPR-DECN-COUNT.
071800     MOVE 'APPROVAL'       TO WS-AUD-ENTITY-TYPE.
071900     MOVE APP-PR-ID        TO WS-AUD-ENTITY-ID.
072000     MOVE DAP-DECIDED-BY   TO WS-AUD-PERFORMED-BY.
072100     MOVE APP-STATUS       TO WS-AUD-NEW-VALUE.
072200     PERFORM 295-WRITE-AUDIT-REC THRU 295-EXIT.
072300 340-EXIT.
072400     EXIT.
072500*
072600 400-APPLY-EXCEPTION-DECISIONS.
072700*    MATCHED-MERGE OF THE EXCEPTION DECISION QUEUE AGAINST THE
072800*    EXCEPTION FILE, BOTH IN ASCENDING EXC-ID ORDER (EXC-ID IS A
072900*    RUN-WIDE SEQUENCE ASSIGNED BY PRCBTCH, SO STEP 010'S OUTPUT
073000*    IS ALREADY IN KEY ORDER WITH NO SORT STEP NEEDED HERE).  SAME
073100*    PRIMING-READ AND DRIVING-FILE SHAPE AS THE OTHER TWO PASSES.
073200     PERFORM 410-READ-EXC-DECISION THRU 410-EXIT.
073300     PERFORM 420-READ-EXCEPTION THRU 420-EXIT.
073400     PERFORM 430-PROCESS-ONE-EXCEPTION THRU 430-EXIT
073500              UNTIL WS-EXCP-EOF.
073600 400-EXIT.
073700     EXIT.
073800*
073900 410-READ-EXC-DECISION.
074000*    READS THE NEXT ROW OF THE EXCEPTION DECISION QUEUE.  SAME ROLE
074100*    AS 110 AND 310 ABOVE, FOR THE EXCEPTION RESOLVE/ESCALATE PASS.
074200     READ EXC-DECISION-FILE INTO PR-EXCEPTION-DECISION-RECORD.
074300     EVALUATE WS-PRDECEX-STATUS
074400         WHEN '00'
074500             CONTINUE
074600         WHEN '10'
074700             MOVE 'Y' TO WS-DEX-EOF-SW
074800         WHEN OTHER
074900             DISPLAY 'PRCDECN ERROR READING EXC-DECISION-FILE.  RC: '
075000                     WS-PRDECEX-STATUS
075100             MOVE 'Y' TO WS-DEX-EOF-SW
075200     END-EVALUATE.
075300 410-EXIT.
075400     EXIT.
075500*
075600 420-READ-EXCEPTION.
075700*    READS THE NEXT EXCEPTION ROW STEP 010 LEFT BEHIND.  DRIVES THE
075800*    MAIN LOOP IN 400-APPLY-EXCEPTION-DECISIONS, SAME ROLE 120 AND
075900*    320 PLAY FOR THEIR OWN PASSES.
076000     READ EXCEPTION-FILE INTO PR-EXCEPTION-RECORD.
076100     EVALUATE WS-EXCPFILE-STATUS
076200         WHEN '00'
076300             CONTINUE
076400         WHEN '10'
076500             MOVE 'Y' TO WS-EXCP-EOF-SW
076600         WHEN OTHER
076700             DISPLAY 'PRCDECN ERROR READING EXCEPTION-FILE.  RC: '
076800                     WS-EXCPFILE-STATUS
076900             MOVE 'Y' TO WS-EXCP-EOF-SW
077000     END-EVALUATE.
077100 420-EXIT.
077200     EXIT.
077300*
077400 430-PROCESS-ONE-EXCEPTION.
077500*    SAME DRAIN-BEFORE-MATCH SHAPE AS 210 AND 330 ABOVE, OVER THE
077600*    SINGLE EXC-ID KEY.  SEE THE INC-93201 CHANGE-LOG ENTRY FOR WHY
077700*    THE DRAIN HAS TO HAPPEN BEFORE THE EQUALITY TEST RATHER THAN
077800*    INSIDE IT -- OTHERWISE A SINGLE ORPHAN ROW STALLS THIS QUEUE'S
077900*    READ CURSOR FOR THE REST OF THE RUN, EXACTLY THE BUG THAT
078000*    PROMPTED THE JUNE AUDIT.
078100     PERFORM 435-SKIP-UNMATCHED-EXC-DECN THRU 435-EXIT
078200              UNTIL WS-DEX-EOF OR DEX-EXC-ID NOT < EXC-ID.
078300     IF NOT WS-DEX-EOF AND DEX-EXC-ID = EXC-ID
078400         PERFORM 440-APPLY-ONE-EXC-DECISION THRU 440-EXIT
078500         PERFORM 410-READ-EXC-DECISION THRU 410-EXIT
078600     END-IF.
078700     WRITE EXCPFNL-FD-REC FROM PR-EXCEPTION-RECORD.
078800     PERFORM 420-READ-EXCEPTION THRU 420-EXIT.
078900 430-EXIT.
079000     EXIT.
079100*
079200 435-SKIP-UNMATCHED-EXC-DECN.
079300*    REACHED ONLY WHEN THE EXCEPTION DECISION'S EXC-ID SORTS BELOW
079400*    THE EXCEPTION ROW CURRENTLY POSITIONED ON.  LOG AND ADVANCE --
079500*    SAME REASONING AS 215 AND 335 ABOVE.
079600     DISPLAY 'PRCDECN - EXCEPTION DECISION FOR UNKNOWN EXC-ID DROPPED: '
079700             DEX-EXC-ID.
079800     PERFORM 410-READ-EXC-DECISION THRU 410-EXIT.
079900 435-EXIT.
080000     EXIT.
080100*
080200 440-APPLY-ONE-EXC-DECISION.
080300*    RESOLVE MOVES THE EXCEPTION TO RESOLVED AND RECORDS THE
080400*    RESOLUTION TEXT AND RESOLVER PER SPEC.  NOTE WHAT THIS
080500*    PARAGRAPH DELIBERATELY DOES NOT TOUCH: EXC-CREATED-AT.  THAT
080600*    FIELD IS THE EXCEPTION'S ORIGINAL RAISE TIME (SEE PREXCREC AND
080700*    SPEC'S OWN RECORD LAYOUT, BOTH OF WHICH DOCUMENT IT AS
080800*    "CREATION TIMESTAMP") AND THE RECORD HAS NO SEPARATE RESOLVED-
080900*    AT FIELD TO STAMP INSTEAD -- THE MOMENT OF RESOLUTION IS
081000*    ALREADY CAPTURED BELOW IN THE AUDIT ROW'S AUD-PERFORMED-AT, SO
081100*    OVERWRITING THE CREATION TIMESTAMP HERE WOULD ONLY DESTROY
081200*    DATA WITHOUT RECORDING ANYTHING NEW (SEE INC-93201 -- THE
081300*    ORIGINAL 2009 DELIVERY GOT THIS WRONG).
081400*    ESCALATE STEPS THE SEVERITY UP ONE NOTCH; ANYTHING OUTSIDE THE
081500*    FOUR KNOWN VALUES IS TREATED AS ALREADY-CRITICAL RATHER THAN
081600*    REJECTED, SINCE A BAD SEVERITY ON AN OPEN EXCEPTION IS ITSELF
081700*    SOMETHING COMPLIANCE WOULD WANT ESCALATED, NOT SILENTLY IGNORED.
081800     MOVE EXC-STATUS TO WS-AUD-OLD-VALUE.
081900     IF DEX-IS-RESOLVE
082000         MOVE 'RESOLVED'       TO EXC-STATUS
082100         MOVE DEX-RESOLUTION   TO EXC-RESOLUTION
082200         MOVE DEX-RESOLVED-BY  TO EXC-RESOLVED-BY
082300         MOVE 'RESOLVE'        TO WS-AUD-ACTION
082400     ELSE
082500         MOVE 'ESCALATED' TO EXC-STATUS
082600         MOVE 'UPDATE'    TO WS-AUD-ACTION
082700         EVALUATE EXC-SEVERITY
082800             WHEN 'LOW'
082900                 MOVE 'MEDIUM'   TO EXC-SEVERITY
083000             WHEN 'MEDIUM'
083100                 MOVE 'HIGH'     TO EXC-SEVERITY
083200             WHEN 'HIGH'
083300                 MOVE 'CRITICAL' TO EXC-SEVERITY
083400             WHEN OTHER
083500                 MOVE 'CRITICAL' TO EXC-SEVERITY
083600         END-EVALUATE
083700     END-IF.
083800     ADD 1 TO WS-EXC-DECN-COUNT.
083900     MOVE 'EXCEPTION'      TO WS-AUD-ENTITY-TYPE.
084000     MOVE EXC-ID           TO WS-AUD-ENTITY-ID.
084100     MOVE DEX-RESOLVED-BY  TO WS-AUD-PERFORMED-BY.
084200     MOVE EXC-STATUS       TO WS-AUD-NEW-VALUE.
084300     PERFORM 295-WRITE-AUDIT-REC THRU 295-EXIT.
084400 440-EXIT.
084500     EXIT.
084600*
084700 295-WRITE-AUDIT-REC.
084800*    SAME SHAPE AS PRCBTCH'S OWN 295 -- ONE FLAT MOVE OF THE PARM
084900*    AREA INTO THE AUDIT RECORD, THEN A SINGLE WRITE.  UNLIKE
085000*    PRCBTCH'S VERSION, WS-AUD-PERFORMED-BY HERE ALWAYS CARRIES A
085100*    REAL REVIEWER ID FROM THE DECISION TRANSACTION, NEVER THE
085200*    LITERAL 'SYSTEM' -- EVERYTHING THIS STEP APPLIES WAS KEYED BY A
085300*    PERSON THROUGH THE PORTAL, NOT RAISED BY THE BATCH RULE ENGINE.
085400     MOVE SPACES TO PR-AUDIT-RECORD.
085500     MOVE WS-AUD-ENTITY-TYPE TO AUD-ENTITY-TYPE.
085600     MOVE WS-AUD-ENTITY-ID   TO AUD-ENTITY-ID.
085700     MOVE WS-AUD-ACTION      TO AUD-ACTION.
085800     MOVE WS-AUD-PERFORMED-BY TO AUD-PERFORMED-BY.
085900     MOVE WS-NOW-TIMESTAMP   TO AUD-PERFORMED-AT.
086000     MOVE WS-AUD-OLD-VALUE   TO AUD-OLD-VALUE.
086100     MOVE WS-AUD-NEW-VALUE   TO AUD-NEW-VALUE.
086200     WRITE AUDTFILE-FD-REC FROM PR-AUDIT-RECORD.
086300 295-EXIT.
086400     EXIT.
086500*
086600 900-CLOSE-FILES.
086700*    CLOSES ALL TEN FILES THIS STEP TOUCHED, INPUT AND OUTPUT ALIKE
086800*    -- INCLUDING THE THREE DECISION QUEUES EVEN THOUGH THEY MAY NOT
086900*    HAVE REACHED THEIR OWN EOF YET (A HIGH-KEY DECISION PARKED
087000*    PAST THE LAST MASTER, FOR EXAMPLE, LEAVES ITS FILE POSITIONED
087100*    MID-RECORD; CLOSING IT HERE IS STILL CORRECT SINCE THAT ROW WAS
087200*    NEVER GOING TO MATCH ANYTHING THIS RUN).
087300     CLOSE PR-DECISION-FILE
087400           APPR-DECISION-FILE
087500           EXC-DECISION-FILE
087600           PR-MASTER-OUT-FILE
087700           EXCEPTION-FILE
087800           APPROVAL-FILE
087900           AUDIT-FILE
088000           PR-FINAL-FILE
088100           EXCEPTION-FINAL-FILE
088200           APPROVAL-FINAL-FILE.
088300 900-EXIT.
088400     EXIT.
