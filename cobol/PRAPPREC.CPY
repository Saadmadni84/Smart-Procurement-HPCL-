000100****************************************************************
000200* PRAPPREC   -  APPROVAL WORKFLOW RECORD  (APPROVAL-FILE)
000300*               1 TO 3 LEVELS WRITTEN PER PR THAT CLEARS THE
000400*               RULE ENGINE.  SEE PRCBTCH 260-BUILD-APPROVALS.
001000****************************************************************
001100 01  PR-APPROVAL-RECORD.
001200     05  APP-PR-ID                   PIC X(17).
001300     05  APP-LEVEL                   PIC 9(1).
001400     05  APP-APPROVER-ID             PIC X(25).
001500     05  APP-APPROVER-NAME           PIC X(25).
001600     05  APP-STATUS                  PIC X(10).
001700     05  APP-COMMENTS                PIC X(40).
001800     05  APP-CREATED-AT              PIC 9(14).
001900     05  FILLER                      PIC X(8).
