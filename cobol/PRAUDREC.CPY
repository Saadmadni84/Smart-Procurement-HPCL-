000100****************************************************************
000200* PRAUDREC   -  AUDIT TRAIL RECORD  (AUDIT-FILE)
000300*               ONE ROW PER CREATE/APPROVE/REJECT/RESOLVE EVENT.
000400*               SEE PRCBTCH AND PRCDECN 295-WRITE-AUDIT-REC.
001000****************************************************************
001100 01  PR-AUDIT-RECORD.
001200     05  AUD-ENTITY-TYPE             PIC X(10).
001300     05  AUD-ENTITY-ID               PIC X(17).
001400     05  AUD-ACTION                  PIC X(10).
001500     05  AUD-PERFORMED-BY            PIC X(20).
001600     05  AUD-PERFORMED-AT            PIC 9(14).
001700     05  AUD-OLD-VALUE               PIC X(20).
001800     05  AUD-NEW-VALUE               PIC X(20).
001900     05  FILLER                      PIC X(4).
