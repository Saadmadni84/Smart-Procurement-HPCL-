000100****************************************************************
000200* PRRULTBL   -  IN-MEMORY ACTIVE-RULE TABLE
000300*               BUILT ONCE BY PRCBTCH 100-LOAD-RULE-TABLE,
000400*               SEARCHED BY RULEVAL FOR EVERY PR.  BOUNDED AT
000500*               100 ENTRIES PER THE COMPLIANCE OFFICE'S RULE
000600*               BOOK -- SEE TICKET P0311-07.
001000****************************************************************
001100 01  WS-RULE-TABLE.
001200     05  WS-RULE-COUNT               PIC 9(3)  COMP   VALUE 0.
001250     05  FILLER                      PIC X(4).
001300     05  WS-RULE-ENTRY OCCURS 100 TIMES
001400                       INDEXED BY WS-RULE-IX.
001500         10  WS-RUL-RULE-ID          PIC X(8).
001600         10  WS-RUL-CATEGORY         PIC X(12).
001700         10  WS-RUL-FIELD-NAME       PIC X(20).
001800         10  WS-RUL-OPERATOR         PIC X(2).
001900         10  WS-RUL-VALUE-NUM        PIC S9(11)V99 COMP-3.
002000         10  WS-RUL-VALUE-DAYS       PIC S9(4).
002100         10  WS-RUL-DESCRIPTION      PIC X(40).
002200         10  WS-RUL-ACTION           PIC X(10).
002300         10  WS-RUL-SEVERITY         PIC X(8).
002400         10  FILLER                  PIC X(4).
