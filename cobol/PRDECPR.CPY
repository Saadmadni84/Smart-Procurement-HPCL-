000100****************************************************************
000200* PRDECPR   -  PR APPROVE/REJECT DECISION TRANSACTION
000300*               (PR-DECISION-FILE) -- ONE ROW PER PORTAL DECISION
000400*               AGAINST A PR IN STATUS PENDING_APPROVAL.  SORTED BY
000500*               DPR-PR-ID BEFORE HANDOFF TO STEP 030 (PRCDECN).
000600*----------------------------------------------------------------
000700* HIST:  2009-02-18  WLT  ORIGINAL LAYOUT (REQ P0311-30).
000800****************************************************************
000900 01  PR-DECISION-RECORD.
001000     05  DPR-PR-ID                   PIC X(17).
001100     05  DPR-DECISION                PIC X(8).
001200         88  DPR-IS-APPROVE              VALUE 'APPROVE'.
001300         88  DPR-IS-REJECT               VALUE 'REJECT'.
001400     05  DPR-DECIDED-BY              PIC X(20).
001500     05  FILLER                      PIC X(5).
