000100****************************************************************
000200* PRDECAP   -  APPROVAL LEVEL APPROVE/REJECT DECISION TRANSACTION
000300*               (APPR-DECISION-FILE) -- ONE ROW PER PORTAL DECISION
000400*               AGAINST A SINGLE APPROVAL LEVEL.  SORTED BY
000500*               DAP-PR-ID/DAP-LEVEL BEFORE HANDOFF TO STEP 030.
000600*----------------------------------------------------------------
000700* HIST:  2009-02-18  WLT  ORIGINAL LAYOUT (REQ P0311-30).
000800****************************************************************
000900 01  PR-APPROVAL-DECISION-RECORD.
001000     05  DAP-PR-ID                   PIC X(17).
001100     05  DAP-LEVEL                   PIC 9(1).
001200     05  DAP-DECISION                PIC X(8).
001300         88  DAP-IS-APPROVE              VALUE 'APPROVE'.
001400         88  DAP-IS-REJECT               VALUE 'REJECT'.
001500     05  DAP-DECIDED-BY              PIC X(25).
001600     05  DAP-COMMENTS                PIC X(40).
001700     05  FILLER                      PIC X(9).
