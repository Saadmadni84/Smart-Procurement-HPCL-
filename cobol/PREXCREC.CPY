000100****************************************************************
000200* PREXCREC   -  COMPLIANCE EXCEPTION RECORD  (EXCEPTION-FILE)
000300*               ONE WRITTEN PER RULE VIOLATION FOUND AGAINST
000400*               A PR.  SEE PRCBTCH 240-WRITE-EXCEPTIONS.
001000****************************************************************
001100 01  PR-EXCEPTION-RECORD.
001200     05  EXC-ID                      PIC X(16).
001300     05  EXC-PR-ID                   PIC X(17).
001400     05  EXC-RULE-ID                 PIC X(8).
001500     05  EXC-DESCRIPTION             PIC X(40).
001600     05  EXC-SEVERITY                PIC X(8).
001700     05  EXC-STATUS                  PIC X(10).
001800     05  EXC-RESOLUTION              PIC X(30).
001900     05  EXC-RESOLVED-BY             PIC X(20).
002000     05  EXC-CREATED-AT              PIC 9(14).
002100     05  FILLER                      PIC X(17).
