000100****************************************************************
000200* PROPERTY OF STATE PROCUREMENT DIVISION - DATA PROCESSING DEPT.
000300* UNAUTHORIZED REPRODUCTION OR DISCLOSURE PROHIBITED.
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     PRCBTCH.
000700 AUTHOR.         R S KOWALSKI.
000800 INSTALLATION.   STATE PROCUREMENT DIVISION - DATA PROCESSING.
000900 DATE-WRITTEN.   02/11/1991.
001000 DATE-COMPILED.
001100 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001200****************************************************************
001300*                     C H A N G E   L O G                       *
001400*-----------------------------------------------------------------
001500* DATE       BY    TICKET     DESCRIPTION
001600*-----------------------------------------------------------------
001700* 02/11/91   RSK   P0311-01   ORIGINAL DELIVERY.  STEP 010 OF JOB
001800*                             PRCJOB -- READS THE ACTIVE RULE
001900*                             TABLE AND THE DAY'S PURCHASE REQUEST
002000*                             INTAKE FILE, ASSIGNS PR-IDS, CALLS
002100*                             RULEVAL FOR COMPLIANCE SCORING, AND
002200*                             WRITES THE MASTER/EXCEPTION/APPROVAL/
002300*                             AUDIT OUTPUT FILES PICKED UP BY
002400*                             STEP 020 (PRCSUMM).
002500* 07/14/91   RSK   P0311-04   ADDED REQUIRED-BY-DATE INTAKE CHECK
002600*                             (WAS VALUE-ONLY BEFORE).
002700* 11/02/92   TMH   P0311-09   PR-CATEGORY 'ALL' WILDCARD RULES NOW
002800*                             HANDLED BY RULEVAL, NOT DUPLICATED
002900*                             PER CATEGORY IN THE RULE FILE.
003000* 03/30/93   RSK   P0311-11   ADDED THE THREE-LEVEL APPROVAL BUILD
003100*                             (DEPT MANAGER / CFO / BOARD) KEYED ON
003200*                             ESTIMATED VALUE THRESHOLDS.
003300* 06/18/94   RSK   P0311-13   RULE TABLE RAISED FROM 40 TO 100
003400*                             ENTRIES PER COMPLIANCE OFFICE REQUEST.
003500* 09/23/96   DJP   P0311-18   PR IS NOW REJECTED OUTRIGHT (NO
003600*                             APPROVAL BUILD) WHEN RULEVAL RETURNS
003700*                             A BLOCK-SEVERITY VIOLATION.
003800* 01/06/99   TMH   Y2K-0311   YEAR 2000 REMEDIATION.  150-WINDOW-
003900*                             CENTURY NOW DERIVES A FULL CCYY FROM
004000*                             THE 2-DIGIT ACCEPT-FROM-DATE YEAR
004100*                             (WINDOW: 00-49 = 20XX, 50-99 = 19XX)
004200*                             BEFORE PR-ID, EXC-ID, AND ALL
004300*                             TIMESTAMPS ARE BUILT.  RAN PARALLEL
004400*                             AGAINST 1991-2001 TEST DECK, CLEAN.
004500* 04/02/11   DJP   INC-88231  A PR WITH BLANK REQUIRED FIELDS OR A
004600*                             ZERO ESTIMATED VALUE USED TO BLOW UP
004700*                             RULEVAL'S TABLE SEARCH.  220-VALIDATE
004800*                             -PR-INTAKE NOW CATCHES THESE BEFORE
004900*                             THE RULE ENGINE EVER SEES THE PR AND
005000*                             FILES A VALIDATION EXCEPTION INSTEAD.
005100* 02/11/15   DJP   P0311-27   MOVED FILE STATUS CHECKS OUT OF THE
005200*                             MAIN LINE INTO 700-OPEN-FILES SO A
005300*                             BAD DD/ASSIGN ABENDS CLEANLY WITH A
005400*                             MESSAGE INSTEAD OF READING GARBAGE.
005500****************************************************************
005600*    STEP 010 OF THE NIGHTLY PROCUREMENT COMPLIANCE JOB, PRCJOB.
005700*    LOADS THE ACTIVE RULE TABLE, THEN FOR EACH PURCHASE REQUEST
005800*    ON THE INTAKE FILE: ASSIGNS A BUSINESS ID, DEFAULTS STATUS TO
005900*    DRAFT, VALIDATES THE INTAKE FIELDS, CALLS RULEVAL TO SCORE IT
006000*    AGAINST THE RULE TABLE, FILES ANY EXCEPTIONS, REJECTS THE PR
006100*    IF A RULE FIRED WITH ACTION BLOCK, OTHERWISE BUILDS ITS
006200*    APPROVAL WORKFLOW, AND WRITES THE UPDATED PR TO THE MASTER
006300*    OUTPUT FILE.  STEP 020 (PRCSUMM) SUMMARIZES WHAT THIS STEP
006400*    LEAVES BEHIND -- THIS PROGRAM DOES NOT PRINT ANYTHING.
006500****************************************************************
006600 ENVIRONMENT DIVISION.
006700*    NO DECIMAL-POINT IS COMMA CLAUSE HERE OR ANYWHERE ELSE IN THIS
006800*    JOB -- ALL PROGRAMS IN PRCJOB ASSUME THE US PERIOD/COMMA
006900*    CONVENTION, SINCE EVERY DOWNSTREAM CONSUMER OF THESE FILES DOES.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER.    IBM-390.
007200 OBJECT-COMPUTER.    IBM-390.
007300 SPECIAL-NAMES.      C01 IS TOP-OF-FORM
007400                      UPSI-0 ON STATUS  IS PRCBTCH-RERUN-MODE
007500                      UPSI-0 OFF STATUS IS PRCBTCH-NORMAL-MODE.
007600*
007700*    PRCBTCH-RERUN-MODE IS RESERVED FOR A FUTURE "SKIP FILES
007800*    ALREADY LOADED TODAY" RESTART OPTION -- NOT ACTED ON BY ANY
007900*    PARAGRAPH IN THIS VERSION.  KEPT AS THE SAME UPSI-0 NAME
008000*    PRCDECN AND PRCSUMM ALSO RESERVE, SO THE THREE STEPS OF PRCJOB
008100*    STAY CONSISTENT IF OPERATIONS EVER WIRES THE SWITCH UP.
008200*
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500*    SIX FILES: THE ACTIVE RULE TABLE (INPUT, READ ONCE AND CLOSED
008600*    BEFORE THE PR LOOP EVEN STARTS), THE DAY'S PR INTAKE (INPUT,
008700*    DRIVES THE MAIN LOOP), AND FOUR OUTPUTS -- PR MASTER, EXCEPTION,
008800*    APPROVAL AND AUDIT -- ALL FOUR OF WHICH STEP 020 (PRCSUMM) AND
008900*    STEP 030 (PRCDECN) READ BACK IN TURN.  EVERY SELECT CARRIES ITS
009000*    OWN FILE STATUS FIELD, CHECKED INDIVIDUALLY IN 700-OPEN-FILES.
009100     SELECT RULES-FILE          ASSIGN TO RULEFILE
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS  IS WS-RULEFILE-STATUS.
009400*
009500     SELECT PR-INPUT-FILE       ASSIGN TO PRINFILE
009600            ORGANIZATION IS LINE SEQUENTIAL
009700            FILE STATUS  IS WS-PRINFILE-STATUS.
009800*
009900     SELECT PR-MASTER-OUT-FILE  ASSIGN TO PRMSTOUT
010000            ORGANIZATION IS LINE SEQUENTIAL
010100            FILE STATUS  IS WS-PRMSTOUT-STATUS.
010200*
010300     SELECT EXCEPTION-FILE      ASSIGN TO EXCPFILE
010400            ORGANIZATION IS LINE SEQUENTIAL
010500            FILE STATUS  IS WS-EXCPFILE-STATUS.
010600*
010700     SELECT APPROVAL-FILE       ASSIGN TO APPRFILE
010800            ORGANIZATION IS LINE SEQUENTIAL
010900            FILE STATUS  IS WS-APPRFILE-STATUS.
011000*
011100     SELECT AUDIT-FILE          ASSIGN TO AUDTFILE
011200            ORGANIZATION IS LINE SEQUENTIAL
011300            FILE STATUS  IS WS-AUDTFILE-STATUS.
011400*
011500 DATA DIVISION.
011600 FILE SECTION.
011700*
011800 FD  RULES-FILE
011900     RECORDING MODE IS F.
012000 01  RULES-FD-REC                PIC X(160).
012100*    ONE ROW PER ACTIVE OR INACTIVE COMPLIANCE RULE.  MAPPED INTO
012200*    PR-RULE-RECORD (PRRULREC.CPY) BY 110-READ-ONE-RULE BELOW; ONLY
012300*    ROWS FLAGGED ACTIVE ARE LOADED INTO THE IN-MEMORY WS-RULE-TABLE
012400*    RULEVAL SEARCHES.
012500*
012600 FD  PR-INPUT-FILE
012700     RECORDING MODE IS F.
012800 01  PRIN-FD-REC                 PIC X(200).
012900*    THE DAY'S RAW PURCHASE REQUEST INTAKE -- WHATEVER UPSTREAM
013000*    SYSTEM COLLECTS PR REQUESTS DURING THE DAY DROPS THEM HERE FOR
013100*    THE NIGHTLY RUN TO PICK UP.  READ INTO PR-MASTER-RECORD (NOT A
013200*    SEPARATE INTAKE LAYOUT) SINCE THE FIELDS THIS STEP FILLS IN --
013300*    PR-ID, PR-STATUS, PR-CREATED-AT -- ARE JUST MORE FIELDS OF THE
013400*    SAME RECORD, NOT A TRANSFORMATION INTO A DIFFERENT SHAPE.
013500*
013600 FD  PR-MASTER-OUT-FILE
013700     RECORDING MODE IS F.
013800 01  PRMSTOUT-FD-REC              PIC X(200).
013900*    THIS STEP'S PRIMARY OUTPUT -- ONE ROW PER PR PROCESSED, WHETHER
014000*    IT ENDED UP DRAFT, REJECTED OR PENDING_APPROVAL.  READ BACK BY
014100*    BOTH PRCSUMM (STEP 020) AND PRCDECN (STEP 030).
014200*
014300 FD  EXCEPTION-FILE
014400     RECORDING MODE IS F.
014500 01  EXCPFILE-FD-REC              PIC X(180).
014600*    ONE ROW PER RULE VIOLATION OR INTAKE VALIDATION FAILURE RAISED
014700*    WHILE SCORING A PR.  A PR CAN RAISE ZERO, ONE OR MANY OF THESE
014800*    -- SEE 240-WRITE-EXCEPTIONS.
014900*
015000 FD  APPROVAL-FILE
015100     RECORDING MODE IS F.
015200 01  APPRFILE-FD-REC              PIC X(140).
015300*    ONE ROW PER APPROVAL LEVEL A NON-BLOCKED PR REQUIRES -- UP TO
015400*    THREE, PER THE VALUE THRESHOLDS IN 260-BUILD-APPROVALS.
015500*
015600 FD  AUDIT-FILE
015700     RECORDING MODE IS F.
015800 01  AUDTFILE-FD-REC              PIC X(115).
015900*    ONE ROW PER CREATE/REJECT EVENT THIS STEP PERFORMS -- OPENED
016000*    OUTPUT HERE (STEP 030 LATER REOPENS THE SAME PHYSICAL FILE
016100*    EXTEND SO ITS OWN ROWS APPEND RATHER THAN OVERWRITE THESE).
016200*
016300 WORKING-STORAGE SECTION.
016400*
016500 01  SYSTEM-DATE-AND-TIME.
016600*    ACCEPT ... FROM DATE/TIME TARGET.  ONLY THE TWO-DIGIT YEAR
016700*    NEEDS WINDOWING (SEE 150-WINDOW-CENTURY) -- EVERYTHING ELSE IS
016800*    ALREADY THE RIGHT WIDTH FOR PR-CREATED-AT AND AUD-PERFORMED-AT.
016900     05  CURRENT-DATE.
017000         10  CURRENT-YEAR            PIC 9(2).
017100         10  CURRENT-MONTH           PIC 9(2).
017200         10  CURRENT-DAY             PIC 9(2).
017300     05  CURRENT-TIME.
017400         10  CURRENT-HOUR            PIC 9(2).
017500         10  CURRENT-MINUTE          PIC 9(2).
017600         10  CURRENT-SECOND          PIC 9(2).
017700         10  CURRENT-HNDSEC          PIC 9(2).
017800     05  FILLER                      PIC X(2).
017900*
018000 01  WS-CENTURY-PREFIX               PIC 9(2)  COMP.
018100*    HOLDS 19 OR 20 DEPENDING ON THE CURRENT-YEAR WINDOW TEST IN
018200*    150-WINDOW-CENTURY -- SEE THAT PARAGRAPH FOR THE PIVOT RULE.
018300*
018400 01  WS-TODAY-CCYYMMDD               PIC 9(8).
018500 01  WS-TODAY-CCYYMMDD-R  REDEFINES WS-TODAY-CCYYMMDD.
018600     05  WS-TODAY-CCYY-R             PIC 9(4).
018700     05  WS-TODAY-MM-R               PIC 9(2).
018800     05  WS-TODAY-DD-R               PIC 9(2).
018900*    FULL EIGHT-DIGIT RUN DATE, USED TO BUILD PR-ID AND EXC-ID BELOW
019000*    SO BOTH KEYS SORT IN DATE ORDER ACROSS DIFFERENT DAYS' RUNS.
019100*
019200 01  WS-NOW-TIMESTAMP                PIC 9(14).
019300 01  WS-NOW-TIMESTAMP-R  REDEFINES WS-NOW-TIMESTAMP.
019400     05  WS-NOW-CCYY                 PIC 9(4).
019500     05  WS-NOW-MM                   PIC 9(2).
019600     05  WS-NOW-DD                   PIC 9(2).
019700     05  WS-NOW-HH                   PIC 9(2).
019800     05  WS-NOW-MN                   PIC 9(2).
019900     05  WS-NOW-SS                   PIC 9(2).
020000*    THE VALUE THAT GOES INTO PR-CREATED-AT, EXC-CREATED-AT,
020100*    APP-CREATED-AT AND AUD-PERFORMED-AT -- BUILT ONCE AT STARTUP IN
020200*    150-WINDOW-CENTURY SINCE THIS STEP RUNS SHORT ENOUGH THAT EVERY
020300*    RECORD IN THE RUN CAN SHARE ONE TIMESTAMP WITHOUT ANYONE
020400*    NOTICING THE DIFFERENCE BETWEEN THE FIRST PR PROCESSED AND THE
020500*    LAST.
020600*
020700 77  WS-PR-DAILY-SEQ                 PIC 9(3)  COMP-3 VALUE 0.
020800 77  WS-PR-SEQ-DISP                  PIC 9(3)         VALUE 0.
020900 77  WS-EXC-SEQ                      PIC 9(3)  COMP-3 VALUE 0.
021000 77  WS-EXC-SEQ-DISP                 PIC 9(3)         VALUE 0.
021100 77  WS-RULEVAL-RC                   PIC S9(4) COMP  VALUE 0.
021200*    WS-PR-DAILY-SEQ AND WS-EXC-SEQ ARE THE COUNTERS THAT MAKE
021300*    PR-ID AND EXC-ID UNIQUE WITHIN A RUN -- SEE 210-ASSIGN-PR-ID
021400*    AND 225/242 BELOW.  BOTH ARE COMP-3 FOR THE ARITHMETIC AND ALSO
021500*    CARRY A DISPLAY-FORMAT SHADOW COPY (WS-PR-SEQ-DISP/WS-EXC-SEQ-
021600*    DISP) SINCE STRING CANNOT CONCATENATE A COMP-3 FIELD DIRECTLY
021700*    INTO A CHARACTER KEY.  WS-RULEVAL-RC IS THE RETURN CODE FROM
021800*    THE CALL TO RULEVAL IN 235-EVALUATE-RULES -- NOT INSPECTED
021900*    TODAY (RULEVAL ONLY EVER RETURNS ZERO IN THIS VERSION) BUT
022000*    RECEIVED INTO ITS OWN FIELD RATHER THAN DISCARDED, IN CASE A
022100*    FUTURE RULEVAL CHANGE STARTS RETURNING A NONZERO CODE.
022200*
022300 01  WS-FILE-STATUSES.
022400     05  WS-RULEFILE-STATUS          PIC X(2)  VALUE SPACES.
022500     05  WS-PRINFILE-STATUS          PIC X(2)  VALUE SPACES.
022600     05  WS-PRMSTOUT-STATUS          PIC X(2)  VALUE SPACES.
022700     05  WS-EXCPFILE-STATUS          PIC X(2)  VALUE SPACES.
022800     05  WS-APPRFILE-STATUS          PIC X(2)  VALUE SPACES.
022900     05  WS-AUDTFILE-STATUS          PIC X(2)  VALUE SPACES.
023000     05  FILLER                      PIC X(2).
023100*    ONE 2-BYTE FILE STATUS PER SELECT ABOVE, CHECKED IN
023200*    700-OPEN-FILES; THE PR-INPUT AND RULES STATUSES ARE ALSO
023300*    RECHECKED ON EVERY READ IN 730 AND 110 RESPECTIVELY.
023400*
023500 01  WS-SWITCHES.
023600     05  WS-PR-EOF-SW                PIC X     VALUE 'N'.
023700         88  WS-PR-EOF                   VALUE 'Y'.
023800     05  WS-RULES-EOF-SW             PIC X     VALUE 'N'.
023900         88  WS-RULES-EOF                VALUE 'Y'.
024000     05  WS-INTAKE-VALID-SW          PIC X     VALUE 'Y'.
024100         88  WS-INTAKE-VALID             VALUE 'Y'.
024200     05  WS-OPEN-ERROR-SW            PIC X     VALUE 'N'.
024300         88  WS-OPEN-ERROR                VALUE 'Y'.
024400     05  FILLER                      PIC X(4).
024500*    WS-INTAKE-VALID-SW DEFAULTS TO 'Y' RATHER THAN 'N' -- MOST DAYS
024600*    MOST PRS PASS INTAKE VALIDATION, SO 220-VALIDATE-PR-INTAKE ONLY
024700*    HAS TO FLIP IT WHEN SOMETHING IS ACTUALLY WRONG.  THE OTHER
024800*    FOUR SWITCHES ALL DEFAULT 'N' PER THE USUAL SHOP CONVENTION OF
024900*    A SWITCH STARTING FALSE UNLESS THE FIELD IT GUARDS IS EXPECTED
025000*    TRUE MOST OF THE TIME.
025100*
025200 01  WS-INTAKE-ERR-MSG               PIC X(40) VALUE SPACES.
025300*    HOLDS WHICHEVER OF 220'S THREE VALIDATION MESSAGES FIRED, FOR
025400*    225-BUILD-VALIDATION-EXCEPTION TO COPY INTO EXC-DESCRIPTION.
025500*
025600 01  WS-AUDIT-PARM-AREA.
025700*    STAGING AREA FILLED BY EVERY PARAGRAPH THAT WRITES AN AUDIT
025800*    ROW, BEFORE PERFORMING 295-WRITE-AUDIT-REC -- ONE COMMON
025900*    WRITER PARAGRAPH INSTEAD OF A SEPARATE WRITE STATEMENT AT
026000*    EVERY ONE OF THE SIX CALL SITES.
026100     05  WS-AUD-ENTITY-TYPE          PIC X(10).
026200     05  WS-AUD-ENTITY-ID            PIC X(17).
026300     05  WS-AUD-ACTION               PIC X(10).
026400     05  WS-AUD-OLD-VALUE            PIC X(20).
026500     05  WS-AUD-NEW-VALUE            PIC X(20).
026600     05  FILLER                      PIC X(4).
026700*
026800 01  WS-APPROVAL-BUILD-AREA.
026900*    STAGING AREA FILLED BY 260-BUILD-APPROVALS BEFORE EACH CALL TO
027000*    262-WRITE-ONE-APPROVAL -- ONE SET OF FIELDS REUSED FOR EACH OF
027100*    THE UP-TO-THREE APPROVAL LEVELS A SINGLE PR CAN REQUIRE.
027200     05  WS-APPR-LEVEL               PIC 9(1).
027300     05  WS-APPR-ID                  PIC X(25).
027400     05  WS-APPR-NAME                PIC X(25).
027500     05  FILLER                      PIC X(4).
027600 01  WS-APPR-LEVEL-DISPLAY REDEFINES WS-APPROVAL-BUILD-AREA.
027700*    CHARACTER VIEW OF THE WHOLE APPROVAL BUILD AREA -- NOT MOVED TO
027800*    OR FROM ANYWHERE IN THIS VERSION, BUT KEPT ON HAND FOR A
027900*    DISPLAY-THE-APPROVAL-ROW-BEING-BUILT DIAGNOSTIC IF ONE IS EVER
028000*    NEEDED, THE SAME WAY RULEVAL KEEPS ITS OWN UNUSED TRACE VIEW.
028100     05  FILLER                      PIC X(55).
028200*
028300*    THE APPROVE/REJECT/ESCALATE/RESOLVE DECISIONS THIS STEP'S
028400*    OWN RULE ENGINE CAN TRIGGER (BLOCK, ESCALATE-SEVERITY) ARE
028500*    APPLIED HERE INLINE AS THE PR IS BUILT.  DECISIONS KEYED BY
028600*    A HUMAN REVIEWER AGAINST AN ALREADY-FILED PR, EXCEPTION OR
028700*    APPROVAL ROW ARE STEP 030'S JOB -- SEE PRCDECN, ADDED
028800*    UNDER TICKET P0311-30.
028900*
029000*    PR-MASTER-RECORD IS THE ONE LAYOUT THIS STEP READS INTAKE INTO,
029100*    UPDATES IN PLACE, AND WRITES BACK OUT -- SEE THE PR-INPUT-FILE
029200*    FD COMMENT ABOVE.  PR-RULE-RECORD IS THE FLAT DISK LAYOUT FOR
029300*    ONE RULE ROW; WS-RULE-TABLE (FROM PRRULTBL) IS THE IN-MEMORY
029400*    ARRAY 120-PROCESS-RULE-ROW BUILDS FROM IT.  WS-VIOLATION-TABLE
029500*    (FROM PRVIOTBL) IS WHAT RULEVAL FILLS IN WHEN CALLED.
029600 COPY PRMSTREC.
029700*
029800 COPY PRRULREC.
029900*
030000 COPY PRRULTBL.
030100*
030200 COPY PRVIOTBL.
030300*
030400 COPY PREXCREC.
030500*
030600 COPY PRAPPREC.
030700*
030800 COPY PRAUDREC.
030900*
031000 PROCEDURE DIVISION.
031100*
031200 000-MAIN-LINE.
031300*    OVERALL FLOW: WINDOW TODAY'S DATE, OPEN THE SIX FILES, LOAD THE
031400*    ACTIVE RULE TABLE INTO WORKING STORAGE, THEN PROCESS THE INTAKE
031500*    FILE ONE PR AT A TIME UNTIL EOF.  IF ANY FILE FAILS TO OPEN,
031600*    NOTHING ELSE RUNS -- 700-OPEN-FILES ITSELF SETS RETURN-CODE 16
031700*    AND WS-OPEN-ERROR STOPS THIS PARAGRAPH FROM EVER TOUCHING A PR.
031800     ACCEPT CURRENT-DATE FROM DATE.
031900     ACCEPT CURRENT-TIME FROM TIME.
032000     PERFORM 150-WINDOW-CENTURY THRU 150-EXIT.
032100     PERFORM 700-OPEN-FILES THRU 700-EXIT.
032200     IF NOT WS-OPEN-ERROR
032300         PERFORM 100-LOAD-RULE-TABLE THRU 100-EXIT
032400         PERFORM 730-READ-PR-INPUT THRU 730-EXIT
032500         PERFORM 200-PROCESS-PR-RECORD THRU 200-EXIT
032600                  UNTIL WS-PR-EOF
032700     END-IF.
032800*    900 RUNS REGARDLESS OF WS-OPEN-ERROR SO ANY FILE THAT DID OPEN
032900*    SUCCESSFULLY STILL GETS CLOSED BEFORE THE STEP ABENDS.
033000     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
033100     GOBACK.
033200*
033300 150-WINDOW-CENTURY.
033400*    A TWO-DIGIT YEAR BELOW 50 IS TAKEN AS 20XX, 50 AND ABOVE AS
033500*    19XX -- THE Y2K-0311 PIVOT CHOSEN BACK IN 1999 AND NEVER MOVED
033600*    SINCE.  BUILDS BOTH WS-TODAY-CCYYMMDD (USED FOR PR-ID, EXC-ID
033700*    AND THE INTAKE REQUIRED-BY-DATE COMPARE) AND WS-NOW-TIMESTAMP
033800*    (USED FOR EVERY CREATED-AT AND PERFORMED-AT FIELD THIS STEP
033900*    WRITES) IN ONE PASS SO THE TWO NEVER DRIFT APART WITHIN A RUN.
034000     IF CURRENT-YEAR < 50
034100         MOVE 20 TO WS-CENTURY-PREFIX
034200     ELSE
034300         MOVE 19 TO WS-CENTURY-PREFIX
034400     END-IF.
034500     COMPUTE WS-TODAY-CCYY-R = (WS-CENTURY-PREFIX * 100) + CURRENT-YEAR.
034600     MOVE CURRENT-MONTH TO WS-TODAY-MM-R.
034700     MOVE CURRENT-DAY   TO WS-TODAY-DD-R.
034800     MOVE WS-TODAY-CCYY-R TO WS-NOW-CCYY.
034900     MOVE CURRENT-MONTH   TO WS-NOW-MM.
035000     MOVE CURRENT-DAY     TO WS-NOW-DD.
035100     MOVE CURRENT-HOUR    TO WS-NOW-HH.
035200     MOVE CURRENT-MINUTE  TO WS-NOW-MN.
035300     MOVE CURRENT-SECOND  TO WS-NOW-SS.
035400 150-EXIT.
035500     EXIT.
035600*
035700 700-OPEN-FILES.
035800*    RULES-FILE AND PR-INPUT-FILE OPEN INPUT; THE FOUR OUTPUT FILES
035900*    OPEN OUTPUT (NOT EXTEND -- THIS STEP RUNS ONCE PER NIGHT, SO
036000*    THERE IS NEVER A PRIOR RUN'S OUTPUT TO PRESERVE).  EACH OF THE
036100*    SIX FILE STATUS CHECKS BELOW IS INDEPENDENT SO THE JOB LOG
036200*    NAMES EXACTLY WHICH DD CARD WAS BAD RATHER THAN FAILING THE
036300*    STEP WITH ONE GENERIC MESSAGE -- SEE P0311-27 IN THE CHANGE LOG.
036400     OPEN INPUT   RULES-FILE
036500                  PR-INPUT-FILE.
036600     OPEN OUTPUT  PR-MASTER-OUT-FILE
036700                  EXCEPTION-FILE
036800                  APPROVAL-FILE
036900                  AUDIT-FILE.
037000     IF WS-RULEFILE-STATUS NOT = '00'
037100         DISPLAY 'PRCBTCH ERROR OPENING RULES-FILE.  RC: '
037200                 WS-RULEFILE-STATUS
037300         SET WS-OPEN-ERROR TO TRUE
037400     END-IF.
037500     IF WS-PRINFILE-STATUS NOT = '00'
037600         DISPLAY 'PRCBTCH ERROR OPENING PR-INPUT-FILE.  RC: '
037700                 WS-PRINFILE-STATUS
037800         SET WS-OPEN-ERROR TO TRUE
037900     END-IF.
038000     IF WS-PRMSTOUT-STATUS NOT = '00'
038100         DISPLAY 'PRCBTCH ERROR OPENING PR-MASTER-OUT-FILE.  RC: '
038200                 WS-PRMSTOUT-STATUS
038300         SET WS-OPEN-ERROR TO TRUE
038400     END-IF.
038500     IF WS-EXCPFILE-STATUS NOT = '00'
038600         DISPLAY 'PRCBTCH ERROR OPENING EXCEPTION-FILE.  RC: '
038700                 WS-EXCPFILE-STATUS
038800         SET WS-OPEN-ERROR TO TRUE
038900     END-IF.
039000     IF WS-APPRFILE-STATUS NOT = '00'
039100         DISPLAY 'PRCBTCH ERROR OPENING APPROVAL-FILE.  RC: '
039200                 WS-APPRFILE-STATUS
039300         SET WS-OPEN-ERROR TO TRUE
039400     END-IF.
039500     IF WS-AUDTFILE-STATUS NOT = '00'
039600         DISPLAY 'PRCBTCH ERROR OPENING AUDIT-FILE.  RC: '
039700                 WS-AUDTFILE-STATUS
039800         SET WS-OPEN-ERROR TO TRUE
039900     END-IF.
040000*    RETURN-CODE 16 IS THE SHOP'S STANDARD "STEP FAILED, DO NOT RUN
040100*    THE NEXT STEP" SIGNAL -- JCL COND CODES ON STEP 020 AND STEP
040200*    030 BOTH TEST FOR IT.
040300     IF WS-OPEN-ERROR
040400         DISPLAY 'PRCBTCH TERMINATING DUE TO FILE OPEN ERROR'
040500         MOVE 16 TO RETURN-CODE
040600     END-IF.
040700 700-EXIT.
040800     EXIT.
040900*
041000 100-LOAD-RULE-TABLE.
041100*    READS THE ENTIRE RULES-FILE ONCE, TOP TO BOTTOM, BEFORE THE PR
041200*    LOOP STARTS -- THE RULE TABLE IS THE SAME FOR EVERY PR IN THE
041300*    RUN, SO THERE IS NO REASON TO REREAD IT PER PR.  RULES-FILE IS
041400*    CLOSED IMMEDIATELY AFTER, SINCE NOTHING PAST THIS PARAGRAPH ANY
041500*    LONGER NEEDS IT -- ALL SUBSEQUENT RULE LOOKUPS GO AGAINST THE
041600*    IN-MEMORY WS-RULE-TABLE THAT 120 BUILDS BELOW.
041700     MOVE 0 TO WS-RULE-COUNT.
041800     PERFORM 110-READ-ONE-RULE THRU 110-EXIT.
041900     PERFORM 120-PROCESS-RULE-ROW THRU 120-EXIT
042000              UNTIL WS-RULES-EOF.
042100     CLOSE RULES-FILE.
042200 100-EXIT.
042300     EXIT.
042400*
042500 110-READ-ONE-RULE.
042600     READ RULES-FILE INTO PR-RULE-RECORD.
042700     EVALUATE WS-RULEFILE-STATUS
042800         WHEN '00'
042900             CONTINUE
043000         WHEN '10'
043100             MOVE 'Y' TO WS-RULES-EOF-SW
043200         WHEN OTHER
043300             DISPLAY 'PRCBTCH ERROR READING RULES-FILE.  RC: '
043400                     WS-RULEFILE-STATUS
043500             MOVE 'Y' TO WS-RULES-EOF-SW
043600     END-EVALUATE.
043700 110-EXIT.
043800     EXIT.
043900*
044000 120-PROCESS-RULE-ROW.
044100*    ONLY ROWS FLAGGED ACTIVE ARE LOADED -- AN INACTIVE RULE STAYS
044200*    ON THE RULE MASTER FILE (FOR HISTORY / POSSIBLE REACTIVATION)
044300*    BUT IS INVISIBLE TO RULEVAL'S SCORING PASS.  THE 100-ENTRY
044400*    CEILING MATCHES THE WS-RULE-TABLE SIZE RAISED UNDER P0311-13 --
044500*    ANY ROW PAST THE 100TH ACTIVE ONE IS SILENTLY DROPPED HERE
044600*    RATHER THAN OVERFLOWING THE TABLE.
044700     IF RUL-IS-ACTIVE AND WS-RULE-COUNT < 100
044800         ADD 1 TO WS-RULE-COUNT
044900         MOVE RUL-RULE-ID       TO WS-RUL-RULE-ID(WS-RULE-COUNT)
045000         MOVE RUL-CATEGORY      TO WS-RUL-CATEGORY(WS-RULE-COUNT)
045100         MOVE RUL-FIELD-NAME    TO WS-RUL-FIELD-NAME(WS-RULE-COUNT)
045200         MOVE RUL-OPERATOR      TO WS-RUL-OPERATOR(WS-RULE-COUNT)
045300         MOVE RUL-VALUE-NUM     TO WS-RUL-VALUE-NUM(WS-RULE-COUNT)
045400         MOVE RUL-VALUE-DAYS    TO WS-RUL-VALUE-DAYS(WS-RULE-COUNT)
045500         MOVE RUL-DESCRIPTION   TO WS-RUL-DESCRIPTION(WS-RULE-COUNT)
045600         MOVE RUL-ACTION        TO WS-RUL-ACTION(WS-RULE-COUNT)
045700         MOVE RUL-SEVERITY      TO WS-RUL-SEVERITY(WS-RULE-COUNT)
045800     END-IF.
045900     PERFORM 110-READ-ONE-RULE THRU 110-EXIT.
046000 120-EXIT.
046100     EXIT.
046200*
046300 200-PROCESS-PR-RECORD.
046400*    ONE FULL PASS THROUGH THIS PARAGRAPH PER PR ON THE INTAKE FILE.
046500*    ORDER MATTERS: THE PR GETS ITS BUSINESS ID AND DRAFT STATUS
046600*    (AND ITS "CREATE" AUDIT ROW) BEFORE VALIDATION EVEN RUNS, SO A
046700*    PR THAT FAILS INTAKE VALIDATION STILL HAS AN ID TO HANG ITS OWN
046800*    VALIDATION EXCEPTION OFF OF.  A PR THAT FAILS VALIDATION SKIPS
046900*    THE RULE ENGINE ENTIRELY (225 INSTEAD OF 235/240) AND -- SINCE
047000*    225 ALWAYS SETS WS-VIOLATION-BLOCKED -- IS ALWAYS REJECTED, NOT
047100*    JUST SOMETIMES.  EVERY PR, VALID OR NOT, BLOCKED OR NOT, GETS
047200*    EXACTLY ONE ROW WRITTEN TO PR-MASTER-OUT-FILE.
047300     PERFORM 210-ASSIGN-PR-ID THRU 210-EXIT.
047400     PERFORM 230-SET-DRAFT-AND-AUDIT THRU 230-EXIT.
047500     PERFORM 220-VALIDATE-PR-INTAKE THRU 220-EXIT.
047600     IF WS-INTAKE-VALID
047700         PERFORM 235-EVALUATE-RULES THRU 235-EXIT
047800         PERFORM 240-WRITE-EXCEPTIONS THRU 240-EXIT
047900     ELSE
048000         PERFORM 225-BUILD-VALIDATION-EXCEPTION THRU 225-EXIT
048100     END-IF.
048200     IF WS-VIOLATION-BLOCKED
048300         PERFORM 250-REJECT-PR THRU 250-EXIT
048400     ELSE
048500         PERFORM 260-BUILD-APPROVALS THRU 260-EXIT
048600     END-IF.
048700     PERFORM 270-WRITE-PR-MASTER THRU 270-EXIT.
048800     PERFORM 730-READ-PR-INPUT THRU 730-EXIT.
048900 200-EXIT.
049000     EXIT.
049100*
049200 210-ASSIGN-PR-ID.
049300*    KEY FORMAT PR-CCYY-MM-DD-NNN, WHERE NNN IS THIS RUN'S SEQUENCE
049400*    NUMBER RESET TO ZERO AT PROGRAM START -- SEE WS-PR-DAILY-SEQ
049500*    ABOVE.  BUILDING THE DATE INTO THE ID ITSELF (RATHER THAN A
049600*    PLAIN RUNNING NUMBER) IS WHAT KEEPS PR-IDS UNIQUE ACROSS DAYS
049700*    WITHOUT A PERSISTENT COUNTER FILE CARRIED FORWARD BETWEEN RUNS.
049800     ADD 1 TO WS-PR-DAILY-SEQ.
049900     MOVE WS-PR-DAILY-SEQ TO WS-PR-SEQ-DISP.
050000     STRING 'PR-'            DELIMITED BY SIZE
050100            WS-TODAY-CCYY-R  DELIMITED BY SIZE
050200            '-'              DELIMITED BY SIZE
050300            WS-TODAY-MM-R    DELIMITED BY SIZE
050400            '-'              DELIMITED BY SIZE
050500            WS-TODAY-DD-R    DELIMITED BY SIZE
050600            '-'              DELIMITED BY SIZE
050700            WS-PR-SEQ-DISP   DELIMITED BY SIZE
050800            INTO PR-ID.
050900 210-EXIT.
051000     EXIT.
051100*
051200 230-SET-DRAFT-AND-AUDIT.
051300*    EVERY PR STARTS DRAFT REGARDLESS OF WHAT ITS EVENTUAL STATUS
051400*    WILL BE -- 250-REJECT-PR AND 260-BUILD-APPROVALS ARE WHAT MOVE
051500*    IT ON FROM HERE.  PR-CURRENCY IS HARD-CODED INR SINCE THIS
051600*    DIVISION HAS NEVER PROCESSED A PR IN ANY OTHER CURRENCY.
051700     MOVE 'DRAFT' TO PR-STATUS.
051800     MOVE 'INR'   TO PR-CURRENCY.
051900     MOVE WS-NOW-TIMESTAMP TO PR-CREATED-AT.
052000     MOVE 'PR'       TO WS-AUD-ENTITY-TYPE.
052100     MOVE PR-ID      TO WS-AUD-ENTITY-ID.
052200     MOVE 'CREATE'   TO WS-AUD-ACTION.
052300     MOVE SPACES     TO WS-AUD-OLD-VALUE.
052400     MOVE 'DRAFT'    TO WS-AUD-NEW-VALUE.
052500     PERFORM 295-WRITE-AUDIT-REC THRU 295-EXIT.
052600 230-EXIT.
052700     EXIT.
052800*
052900 220-VALIDATE-PR-INTAKE.
053000*    THREE CHECKS, IN ORDER OF HOW OFTEN INTAKE DATA IS ACTUALLY
053100*    BAD IN THAT DIMENSION: REQUIRED FIELDS BLANK, THEN A ZERO OR
053200*    NEGATIVE ESTIMATED VALUE, THEN A REQUIRED-BY DATE ALREADY IN
053300*    THE PAST.  THIS IS THE INC-88231 FIX -- BEFORE IT, A PR WITH A
053400*    BLANK CATEGORY OR A ZERO ESTIMATED VALUE WENT STRAIGHT INTO
053500*    RULEVAL'S TABLE SEARCH AND BLEW UP THERE INSTEAD OF BEING
053600*    CAUGHT HERE, WHERE THE DIVISION HAS A CHANCE TO SEE IT AS A
053700*    NORMAL VALIDATION EXCEPTION RATHER THAN AN ABEND.  ONLY THE
053800*    FIRST FAILURE FOUND IS REPORTED -- THE NESTED IF STRUCTURE
053900*    STOPS AT THE FIRST BAD FIELD RATHER THAN COLLECTING ALL THREE,
054000*    SINCE A REVIEWER FIXING ONE PROBLEM WILL OFTEN RESUBMIT AND
054100*    HIT WHATEVER IS NEXT ANYWAY.
054200     MOVE 'Y' TO WS-INTAKE-VALID-SW.
054300     MOVE SPACES TO WS-INTAKE-ERR-MSG.
054400     IF PR-DESCRIPTION = SPACES OR PR-CATEGORY = SPACES
054500                        OR PR-DEPARTMENT = SPACES
054600         MOVE 'N' TO WS-INTAKE-VALID-SW
054700         MOVE 'REQUIRED FIELD BLANK ON INTAKE' TO WS-INTAKE-ERR-MSG
054800     ELSE
054900         IF PR-ESTIMATED-VALUE NOT > 0
055000             MOVE 'N' TO WS-INTAKE-VALID-SW
055100             MOVE 'ESTIMATED VALUE MUST EXCEED ZERO'
055200                                           TO WS-INTAKE-ERR-MSG
055300         ELSE
055400             IF PR-REQUIRED-BY-DATE < WS-TODAY-CCYYMMDD
055500                 MOVE 'N' TO WS-INTAKE-VALID-SW
055600                 MOVE 'REQUIRED-BY DATE IS IN THE PAST'
055700                                           TO WS-INTAKE-ERR-MSG
055800             END-IF
055900         END-IF
056000     END-IF.
056100 220-EXIT.
056200     EXIT.
056300*
056400 225-BUILD-VALIDATION-EXCEPTION.
056500*    A SYNTHETIC "RULE ID" OF VALIDATE IS USED HERE SINCE THIS
056600*    EXCEPTION DID NOT COME FROM AN ACTUAL RULE TABLE ROW -- IT CAME
056700*    FROM 220'S OWN FIELD-LEVEL CHECKS.  WS-VIOLATION-TABLE IS
056800*    CLEARED EVEN THOUGH RULEVAL WAS NEVER CALLED THIS TIME, PURELY
056900*    FOR SYMMETRY WITH 235'S OWN CLEAR-BEFORE-CALL BEHAVIOR -- A
057000*    VALIDATION FAILURE ALWAYS BLOCKS THE PR (SEE THE SET STATEMENT
057100*    AT THE BOTTOM OF THIS PARAGRAPH), SO THE TABLE'S CONTENTS DO
057200*    NOT ACTUALLY MATTER HERE, BUT LEAVING IT DIRTY WOULD BE
057300*    SURPRISING TO THE NEXT PROGRAMMER WHO READS THIS CODE.
057400     INITIALIZE WS-VIOLATION-TABLE.
057500     ADD 1 TO WS-EXC-SEQ.
057600     MOVE WS-EXC-SEQ TO WS-EXC-SEQ-DISP.
057700     MOVE SPACES TO PR-EXCEPTION-RECORD.
057800     STRING 'EXC-'             DELIMITED BY SIZE
057900            WS-TODAY-CCYYMMDD  DELIMITED BY SIZE
058000            '-'                DELIMITED BY SIZE
058100            WS-EXC-SEQ-DISP    DELIMITED BY SIZE
058200            INTO EXC-ID.
058300     MOVE PR-ID              TO EXC-PR-ID.
058400     MOVE 'VALIDATE'         TO EXC-RULE-ID.
058500     MOVE WS-INTAKE-ERR-MSG  TO EXC-DESCRIPTION.
058600     MOVE 'HIGH'             TO EXC-SEVERITY.
058700     MOVE 'OPEN'             TO EXC-STATUS.
058800     MOVE SPACES             TO EXC-RESOLUTION.
058900     MOVE SPACES             TO EXC-RESOLVED-BY.
059000     MOVE WS-NOW-TIMESTAMP   TO EXC-CREATED-AT.
059100     WRITE EXCPFILE-FD-REC FROM PR-EXCEPTION-RECORD.
059200     MOVE 'EXCEPTION' TO WS-AUD-ENTITY-TYPE.
059300     MOVE EXC-ID       TO WS-AUD-ENTITY-ID.
059400     MOVE 'CREATE'     TO WS-AUD-ACTION.
059500     MOVE SPACES       TO WS-AUD-OLD-VALUE.
059600     MOVE 'OPEN'       TO WS-AUD-NEW-VALUE.
059700     PERFORM 295-WRITE-AUDIT-REC THRU 295-EXIT.
059800     SET WS-VIOLATION-BLOCKED TO TRUE.
059900 225-EXIT.
060000     EXIT.
060100*
060200 235-EVALUATE-RULES.
060300*    HANDS THE PR AND THE IN-MEMORY RULE TABLE OFF TO RULEVAL, WHICH
060400*    OWNS ALL OF THE ACTUAL RULE-TESTING LOGIC -- SEE RULEVAL.CBL
060500*    FOR HOW A RULE ROW SCORES AGAINST A PR.  WS-VIOLATION-TABLE
060600*    COMES BACK POPULATED WITH ZERO OR MORE HITS AND, IF ANY HIT WAS
060700*    FLAGGED ACTION BLOCK, WS-VIOLATION-BLOCKED SET.
060800     MOVE 0 TO WS-RULEVAL-RC.
060900     CALL 'RULEVAL' USING PR-MASTER-RECORD
061000                           WS-TODAY-CCYYMMDD
061100                           WS-RULE-TABLE
061200                           WS-VIOLATION-TABLE
061300                           WS-RULEVAL-RC.
061400 235-EXIT.
061500     EXIT.
061600*
061700 240-WRITE-EXCEPTIONS.
061800*    ONE EXCEPTION ROW PER ENTRY RULEVAL LEFT IN WS-VIOLATION-TABLE
061900*    -- ZERO ENTRIES MEANS THIS PARAGRAPH SIMPLY DOES NOTHING, WHICH
062000*    IS THE NORMAL CASE FOR A CLEAN PR.
062100     PERFORM 242-WRITE-ONE-EXCEPTION THRU 242-EXIT
062200              VARYING WS-VIOL-IX FROM 1 BY 1
062300              UNTIL WS-VIOL-IX > WS-VIOLATION-COUNT.
062400 240-EXIT.
062500     EXIT.
062600*
062700 242-WRITE-ONE-EXCEPTION.
062800*    SAME EXC-ID FORMAT AS 225 ABOVE (EXC-CCYYMMDD-NNN), SHARING THE
062900*    SAME WS-EXC-SEQ COUNTER SO NO TWO EXCEPTIONS RAISED ANYWHERE IN
063000*    THIS RUN, WHETHER FROM VALIDATION OR FROM THE RULE ENGINE, CAN
063100*    EVER COLLIDE.
063200     ADD 1 TO WS-EXC-SEQ.
063300     MOVE WS-EXC-SEQ TO WS-EXC-SEQ-DISP.
063400     MOVE SPACES TO PR-EXCEPTION-RECORD.
063500     STRING 'EXC-'             DELIMITED BY SIZE
063600            WS-TODAY-CCYYMMDD  DELIMITED BY SIZE
063700            '-'                DELIMITED BY SIZE
063800            WS-EXC-SEQ-DISP    DELIMITED BY SIZE
063900            INTO EXC-ID.
064000     MOVE PR-ID                            TO EXC-PR-ID.
064100     MOVE WS-VIOL-RULE-ID(WS-VIOL-IX)      TO EXC-RULE-ID.
064200     MOVE WS-VIOL-DESCRIPTION(WS-VIOL-IX)  TO EXC-DESCRIPTION.
064300     MOVE WS-VIOL-SEVERITY(WS-VIOL-IX)     TO EXC-SEVERITY.
064400     MOVE 'OPEN'                           TO EXC-STATUS.
064500     MOVE SPACES                           TO EXC-RESOLUTION.
064600     MOVE SPACES                           TO EXC-RESOLVED-BY.
064700     MOVE WS-NOW-TIMESTAMP                 TO EXC-CREATED-AT.
064800     WRITE EXCPFILE-FD-REC FROM PR-EXCEPTION-RECORD.
064900     MOVE 'EXCEPTION' TO WS-AUD-ENTITY-TYPE.
065000     MOVE EXC-ID       TO WS-AUD-ENTITY-ID.
065100     MOVE 'CREATE'     TO WS-AUD-ACTION.
065200     MOVE SPACES       TO WS-AUD-OLD-VALUE.
065300     MOVE 'OPEN'       TO WS-AUD-NEW-VALUE.
065400     PERFORM 295-WRITE-AUDIT-REC THRU 295-EXIT.
065500 242-EXIT.
065600     EXIT.
065700*
065800 250-REJECT-PR.
065900*    REACHED ONLY WHEN WS-VIOLATION-BLOCKED IS SET -- EITHER A RULE
066000*    FIRED WITH ACTION BLOCK (P0311-18) OR THE PR FAILED INTAKE
066100*    VALIDATION OUTRIGHT (225 ALWAYS SETS THE SWITCH).  A REJECTED
066200*    PR NEVER GETS AN APPROVAL WORKFLOW BUILT -- THERE IS NOTHING TO
066300*    APPROVE ONCE THE DIVISION HAS ALREADY DECIDED NO.
066400     MOVE 'PR'       TO WS-AUD-ENTITY-TYPE.
066500     MOVE PR-ID      TO WS-AUD-ENTITY-ID.
066600     MOVE 'REJECT'   TO WS-AUD-ACTION.
066700     MOVE PR-STATUS  TO WS-AUD-OLD-VALUE.
066800     MOVE 'REJECTED' TO PR-STATUS.
066900     MOVE PR-STATUS  TO WS-AUD-NEW-VALUE.
067000     PERFORM 295-WRITE-AUDIT-REC THRU 295-EXIT.
067100 250-EXIT.
067200     EXIT.
067300*
067400 260-BUILD-APPROVALS.
067500*    THREE-LEVEL APPROVAL LADDER KEYED ON ESTIMATED VALUE, ADDED
067600*    UNDER P0311-11: EVERY NON-BLOCKED PR GETS A LEVEL-1 DEPARTMENT
067700*    MANAGER APPROVAL; ABOVE RS 10 LAKH IT ALSO GETS A LEVEL-2 CFO
067800*    APPROVAL; ABOVE RS 5 CRORE IT ALSO GETS A LEVEL-3 BOARD
067900*    APPROVAL.  THE THRESHOLDS ARE HARD-CODED HERE RATHER THAN
068000*    DRIVEN OFF THE RULE TABLE -- THEY ARE A FIXED DELEGATION-OF-
068100*    AUTHORITY POLICY, NOT A COMPLIANCE RULE THAT CHANGES ROUTINELY
068200*    THE WAY RULES-FILE'S ROWS DO.
068300     MOVE 'PENDING_APPROVAL' TO PR-STATUS.
068400     MOVE 1                        TO WS-APPR-LEVEL.
068500     MOVE 'dept.manager@hpcl.co.in' TO WS-APPR-ID.
068600     MOVE 'Department Manager'      TO WS-APPR-NAME.
068700     PERFORM 262-WRITE-ONE-APPROVAL THRU 262-EXIT.
068800     IF PR-ESTIMATED-VALUE > 1000000.00
068900         MOVE 2                  TO WS-APPR-LEVEL
069000         MOVE 'cfo@hpcl.co.in'   TO WS-APPR-ID
069100         MOVE 'Chief Financial Officer' TO WS-APPR-NAME
069200         PERFORM 262-WRITE-ONE-APPROVAL THRU 262-EXIT
069300     END-IF.
069400     IF PR-ESTIMATED-VALUE > 50000000.00
069500         MOVE 3                    TO WS-APPR-LEVEL
069600         MOVE 'board@hpcl.co.in'   TO WS-APPR-ID
069700         MOVE 'Board of Directors' TO WS-APPR-NAME
069800         PERFORM 262-WRITE-ONE-APPROVAL THRU 262-EXIT
069900     END-IF.
070000 260-EXIT.
070100     EXIT.
070200*
070300 262-WRITE-ONE-APPROVAL.
070400*    WRITES ONE APPROVAL ROW FOR WHICHEVER LEVEL 260 JUST LOADED
070500*    INTO WS-APPROVAL-BUILD-AREA.  EVERY APPROVAL ROW STARTS
070600*    PENDING -- NOTHING IN THIS STEP EVER APPROVES OR REJECTS ONE;
070700*    THAT ONLY HAPPENS ONCE A HUMAN REVIEWER ACTS THROUGH THE
070800*    PORTAL, WHICH STEP 030 (PRCDECN) APPLIES THE NEXT NIGHT.
070900     MOVE SPACES             TO PR-APPROVAL-RECORD.
071000     MOVE PR-ID              TO APP-PR-ID.
071100     MOVE WS-APPR-LEVEL      TO APP-LEVEL.
071200     MOVE WS-APPR-ID         TO APP-APPROVER-ID.
071300     MOVE WS-APPR-NAME       TO APP-APPROVER-NAME.
071400     MOVE 'PENDING'          TO APP-STATUS.
071500     MOVE SPACES             TO APP-COMMENTS.
071600     MOVE WS-NOW-TIMESTAMP   TO APP-CREATED-AT.
071700     WRITE APPRFILE-FD-REC FROM PR-APPROVAL-RECORD.
071800     MOVE 'APPROVAL' TO WS-AUD-ENTITY-TYPE.
071900     MOVE PR-ID       TO WS-AUD-ENTITY-ID.
072000     MOVE 'CREATE'    TO WS-AUD-ACTION.
072100     MOVE SPACES      TO WS-AUD-OLD-VALUE.
072200     MOVE 'PENDING'   TO WS-AUD-NEW-VALUE.
072300     PERFORM 295-WRITE-AUDIT-REC THRU 295-EXIT.
072400 262-EXIT.
072500     EXIT.
072600*
072700 270-WRITE-PR-MASTER.
072800*    THE ONE WRITE EVERY PR ON THE INTAKE FILE GETS, REGARDLESS OF
072900*    WHERE IT ENDED UP -- DRAFT (NEVER HAPPENS IN PRACTICE, SINCE
073000*    250 OR 260 ALWAYS RUNS FIRST), REJECTED OR PENDING_APPROVAL.
073100     WRITE PRMSTOUT-FD-REC FROM PR-MASTER-RECORD.
073200 270-EXIT.
073300     EXIT.
073400*
073500 295-WRITE-AUDIT-REC.
073600*    SHARED BY EVERY PARAGRAPH ABOVE THAT NEEDS TO RECORD AN EVENT
073700*    -- ONE FLAT MOVE OF THE PARM AREA INTO THE AUDIT RECORD, THEN A
073800*    SINGLE WRITE.  AUD-PERFORMED-BY IS ALWAYS THE LITERAL SYSTEM
073900*    HERE, SINCE EVERYTHING THIS STEP DOES IS BATCH-DRIVEN -- NO
074000*    HUMAN HAS TOUCHED A PR YET AT THIS POINT IN THE PIPELINE.
074100*    CONTRAST WITH PRCDECN'S OWN 295, WHICH ALWAYS CARRIES A REAL
074200*    REVIEWER ID INSTEAD.
074300     MOVE SPACES TO PR-AUDIT-RECORD.
074400     MOVE WS-AUD-ENTITY-TYPE TO AUD-ENTITY-TYPE.
074500     MOVE WS-AUD-ENTITY-ID   TO AUD-ENTITY-ID.
074600     MOVE WS-AUD-ACTION      TO AUD-ACTION.
074700     MOVE 'SYSTEM'           TO AUD-PERFORMED-BY.
074800     MOVE WS-NOW-TIMESTAMP   TO AUD-PERFORMED-AT.
074900     MOVE WS-AUD-OLD-VALUE   TO AUD-OLD-VALUE.
075000     MOVE WS-AUD-NEW-VALUE   TO AUD-NEW-VALUE.
075100     WRITE AUDTFILE-FD-REC FROM PR-AUDIT-RECORD.
075200 295-EXIT.
075300     EXIT.
075400*
075500 730-READ-PR-INPUT.
075600*    READS THE NEXT ROW OF THE DAY'S PR INTAKE FILE, DRIVING THE
075700*    MAIN LOOP IN 000-MAIN-LINE.  READS DIRECTLY INTO PR-MASTER-
075800*    RECORD -- SEE THE FD COMMENT ABOVE FOR WHY THERE IS NO
075900*    SEPARATE INTAKE LAYOUT.
076000     READ PR-INPUT-FILE INTO PR-MASTER-RECORD.
076100     EVALUATE WS-PRINFILE-STATUS
076200         WHEN '00'
076300             CONTINUE
076400         WHEN '10'
076500             MOVE 'Y' TO WS-PR-EOF-SW
076600         WHEN OTHER
076700             DISPLAY 'PRCBTCH ERROR READING PR-INPUT-FILE.  RC: '
076800                     WS-PRINFILE-STATUS
076900             MOVE 'Y' TO WS-PR-EOF-SW
077000     END-EVALUATE.
077100 730-EXIT.
077200     EXIT.
077300*
077400 900-CLOSE-FILES.
077500*    CLOSES ALL FIVE FILES STILL OPEN AT THIS POINT -- RULES-FILE
077600*    WAS ALREADY CLOSED BACK IN 100-LOAD-RULE-TABLE ONCE THE RULE
077700*    TABLE WAS BUILT, SO IT DOES NOT APPEAR HERE.
077800     CLOSE PR-INPUT-FILE
077900           PR-MASTER-OUT-FILE
078000           EXCEPTION-FILE
078100           APPROVAL-FILE
078200           AUDIT-FILE.
078300 900-EXIT.
078400     EXIT.
