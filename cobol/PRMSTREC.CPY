000100****************************************************************
000200* PRMSTREC   -  PURCHASE REQUEST MASTER RECORD LAYOUT
000300*               USED BY PRCBTCH (PR-INPUT-FILE, PR-MASTER-OUT-
000400*               FILE) AND PASSED TO RULEVAL VIA LINKAGE SECTION.
000500*----------------------------------------------------------------
000600* HIST:  1999-11-19  TMH  Y2K -- PR-REQUIRED-BY-DATE AND
000700*                         PR-CREATED-AT EXPANDED TO CCYY FORM.
000800* HIST:  2007-03-14  RSK  ORIGINAL LAYOUT FOR PROCUREMENT PR
000900*                         COMPLIANCE BATCH (REQ P0311-07).
001000* HIST:  2009-08-02  RSK  ADDED PR-JUSTIFICATION, WIDENED
001100*                         PR-DEPARTMENT TO X(15) PER AUDIT REQ.
001200****************************************************************
001300 01  PR-MASTER-RECORD.
001400     05  PR-ID                       PIC X(17).
001500     05  PR-DESCRIPTION              PIC X(40).
001600     05  PR-CATEGORY                 PIC X(12).
001700     05  PR-DEPARTMENT               PIC X(15).
001800     05  PR-ESTIMATED-VALUE          PIC S9(11)V99 COMP-3.
001900     05  PR-CURRENCY                 PIC X(3).
002000     05  PR-REQUIRED-BY-DATE         PIC 9(8).
002100     05  PR-REQUIRED-BY-DATE-R  REDEFINES
002200         PR-REQUIRED-BY-DATE.
002300         10  PR-REQ-CCYY             PIC 9(4).
002400         10  PR-REQ-MM               PIC 9(2).
002500         10  PR-REQ-DD               PIC 9(2).
002600     05  PR-STATUS                   PIC X(16).
002700     05  PR-JUSTIFICATION            PIC X(40).
002800     05  PR-CREATED-BY               PIC X(20).
002900     05  PR-CREATED-AT               PIC 9(14).
003000     05  PR-CREATED-AT-R  REDEFINES
003100         PR-CREATED-AT.
003200         10  PR-CRTD-CCYY            PIC 9(4).
003300         10  PR-CRTD-MM              PIC 9(2).
003400         10  PR-CRTD-DD              PIC 9(2).
003500         10  PR-CRTD-HH              PIC 9(2).
003600         10  PR-CRTD-MN              PIC 9(2).
003700         10  PR-CRTD-SS              PIC 9(2).
003800     05  FILLER                      PIC X(2).
