000100****************************************************************
000200* PRVIOTBL   -  RULE-VIOLATION RESULT TABLE
000300*               FILLED BY RULEVAL FOR ONE PR, RETURNED TO
000400*               PRCBTCH 240-WRITE-EXCEPTIONS.  20 ENTRIES IS
000500*               WAY MORE THAN ANY ONE PR HAS EVER TRIPPED --
000600*               SEE ABEND POST-MORTEM DATED 2011-04-02.
001000****************************************************************
001100 01  WS-VIOLATION-TABLE.
001200     05  WS-VIOLATION-COUNT          PIC 9(2)  COMP   VALUE 0.
001300     05  WS-VIOLATION-BLOCKED-SW     PIC X     VALUE 'N'.
001400         88  WS-VIOLATION-BLOCKED    VALUE 'Y'.
001500     05  FILLER                      PIC X(3).
001600     05  WS-VIOLATION-ENTRY OCCURS 20 TIMES
001700                       INDEXED BY WS-VIOL-IX.
001800         10  WS-VIOL-RULE-ID         PIC X(8).
001900         10  WS-VIOL-DESCRIPTION     PIC X(40).
002000         10  WS-VIOL-SEVERITY        PIC X(8).
002100         10  WS-VIOL-ACTION          PIC X(10).
002200         10  FILLER                  PIC X(4).
