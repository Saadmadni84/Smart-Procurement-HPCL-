000100****************************************************************
000200* PRRULREC   -  PROCUREMENT RULE RECORD  (RULES-FILE)
000300*               ONE ROW PER ACTIVE OR RETIRED COMPLIANCE RULE.
000400*               LOADED WHOLESALE AT START OF RUN BY PRCBTCH
000500*               100-LOAD-RULE-TABLE INTO WS-RULE-TABLE.
000600*----------------------------------------------------------------
001000* HIST:  2007-03-20  RSK  ORIGINAL LAYOUT.
001100* HIST:  2015-01-09  DJP  ADDED RUL-AUTOMATABLE FLAG FOR THE
001200*                         COMPLIANCE-OFFICE WORKQUEUE FEED.
001300****************************************************************
001400 01  PR-RULE-RECORD.
001500     05  RUL-RULE-ID                 PIC X(8).
001600     05  RUL-CATEGORY                PIC X(12).
001700     05  RUL-FIELD-NAME              PIC X(20).
001800     05  RUL-OPERATOR                PIC X(2).
001900     05  RUL-VALUE-NUM               PIC S9(11)V99 COMP-3.
002000     05  RUL-VALUE-DAYS              PIC S9(4).
002100     05  RUL-VALUE-DAYS-R  REDEFINES
002200         RUL-VALUE-DAYS.
002300         10  RUL-VALUE-DAYS-SIGN     PIC X.
002400         10  RUL-VALUE-DAYS-DIGITS   PIC 9(3).
002500     05  RUL-DESCRIPTION             PIC X(40).
002600     05  RUL-ACTION                  PIC X(10).
002700     05  RUL-SEVERITY                PIC X(8).
002800     05  RUL-AUTOMATABLE             PIC X(1).
002900         88  RUL-IS-AUTOMATABLE      VALUE 'Y'.
003000     05  RUL-ACTIVE                  PIC X(1).
003100         88  RUL-IS-ACTIVE           VALUE 'Y'.
003200     05  FILLER                      PIC X(41).
