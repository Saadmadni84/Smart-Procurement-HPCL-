000100****************************************************************
000200* PRITMREC   -  PURCHASE REQUEST ITEM RECORD LAYOUT
000300*               ONE PER LINE ITEM ON A PR, INPUT TO PRCSUMM
000400*               GROUPED (CONTROL BROKEN) BY ITM-PR-ID.
000500*----------------------------------------------------------------
001000* HIST:  2007-03-14  RSK  ORIGINAL LAYOUT.
001100* HIST:  2012-06-05  DJP  ADDED ITM-CATEGORY FOR CATEGORY-LEVEL
001200*                         RULE MATCHING (REQ P0311-44).
001300****************************************************************
001400 01  PR-ITEM-RECORD.
001500     05  ITM-PR-ID                   PIC X(17).
001600     05  ITM-DESCRIPTION             PIC X(30).
001700     05  ITM-QUANTITY                PIC 9(5).
001800     05  ITM-UNIT-PRICE              PIC S9(9)V99.
001900     05  ITM-UNIT-PRICE-R  REDEFINES
002000         ITM-UNIT-PRICE.
002100         10  ITM-UNIT-PRICE-WHOLE    PIC S9(9).
002200         10  ITM-UNIT-PRICE-CENTS    PIC 99.
002300     05  ITM-TOTAL-PRICE             PIC S9(11)V99.
002400     05  ITM-CATEGORY                PIC X(12).
002500     05  FILLER                      PIC X(2).
