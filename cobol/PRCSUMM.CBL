000100****************************************************************
000200* PROPERTY OF STATE PROCUREMENT DIVISION - DATA PROCESSING DEPT.
000300* UNAUTHORIZED REPRODUCTION OR DISCLOSURE PROHIBITED.
000400****************************************************************
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID.     PRCSUMM.
000700  AUTHOR.         M A WHITFIELD.
000800  INSTALLATION.   STATE PROCUREMENT DIVISION - DATA PROCESSING.
000900  DATE-WRITTEN.   03/05/1991.
001000  DATE-COMPILED.
001100  SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001200****************************************************************
001300*                     C H A N G E   L O G                       *
001400*-----------------------------------------------------------------
001500* DATE       BY    TICKET     DESCRIPTION
001600*-----------------------------------------------------------------
001700* 03/05/91   MAW   P0311-02   ORIGINAL DELIVERY.  STEP 020 OF JOB
001800*                             PRCJOB -- READS THE FILES PRCBTCH
001900*                             LEFT BEHIND AND PRINTS THE END-OF-
002000*                             RUN COMPLIANCE SUMMARY.
002100* 08/19/91   MAW   P0311-05   ADDED PER-PR EXCEPTION/APPROVAL
002200*                             COUNTS TO THE DETAIL LINE (MATCHED
002300*                             READ AGAINST EXCPFILE/APPRFILE --
002400*                             BOTH FILES ARE WRITTEN IN PR-ID
002500*                             ORDER BY PRCBTCH SO NO SORT STEP
002600*                             IS NEEDED AHEAD OF THIS PROGRAM).
002700* 04/14/92   WLT   P0311-08   ITEM CONTROL BREAK SECTION ADDED.
002800*                             READS PR-ITEM-FILE SEPARATELY FROM
002900*                             THE MASTER/EXCEPTION/APPROVAL PASS.
003000* 02/02/95   WLT   P0311-14   SEVERITY BREAKDOWN ADDED TO THE
003100*                             EXCEPTION TOTALS PER COMPLIANCE
003200*                             OFFICE REQUEST (LOW/MEDIUM/HIGH/
003300*                             CRITICAL COUNTS).
003400* 01/06/99   TMH   Y2K-0311   YEAR 2000 REMEDIATION.  RUN DATE ON
003500*                             THE REPORT HEADING NOW COMES FROM
003600*                             PRCBTCH'S OWN CCYYMMDD-WINDOWED
003700*                             TIMESTAMP FIELDS, NOT A RAW 2-DIGIT
003800*                             ACCEPT FROM DATE.  PARALLEL RUN
003900*                             AGAINST 1991-2001 TEST DECK, CLEAN.
004000* 11/30/03   WLT   P0311-22   GRAND TOTAL OF NON-REJECTED PR VALUE
004100*                             ADDED PER FINANCE REQUEST -- REJECTED
004200*                             PRS WERE INFLATING THE "AT RISK"
004300*                             FIGURE FINANCE WATCHES MONTHLY.
004400* 05/17/09   DJP   P0311-31   ITEM TOTAL LINE NOW PRINTS EVEN WHEN
004500*                             A PR HAS EXACTLY ONE LINE ITEM --
004600*                             CONTROL BREAK USED TO SKIP SINGLE-
004700*                             ITEM PRS.  SEE INC-71120.
004800* 09/03/14   RSK   P0311-36   RERUN-MODE UPSI-0 SWITCH WIRED INTO
004900*                             SPECIAL-NAMES SO OPERATIONS CAN FLAG A
005000*                             REPRINT-ONLY RUN ON THE JCL OVERRIDE
005100*                             CARD WITHOUT A SOURCE CHANGE.  NOT YET
005200*                             TESTED BY ANY PARAGRAPH BELOW -- SEE THE
005300*                             REMARK AT WS-RERUN-FLAG-VIEW FURTHER
005400*                             DOWN IN WORKING-STORAGE.
005500****************************************************************
005600*    STEP 020 OF THE NIGHTLY PROCUREMENT COMPLIANCE JOB, PRCJOB.
005700*    READS PR-MASTER-OUT-FILE MATCHED AGAINST EXCEPTION-FILE AND
005800*    APPROVAL-FILE (ALL THREE ARE IN PR-ID ORDER BECAUSE PRCBTCH
005900*    FINISHES ONE PR -- INCLUDING ALL OF ITS EXCEPTIONS AND
006000*    APPROVALS -- BEFORE STARTING THE NEXT) TO PRINT THE PER-PR
006100*    DETAIL LINE AND ACCUMULATE THE TOTALS SECTION, THEN READS
006200*    PR-ITEM-FILE SEPARATELY WITH A CONTROL BREAK ON ITM-PR-ID TO
006300*    PRINT THE PER-PR ITEMS-TOTAL LINE.  DOES NOT UPDATE ANY FILE
006400*    PRCBTCH PRODUCED.
006500****************************************************************
006600* NOTE ON THE THREE-WAY MATCHED READ IN SECTION 200 BELOW.  THIS
006700* PROGRAM DOES NOT SORT OR KEY-RANDOM-ACCESS ANYTHING.  IT LEANS ON
006800* A GUARANTEE MADE BY PRCBTCH: FOR A GIVEN PR-ID, PRCBTCH WRITES ALL
006900* OF THAT PR'S EXCEPTION-FILE ROWS AND ALL OF ITS APPROVAL-FILE ROWS
007000* BEFORE IT MOVES ON TO THE NEXT PR-ID, AND PR-IDS THEMSELVES COME
007100* OUT IN THE ORDER THE INTAKE FILE PRESENTED THEM.  SO LONG AS THAT
007200* HOLDS, A SIMPLE "READ EXCEPTIONS WHILE THE KEY MATCHES, THEN STOP"
007300* LOOP (PARAGRAPH 210) BEHAVES LIKE A REAL SUBORDINATE-FILE MATCH
007400* WITHOUT THE OVERHEAD OF AN ACTUAL MERGE.  IF THAT ORDERING PROMISE
007500* EVER CHANGES ON THE PRCBTCH SIDE, THIS PROGRAM WILL SILENTLY MIS-
007600* COUNT RATHER THAN ABEND -- WORTH REMEMBERING IF THE EXCEPTION OR
007700* APPROVAL COUNTS ON THE DETAIL LINE EVER LOOK WRONG.
007800****************************************************************
007900  ENVIRONMENT DIVISION.
008000*
008100* CONFIGURATION SECTION IS BOILERPLATE FOR THIS SHOP'S 390 SHOP
008200* STANDARD -- THE ONLY LOCAL WRINKLE IS THE UPSI-0 RERUN-MODE
008300* CONDITION NAME ADDED UNDER P0311-36 (SEE CHANGE LOG ABOVE), WHICH
008400* LETS OPERATIONS FLAG A REPRINT-ONLY RUN FROM THE JOB OVERRIDE CARD.
008500  CONFIGURATION SECTION.
008600  SOURCE-COMPUTER.    IBM-390.
008700  OBJECT-COMPUTER.    IBM-390.
008800  SPECIAL-NAMES.      C01 IS TOP-OF-FORM
008900                       UPSI-0 ON STATUS  IS PRCSUMM-RERUN-MODE
009000                       UPSI-0 OFF STATUS IS PRCSUMM-NORMAL-MODE.
009100*
009200* NO DECIMAL-POINT IS COMMA CLAUSE HERE -- THIS SHOP HAS ALWAYS RUN
009300* U.S. NUMERIC/CURRENCY EDITING (PERIOD FOR THE DECIMAL POINT, COMMA
009400* FOR THOUSANDS), SO THE DEFAULT SPECIAL-NAMES BEHAVIOR IS LEFT ALONE.
009500  INPUT-OUTPUT SECTION.
009600  FILE-CONTROL.
009700*    PR-MASTER-OUT-FILE IS PRCBTCH'S DRIVING OUTPUT -- ONE ROW PER
009800*    PR PROCESSED LAST NIGHT, IN THE ORDER THE INTAKE FILE PRESENTED
009900*    THEM.  THIS IS THE "MASTER" SIDE OF THE MATCHED READ BELOW.
010000      SELECT PR-MASTER-OUT-FILE  ASSIGN TO PRMSTOUT
010100             ORGANIZATION IS LINE SEQUENTIAL
010200             FILE STATUS  IS WS-PRMSTOUT-STATUS.
010300*
010400*    EXCEPTION-FILE IS THE SUBORDINATE SIDE OF THE PR-ID MATCH --
010500*    ZERO, ONE, OR MANY ROWS PER PR, GROUPED TOGETHER BY PRCBTCH.
010600      SELECT EXCEPTION-FILE      ASSIGN TO EXCPFILE
010700             ORGANIZATION IS LINE SEQUENTIAL
010800             FILE STATUS  IS WS-EXCPFILE-STATUS.
010900*
011000*    APPROVAL-FILE IS THE OTHER SUBORDINATE SIDE OF THE SAME MATCH --
011100*    ZERO TO THREE ROWS PER PR (ONE PER APPROVAL LEVEL ASSIGNED).
011200      SELECT APPROVAL-FILE       ASSIGN TO APPRFILE
011300             ORGANIZATION IS LINE SEQUENTIAL
011400             FILE STATUS  IS WS-APPRFILE-STATUS.
011500*
011600*    PR-ITEM-FILE IS READ IN A COMPLETELY SEPARATE PASS (SECTION 300)
011700*    AFTER THE MASTER/EXCEPTION/APPROVAL PASS IS DONE.  IT CARRIES
011800*    ITS OWN CONTROL BREAK ON ITM-PR-ID -- SEE THE P0311-08 ENTRY.
011900      SELECT PR-ITEM-FILE        ASSIGN TO PRITMFIL
012000             ORGANIZATION IS LINE SEQUENTIAL
012100             FILE STATUS  IS WS-PRITMFIL-STATUS.
012200*
012300*    REPORT-FILE IS THE ONLY FILE THIS PROGRAM WRITES.  NOTHING
012400*    PRCBTCH PRODUCED IS EVER REWRITTEN OR UPDATED HERE.
012500      SELECT REPORT-FILE         ASSIGN TO PRCSRPT
012600             ORGANIZATION IS LINE SEQUENTIAL
012700             FILE STATUS  IS WS-PRCSRPT-STATUS.
012800*
012900  DATA DIVISION.
013000  FILE SECTION.
013100*
013200* ALL FIVE FDS BELOW ARE LINE SEQUENTIAL WITH A FLAT PIC X RECORD --
013300* THE REAL FIELD-LEVEL LAYOUT FOR THE FOUR INPUT FILES COMES FROM
013400* THE COPYBOOKS PULLED IN AFTER WORKING-STORAGE (PRMSTREC, PREXCREC,
013500* PRAPPREC, PRITMREC), READ INTO VIA THE MATCHING 01-LEVEL RECORD.
013600  FD  PR-MASTER-OUT-FILE
013700      RECORDING MODE IS F.
013800  01  PRMSTOUT-FD-REC              PIC X(200).
013900*
014000  FD  EXCEPTION-FILE
014100      RECORDING MODE IS F.
014200  01  EXCPFILE-FD-REC              PIC X(180).
014300*
014400  FD  APPROVAL-FILE
014500      RECORDING MODE IS F.
014600  01  APPRFILE-FD-REC              PIC X(140).
014700*
014800  FD  PR-ITEM-FILE
014900      RECORDING MODE IS F.
015000  01  PRITMFIL-FD-REC              PIC X(90).
015100*
015200* REPORT-FILE IS SIZED FOR A STANDARD 132-COLUMN PRINT TRAIN.  ALL OF
015300* THE WS-HEADING-LINE-*, WS-DETAIL-LINE-*, AND WS-TOTALS-LINE-* GROUPS
015400* FURTHER DOWN ARE MOVED INTO PRCSRPT-FD-REC ON THE WRITE.
015500  FD  REPORT-FILE
015600      RECORDING MODE IS F.
015700  01  PRCSRPT-FD-REC               PIC X(132).
015800*
015900  WORKING-STORAGE SECTION.
016000*
016100* FILE STATUS HOLDING AREA -- ONE TWO-BYTE FIELD PER FD, TESTED AFTER
016200* EVERY READ.  '00' IS A GOOD READ, '10' IS END OF FILE, ANYTHING ELSE
016300* GETS LOGGED TO THE JOB LOG AND TREATED AS END OF FILE SO THE RUN
016400* FINISHES RATHER THAN LOOPING ON A BAD DEVICE.
016500  01  WS-FILE-STATUSES.
016600      05  WS-PRMSTOUT-STATUS          PIC X(2)  VALUE SPACES.
016700      05  WS-EXCPFILE-STATUS          PIC X(2)  VALUE SPACES.
016800      05  WS-APPRFILE-STATUS          PIC X(2)  VALUE SPACES.
016900      05  WS-PRITMFIL-STATUS          PIC X(2)  VALUE SPACES.
017000      05  WS-PRCSRPT-STATUS           PIC X(2)  VALUE SPACES.
017100      05  FILLER                      PIC X(2).
017200*
017300* END-OF-FILE SWITCHES, ONE PER INPUT FD, PLUS THE FIRST-ITEM FLAG
017400* THAT PRIMES THE ITEM CONTROL BREAK ON THE VERY FIRST RECORD READ
017500* IN SECTION 300 (SEE THE REMARK AT 320-PROCESS-ONE-ITEM).
017600  01  WS-SWITCHES.
017700      05  WS-MASTER-EOF-SW            PIC X     VALUE 'N'.
017800          88  WS-MASTER-EOF               VALUE 'Y'.
017900      05  WS-EXC-EOF-SW               PIC X     VALUE 'N'.
018000          88  WS-EXC-EOF                   VALUE 'Y'.
018100      05  WS-APPR-EOF-SW              PIC X     VALUE 'N'.
018200          88  WS-APPR-EOF                  VALUE 'Y'.
018300      05  WS-ITEM-EOF-SW              PIC X     VALUE 'N'.
018400          88  WS-ITEM-EOF                  VALUE 'Y'.
018500      05  WS-FIRST-ITEM-SW            PIC X     VALUE 'Y'.
018600          88  WS-FIRST-ITEM                VALUE 'Y'.
018700      05  FILLER                      PIC X(3).
018800*
018900* RESET TO ZERO AT THE TOP OF EACH PASS THROUGH PARAGRAPHS 210 AND
019000* 220 -- THESE HOLD THE COUNT OF EXCEPTIONS AND APPROVALS SEEN FOR
019100* THE ONE PR-ID CURRENTLY BEING PRINTED, NOT A RUN TOTAL.  RUN
019200* TOTALS LIVE SEPARATELY IN WS-RUN-TOTALS BELOW.
019300  01  WS-PER-PR-COUNTERS.
019400      05  WS-EXC-COUNT-FOR-PR         PIC 9(3)  COMP  VALUE 0.
019500      05  WS-APPR-COUNT-FOR-PR        PIC 9(1)  COMP  VALUE 0.
019600      05  FILLER                      PIC X(4).
019700*
019800* CARRIES THE ITEM CONTROL BREAK'S STATE ACROSS CALLS TO PARAGRAPH
019900* 320 -- THE "PREVIOUS" PR-ID SEEN ON PR-ITEM-FILE, PLUS THE RUNNING
020000* ITEM COUNT AND DOLLAR TOTAL FOR THAT PR.  WHEN ITM-PR-ID CHANGES,
020100* 320 PRINTS THE ACCUMULATED TOTAL LINE FOR THE PRIOR PR-ID AND
020200* ZEROES THIS GROUP OUT (EXCEPT THE NEW PR-ID) BEFORE CONTINUING.
020300* ADDED UNDER P0311-08; THE P0311-31 FIX MADE SURE A PR WITH ONLY
020400* ONE LINE ITEM STILL GETS ITS TOTAL LINE PRINTED (SEE 300-EXIT).
020500  01  WS-CONTROL-BREAK-AREA.
020600      05  WS-PREV-ITEM-PR-ID          PIC X(17) VALUE SPACES.
020700      05  WS-ITEM-COUNT-FOR-PR        PIC 9(5)  COMP  VALUE 0.
020800      05  WS-ITEM-TOTAL-FOR-PR        PIC S9(11)V99   VALUE 0.
020900      05  FILLER                      PIC X(4).
021000*
021100* RUN-LEVEL ACCUMULATORS -- EVERY FIELD HERE IS PRINTED SOMEWHERE IN
021200* THE 800-PRINT-SUMMARY-TOTALS SECTION AT THE BOTTOM OF THE REPORT.
021300* THE SEVERITY BREAKDOWN (LOW/MEDIUM/HIGH/CRITICAL) WAS ADDED UNDER
021400* P0311-14 AT THE COMPLIANCE OFFICE'S REQUEST; THE TWO "GRAND VALUE"
021500* FIELDS SPLIT OUT UNDER P0311-22 SO FINANCE COULD SEE THE DOLLAR
021600* FIGURE WITH AND WITHOUT REJECTED PRS PULLING IT DOWN.
021700  01  WS-RUN-TOTALS.
021800      05  WS-TOTAL-PRS                PIC 9(7)  COMP  VALUE 0.
021900      05  WS-CNT-DRAFT                PIC 9(7)  COMP  VALUE 0.
022000      05  WS-CNT-PENDING              PIC 9(7)  COMP  VALUE 0.
022100      05  WS-CNT-APPROVED             PIC 9(7)  COMP  VALUE 0.
022200      05  WS-CNT-REJECTED             PIC 9(7)  COMP  VALUE 0.
022300      05  WS-TOTAL-EXC                PIC 9(7)  COMP  VALUE 0.
022400      05  WS-EXC-LOW                  PIC 9(7)  COMP  VALUE 0.
022500      05  WS-EXC-MEDIUM               PIC 9(7)  COMP  VALUE 0.
022600      05  WS-EXC-HIGH                 PIC 9(7)  COMP  VALUE 0.
022700      05  WS-EXC-CRITICAL             PIC 9(7)  COMP  VALUE 0.
022800      05  WS-TOTAL-APPR               PIC 9(7)  COMP  VALUE 0.
022900      05  WS-GRAND-VALUE-ALL          PIC S9(13)V99   VALUE 0.
023000      05  WS-GRAND-VALUE-NONREJ       PIC S9(13)V99   VALUE 0.
023100      05  WS-GRAND-ITEM-VALUE         PIC S9(13)V99   VALUE 0.
023200      05  FILLER                      PIC X(6).
023300*
023400* RUN DATE COMES STRAIGHT FROM ACCEPT ... FROM DATE (2-DIGIT YEAR)
023500* AND IS EDITED ONTO THE HEADING LINE AS-IS -- THE Y2K-0311 ENTRY IN
023600* THE CHANGE LOG REPLACED AN EARLIER SCHEME THAT PULLED THE RUN DATE
023700* FROM A RAW 2-DIGIT FIELD ELSEWHERE; THIS ONE WAS ALREADY WINDOW-
023800* SAFE SINCE IT ONLY EVER FEEDS A DISPLAY HEADING, NEVER A DATE-MATH
023900* COMPARE, SO IT WAS LEFT ALONE DURING THAT REMEDIATION PASS.
024000  01  WS-RUN-DATE-AREA.
024100      05  WS-RUN-DATE                 PIC 9(6).
024200      05  WS-RUN-DATE-R  REDEFINES WS-RUN-DATE.
024300          10  WS-RUN-YY               PIC 9(2).
024400          10  WS-RUN-MM               PIC 9(2).
024500          10  WS-RUN-DD               PIC 9(2).
024600      05  FILLER                      PIC X(2).
024700*
024800* WS-RERUN-FLAG-VIEW IS A REDEFINITION OF THE RUN-DATE-AREA GIVING A
024900* SINGLE-CHARACTER PEEK AT THE FIRST DIGIT OF THE ACCEPTED DATE.  IT
025000* WAS LAID DOWN UNDER P0311-36 AS A PLACEHOLDER FOR A REPRINT-MARKER
025100* CHARACTER THE COMPLIANCE OFFICE ASKED ABOUT ("CAN THE HEADING SAY
025200* RERUN SOMEHOW WHEN UPSI-0 IS ON?") BUT NO PARAGRAPH BELOW MOVES
025300* ANYTHING INTO OR OUT OF IT YET -- THE ANSWER WAS "LATER, IF THEY
025400* STILL WANT IT," AND AS OF THIS WRITING THEY HAVEN'T ASKED AGAIN.
025500  01  WS-RERUN-FLAG-VIEW REDEFINES WS-RUN-DATE-AREA.
025600      05  WS-RERUN-FLAG-BYTE          PIC X(1).
025700      05  FILLER                      PIC X(7).
025800*
025900  01  WS-HEADING-LINE-1.
026000      05  FILLER                      PIC X(5)  VALUE SPACES.
026100      05  FILLER                      PIC X(45) VALUE
026200          'HPCL PROCUREMENT PR COMPLIANCE - PRCSUMM'.
026300      05  FILLER                      PIC X(15) VALUE 'RUN DATE: '.
026400      05  H1-RUN-MM                   PIC 99.
026500      05  FILLER                      PIC X     VALUE '/'.
026600      05  H1-RUN-DD                   PIC 99.
026700      05  FILLER                      PIC X     VALUE '/'.
026800      05  H1-RUN-YY                   PIC 99.
026900      05  FILLER                      PIC X(59) VALUE SPACES.
027000*
027100* SECOND HEADING LINE IS THE COLUMN CAPTION ROW -- LAID OUT TO MATCH
027200* THE FIELD ORDER OF WS-DETAIL-LINE-1 BELOW SO A GLANCE AT THE TWO
027300* GROUPS SIDE BY SIDE TELLS YOU WHICH CAPTION GOES OVER WHICH FIELD.
027400  01  WS-HEADING-LINE-2.
027500      05  FILLER                      PIC X(5)  VALUE SPACES.
027600      05  FILLER                      PIC X(15) VALUE 'PR-ID'.
027700      05  FILLER                      PIC X(15) VALUE 'CATEGORY'.
027800      05  FILLER                      PIC X(19) VALUE 'ESTIMATED VALUE'.
027900      05  FILLER                      PIC X(18) VALUE 'STATUS'.
028000      05  FILLER                      PIC X(9)  VALUE 'EXCPTNS'.
028100      05  FILLER                      PIC X(9)  VALUE 'APPRVLS'.
028200      05  FILLER                      PIC X(42) VALUE SPACES.
028300*
028400* ONE OF THESE PRINTS PER PR-ID READ FROM PR-MASTER-OUT-FILE -- SEE
028500* 240-PRINT-PR-DETAIL-LINE.  THE EXCEPTION AND APPROVAL COUNT FIELDS
028600* WERE ADDED UNDER P0311-05 ONCE THE MATCHED READ AGAINST EXCPFILE
028700* AND APPRFILE WAS IN PLACE.
028800  01  WS-DETAIL-LINE-1.
028900      05  FILLER                      PIC X(5)  VALUE SPACES.
029000      05  D1-PR-ID                    PIC X(17).
029100      05  FILLER                      PIC X(1)  VALUE SPACES.
029200      05  D1-CATEGORY                 PIC X(12).
029300      05  FILLER                      PIC X(2)  VALUE SPACES.
029400      05  D1-VALUE                    PIC Z,ZZZ,ZZZ,ZZ9.99.
029500      05  FILLER                      PIC X(3)  VALUE SPACES.
029600      05  D1-STATUS                   PIC X(16).
029700      05  FILLER                      PIC X(2)  VALUE SPACES.
029800      05  D1-EXC-COUNT                PIC ZZ9.
029900      05  FILLER                      PIC X(6)  VALUE SPACES.
030000      05  D1-APPR-COUNT               PIC Z9.
030100      05  FILLER                      PIC X(47) VALUE SPACES.
030200*
030300  01  WS-DETAIL-LINE-2.
030400      05  FILLER                      PIC X(9)  VALUE SPACES.
030500      05  FILLER                      PIC X(11) VALUE 'ITEMS FOR '.
030600      05  D2-PR-ID                    PIC X(17).
030700      05  FILLER                      PIC X(4)  VALUE SPACES.
030800      05  FILLER                      PIC X(13) VALUE 'ITEM COUNT: '.
030900      05  D2-ITEM-COUNT               PIC ZZ,ZZ9.
031000      05  FILLER                      PIC X(4)  VALUE SPACES.
031100      05  FILLER                      PIC X(13) VALUE 'ITEMS TOTAL: '.
031200      05  D2-ITEM-TOTAL               PIC Z,ZZZ,ZZZ,ZZ9.99.
031300      05  FILLER                      PIC X(39) VALUE SPACES.
031400*
031500* ITEM TOTAL LINE -- ONE PER PR-ID SEEN ON PR-ITEM-FILE, PRINTED BY
031600* 340-PRINT-ITEM-TOTAL-LINE WHENEVER THE ITEM CONTROL BREAK FIRES
031700* (OR AT END OF FILE FOR THE LAST PR IN THE FILE -- SEE 300-EXIT).
031800  01  WS-TOTALS-LINE-1.
031900      05  FILLER                      PIC X(5)  VALUE SPACES.
032000      05  FILLER                      PIC X(24) VALUE
032100          'TOTAL PRS READ ........'.
032200      05  T1-TOTAL-PRS                PIC ZZZ,ZZ9.
032300      05  FILLER                      PIC X(96) VALUE SPACES.
032400*
032500  01  WS-TOTALS-LINE-2.
032600      05  FILLER                      PIC X(5)  VALUE SPACES.
032700      05  FILLER                      PIC X(15) VALUE 'DRAFT ......'.
032800      05  T2-DRAFT                    PIC ZZZ,ZZ9.
032900      05  FILLER                      PIC X(4)  VALUE SPACES.
033000      05  FILLER                    PIC X(19) VALUE 'PENDING_APPROVAL ..'.
033100      05  T2-PENDING                  PIC ZZZ,ZZ9.
033200      05  FILLER                      PIC X(4)  VALUE SPACES.
033300      05  FILLER                      PIC X(13) VALUE 'APPROVED ...'.
033400      05  T2-APPROVED                 PIC ZZZ,ZZ9.
033500      05  FILLER                      PIC X(4)  VALUE SPACES.
033600      05  FILLER                      PIC X(13) VALUE 'REJECTED ...'.
033700      05  T2-REJECTED                 PIC ZZZ,ZZ9.
033800      05  FILLER                      PIC X(27) VALUE SPACES.
033900*
034000  01  WS-TOTALS-LINE-3.
034100      05  FILLER                      PIC X(5)  VALUE SPACES.
034200      05  FILLER                      PIC X(24) VALUE
034300          'TOTAL EXCEPTIONS ......'.
034400      05  T3-TOTAL-EXC                PIC ZZZ,ZZ9.
034500      05  FILLER                      PIC X(6)  VALUE SPACES.
034600      05  FILLER                      PIC X(6)  VALUE 'LOW: '.
034700      05  T3-EXC-LOW                  PIC ZZZ,ZZ9.
034800      05  FILLER                      PIC X(4)  VALUE SPACES.
034900      05  FILLER                      PIC X(9)  VALUE 'MEDIUM: '.
035000      05  T3-EXC-MEDIUM               PIC ZZZ,ZZ9.
035100      05  FILLER                      PIC X(4)  VALUE SPACES.
035200      05  FILLER                      PIC X(7)  VALUE 'HIGH: '.
035300      05  T3-EXC-HIGH                 PIC ZZZ,ZZ9.
035400      05  FILLER                      PIC X(4)  VALUE SPACES.
035500      05  FILLER                      PIC X(11) VALUE 'CRITICAL: '.
035600      05  T3-EXC-CRITICAL             PIC ZZZ,ZZ9.
035700      05  FILLER                      PIC X(17) VALUE SPACES.
035800*
035900  01  WS-TOTALS-LINE-4.
036000      05  FILLER                      PIC X(5)  VALUE SPACES.
036100      05  FILLER                      PIC X(24) VALUE
036200          'TOTAL APPROVALS CREATED.'.
036300      05  T4-TOTAL-APPR               PIC ZZZ,ZZ9.
036400      05  FILLER                      PIC X(96) VALUE SPACES.
036500*
036600* WS-TOTALS-LINE-4-CHAR-VIEW IS A FLAT ALPHANUMERIC OVERLAY OF
036700* TOTALS LINE 4, RESERVED (LIKE WS-RERUN-FLAG-VIEW ABOVE) FOR THE
036800* REPRINT-MARKER WORK STARTED UNDER P0311-36.  THE IDEA WAS TO STAMP
036900* AN ASTERISK IN THE FIRST BYTE OF THIS LINE WHEN UPSI-0 RERUN-MODE
037000* IS ON SO A REPRINT COULD BE TOLD APART FROM AN ORIGINAL RUN AT A
037100* GLANCE; NO PARAGRAPH MOVES THROUGH THIS VIEW YET.
037200  01  WS-TOTALS-LINE-4-CHAR-VIEW REDEFINES WS-TOTALS-LINE-4.
037300      05  WS-TL4CV-MARKER-BYTE        PIC X(1).
037400      05  FILLER                      PIC X(131).
037500*
037600  01  WS-TOTALS-LINE-5.
037700      05  FILLER                      PIC X(5)  VALUE SPACES.
037800      05  FILLER                      PIC X(30) VALUE
037900          'GRAND TOTAL VALUE - ALL PRS: '.
038000      05  T5-VALUE-ALL                PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
038100      05  FILLER                      PIC X(77) VALUE SPACES.
038200*
038300  01  WS-TOTALS-LINE-6.
038400      05  FILLER                      PIC X(5)  VALUE SPACES.
038500      05  FILLER                      PIC X(30) VALUE
038600          'GRAND TOTAL VALUE - NON-REJ.: '.
038700      05  T6-VALUE-NONREJ             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
038800      05  FILLER                      PIC X(77) VALUE SPACES.
038900*
039000  01  WS-TOTALS-LINE-7.
039100      05  FILLER                      PIC X(5)  VALUE SPACES.
039200      05  FILLER                      PIC X(30) VALUE
039300          'GRAND TOTAL VALUE - ITEMS  : '.
039400      05  T7-VALUE-ITEMS              PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
039500      05  FILLER                      PIC X(77) VALUE SPACES.
039600*
039700* PR-MASTER-RECORD IS READ INTO FROM PR-MASTER-OUT-FILE; THE 88-LEVEL
039800* VALUES UNDER PR-STATUS ARE WHAT 230-ACCUMULATE-STATUS-COUNTS TESTS.
039900  COPY PRMSTREC.
040000*
040100* PR-EXCEPTION-RECORD IS READ INTO FROM EXCEPTION-FILE.  EXC-PR-ID AND
040200* EXC-SEVERITY ARE THE ONLY TWO FIELDS THIS PROGRAM ACTUALLY LOOKS AT.
040300  COPY PREXCREC.
040400*
040500* PR-APPROVAL-RECORD IS READ INTO FROM APPROVAL-FILE.  ONLY APP-PR-ID
040600* MATTERS HERE -- THIS PROGRAM COUNTS APPROVAL ROWS, IT DOES NOT CARE
040700* WHICH LEVEL OR WHETHER THE DECISION IS STILL PENDING.
040800  COPY PRAPPREC.
040900*
041000* PR-ITEM-RECORD IS READ INTO FROM PR-ITEM-FILE IN THE SEPARATE PASS
041100* IN SECTION 300.  ITM-QUANTITY AND ITM-UNIT-PRICE ARE RECOMPUTED INTO
041200* ITM-TOTAL-PRICE HERE RATHER THAN TRUSTING WHATEVER PRCBTCH WROTE, IN
041300* CASE A FUTURE RELEASE OF PRCBTCH SHIPS THE FIELD BLANK OR STALE.
041400  COPY PRITMREC.
041500*
041600  PROCEDURE DIVISION.
041700*
041800* MAIN LINE DRIVES TWO INDEPENDENT PASSES OVER PRCBTCH'S OUTPUT: THE
041900* MASTER/EXCEPTION/APPROVAL PASS (PARAGRAPH 200, DRIVEN OFF THE THREE
042000* PRIMING READS BELOW) FOLLOWED BY THE ITEM PASS (PARAGRAPH 300, WHICH
042100* OWNS ITS OWN READ CURSOR AND CONTROL BREAK).  THE TWO PASSES SHARE
042200* NO STATE -- IF YOU EVER NEED TO INTERLEAVE ITEM DETAIL WITH THE PR
042300* DETAIL LINE, THAT IS A BIGGER REWRITE THAN IT LOOKS, BECAUSE TODAY
042400* THE ITEM PASS DOESN'T EVEN OPEN UNTIL THE PR PASS HAS FULLY DRAINED.
042500  000-MAIN-LINE.
042600      PERFORM 700-OPEN-FILES THRU 700-EXIT.
042700      PERFORM 100-PRINT-HEADING THRU 100-EXIT.
042800      PERFORM 150-READ-PR-MASTER THRU 150-EXIT.
042900      PERFORM 160-READ-EXCEPTION THRU 160-EXIT.
043000      PERFORM 170-READ-APPROVAL THRU 170-EXIT.
043100      PERFORM 200-PROCESS-PR-DETAIL THRU 200-EXIT
043200               UNTIL WS-MASTER-EOF.
043300      PERFORM 300-PROCESS-ITEM-FILE THRU 300-EXIT.
043400      PERFORM 800-PRINT-SUMMARY-TOTALS THRU 800-EXIT.
043500      PERFORM 900-CLOSE-FILES THRU 900-EXIT.
043600      GOBACK.
043700*
043800* THE THREE PRIMING READS -- ONE PR-MASTER, ONE EXCEPTION, ONE
043900* APPROVAL -- HAPPEN HERE, BEFORE THE 200 LOOP EVER RUNS, SO THAT BY
044000* THE TIME PARAGRAPH 210 FIRST COMPARES EXC-PR-ID TO PR-ID BOTH SIDES
044100* ALREADY HAVE A RECORD IN THE BUFFER.  A SHOP THAT SKIPPED THIS STEP
044200* WOULD BE COMPARING AGAINST WHATEVER GARBAGE WAS LEFT IN THE RECORD
044300* AREA FROM COMPILE TIME -- AN OLD BUG CLASS IN THIS KIND OF PROGRAM.
044400  700-OPEN-FILES.
044500      OPEN INPUT  PR-MASTER-OUT-FILE
044600                  EXCEPTION-FILE
044700                  APPROVAL-FILE
044800                  PR-ITEM-FILE.
044900      OPEN OUTPUT REPORT-FILE.
045000      ACCEPT WS-RUN-DATE FROM DATE.
045100  700-EXIT.
045200      EXIT.
045300*
045400* HEADING PRINTS ONCE, AT THE TOP OF PAGE ONE, BEFORE THE FIRST PR
045500* DETAIL LINE.  THERE IS NO PAGE-BREAK LOGIC IN THIS PROGRAM -- THE
045600* REPORT RUNS AS ONE CONTINUOUS LISTING REGARDLESS OF LENGTH, WHICH
045700* HAS NEVER BEEN AN ISSUE SINCE THE COMPLIANCE OFFICE VIEWS IT ONLINE
045800* THROUGH THE REPORT DISTRIBUTION SYSTEM RATHER THAN ON GREEN BAR.
045900  100-PRINT-HEADING.
046000      MOVE WS-RUN-MM TO H1-RUN-MM.
046100      MOVE WS-RUN-DD TO H1-RUN-DD.
046200      MOVE WS-RUN-YY TO H1-RUN-YY.
046300      WRITE PRCSRPT-FD-REC FROM WS-HEADING-LINE-1 AFTER PAGE.
046400      WRITE PRCSRPT-FD-REC FROM WS-HEADING-LINE-2 AFTER 2.
046500  100-EXIT.
046600      EXIT.
046700*
046800* MASTER-SIDE READ FOR THE 200 LOOP.  ANY FILE STATUS OTHER THAN '00'
046900* OR '10' IS TREATED AS END OF FILE (AFTER LOGGING IT) SO A BAD BLOCK
047000* ON TAPE OR DASD STOPS THE PASS INSTEAD OF SPINNING FOREVER.
047100  150-READ-PR-MASTER.
047200      READ PR-MASTER-OUT-FILE INTO PR-MASTER-RECORD.
047300      EVALUATE WS-PRMSTOUT-STATUS
047400          WHEN '00'
047500              CONTINUE
047600          WHEN '10'
047700              MOVE 'Y' TO WS-MASTER-EOF-SW
047800          WHEN OTHER
047900              DISPLAY 'PRCSUMM ERROR READING PR-MASTER-OUT-FILE. RC: '
048000                      WS-PRMSTOUT-STATUS
048100              MOVE 'Y' TO WS-MASTER-EOF-SW
048200      END-EVALUATE.
048300  150-EXIT.
048400      EXIT.
048500*
048600* SUBORDINATE-SIDE READ, EXCEPTION LEG.  CALLED BOTH FROM THE PRIMING
048700* READ IN 000-MAIN-LINE AND REPEATEDLY FROM 212-TALLY-ONE-EXCEPTION
048800* WHILE EXC-PR-ID STILL MATCHES THE PR-ID CURRENTLY BEING SUMMARIZED.
048900  160-READ-EXCEPTION.
049000      READ EXCEPTION-FILE INTO PR-EXCEPTION-RECORD.
049100      EVALUATE WS-EXCPFILE-STATUS
049200          WHEN '00'
049300              CONTINUE
049400          WHEN '10'
049500              MOVE 'Y' TO WS-EXC-EOF-SW
049600          WHEN OTHER
049700              DISPLAY 'PRCSUMM ERROR READING EXCEPTION-FILE.  RC: '
049800                      WS-EXCPFILE-STATUS
049900              MOVE 'Y' TO WS-EXC-EOF-SW
050000      END-EVALUATE.
050100  160-EXIT.
050200      EXIT.
050300*
050400* SUBORDINATE-SIDE READ, APPROVAL LEG -- MIRRORS 160-READ-EXCEPTION
050500* ABOVE BUT AGAINST APPROVAL-FILE.  SEE 222-TALLY-ONE-APPROVAL.
050600  170-READ-APPROVAL.
050700      READ APPROVAL-FILE INTO PR-APPROVAL-RECORD.
050800      EVALUATE WS-APPRFILE-STATUS
050900          WHEN '00'
051000              CONTINUE
051100          WHEN '10'
051200              MOVE 'Y' TO WS-APPR-EOF-SW
051300          WHEN OTHER
051400              DISPLAY 'PRCSUMM ERROR READING APPROVAL-FILE.  RC: '
051500                      WS-APPRFILE-STATUS
051600              MOVE 'Y' TO WS-APPR-EOF-SW
051700      END-EVALUATE.
051800  170-EXIT.
051900      EXIT.
052000*
052100* ONE ITERATION OF THIS PARAGRAPH HANDLES ONE PR-ID: TALLY ITS
052200* EXCEPTIONS, TALLY ITS APPROVALS, ROLL ITS STATUS AND DOLLAR VALUE
052300* INTO THE RUN TOTALS, PRINT ITS DETAIL LINE, THEN READ THE NEXT
052400* MASTER RECORD.  THE ORDER MATTERS -- THE COUNTS HAVE TO BE KNOWN
052500* BEFORE 240 CAN MOVE THEM ONTO THE DETAIL LINE.
052600  200-PROCESS-PR-DETAIL.
052700      PERFORM 210-COUNT-EXCEPTIONS-FOR-PR THRU 210-EXIT.
052800      PERFORM 220-COUNT-APPROVALS-FOR-PR THRU 220-EXIT.
052900      PERFORM 230-ACCUMULATE-STATUS-COUNTS THRU 230-EXIT.
053000      PERFORM 240-PRINT-PR-DETAIL-LINE THRU 240-EXIT.
053100      PERFORM 150-READ-PR-MASTER THRU 150-EXIT.
053200  200-EXIT.
053300      EXIT.
053400*
053500* THE HALF OF THE MATCHED READ THAT DRAINS EXCEPTION-FILE FOR THE
053600* CURRENT PR-ID.  BECAUSE PRCBTCH GUARANTEES ALL OF A PR'S EXCEPTION
053700* ROWS ARE WRITTEN CONSECUTIVELY BEFORE THE NEXT PR STARTS, "KEEP
053800* READING WHILE THE KEY STILL MATCHES" IS SUFFICIENT -- THERE IS NO
053900* NEED FOR A LOW-KEY-SIDE ADVANCE THE WAY A TRUE TWO-FILE MERGE OF
054000* INDEPENDENTLY SOURCED FILES WOULD REQUIRE (COMPARE PRCDECN'S
054100* MATCH/MERGE AGAINST THE ONLINE DECISION QUEUE, WHICH DOES NOT GET
054200* THAT GUARANTEE AND HAS TO HANDLE ORPHAN KEYS EXPLICITLY).
054300  210-COUNT-EXCEPTIONS-FOR-PR.
054400      MOVE 0 TO WS-EXC-COUNT-FOR-PR.
054500      PERFORM 212-TALLY-ONE-EXCEPTION THRU 212-EXIT
054600               UNTIL WS-EXC-EOF OR EXC-PR-ID NOT = PR-ID.
054700  210-EXIT.
054800      EXIT.
054900*
055000* ONE EXCEPTION ROW: BUMP THE PER-PR COUNT, BUMP THE RUN TOTAL, ADD
055100* ONE TO WHICHEVER SEVERITY BUCKET APPLIES (ADDED UNDER P0311-14),
055200* THEN READ THE NEXT EXCEPTION ROW SO 210'S UNTIL TEST CAN RE-CHECK
055300* THE KEY.  A SEVERITY VALUE OUTSIDE THE FOUR KNOWN ONES FALLS
055400* THROUGH THE EVALUATE WITHOUT INCREMENTING ANY BUCKET -- THAT ROW
055500* STILL COUNTS TOWARD WS-TOTAL-EXC BUT WON'T SHOW UP IN THE
055600* BREAKDOWN, WHICH IS HOW A BAD RULEVAL.CBL SEVERITY VALUE WOULD
055700* SURFACE ON THIS REPORT (TOTAL AND BREAKDOWN SUM WOULD DISAGREE).
055800  212-TALLY-ONE-EXCEPTION.
055900      ADD 1 TO WS-EXC-COUNT-FOR-PR.
056000      ADD 1 TO WS-TOTAL-EXC.
056100      EVALUATE EXC-SEVERITY
056200          WHEN 'LOW'
056300              ADD 1 TO WS-EXC-LOW
056400          WHEN 'MEDIUM'
056500              ADD 1 TO WS-EXC-MEDIUM
056600          WHEN 'HIGH'
056700              ADD 1 TO WS-EXC-HIGH
056800          WHEN 'CRITICAL'
056900              ADD 1 TO WS-EXC-CRITICAL
057000      END-EVALUATE.
057100      PERFORM 160-READ-EXCEPTION THRU 160-EXIT.
057200  212-EXIT.
057300      EXIT.
057400*
057500* SAME PATTERN AS 210 ABOVE, AGAINST APPROVAL-FILE.  A PR CAN HAVE
057600* ZERO APPROVAL ROWS (LOW-VALUE PRS UNDER THE CFO THRESHOLD NEVER GET
057700* ONE) UP TO THREE (DRAFT NEVER APPEARS HERE, BUT PENDING/APPROVED/
057800* REJECTED PRS CAN CARRY UP TO THREE APPROVAL-LADDER ROWS -- SEE
057900* PRCBTCH'S 260-BUILD-APPROVALS FOR HOW THE LADDER GETS BUILT).
058000  220-COUNT-APPROVALS-FOR-PR.
058100      MOVE 0 TO WS-APPR-COUNT-FOR-PR.
058200      PERFORM 222-TALLY-ONE-APPROVAL THRU 222-EXIT
058300               UNTIL WS-APPR-EOF OR APP-PR-ID NOT = PR-ID.
058400  220-EXIT.
058500      EXIT.
058600*
058700* UNLIKE THE EXCEPTION SEVERITY BREAKDOWN, THIS PROGRAM DOES NOT
058800* SPLIT APPROVAL COUNTS BY LEVEL OR BY DECISION STATUS -- IT SIMPLY
058900* COUNTS ROWS.  A PENDING APPROVAL AND A DECIDED ONE COUNT THE SAME
059000* HERE; PRCDECN IS WHERE THE DECISION STATUS ACTUALLY MATTERS.
059100  222-TALLY-ONE-APPROVAL.
059200      ADD 1 TO WS-APPR-COUNT-FOR-PR.
059300      ADD 1 TO WS-TOTAL-APPR.
059400      PERFORM 170-READ-APPROVAL THRU 170-EXIT.
059500  222-EXIT.
059600      EXIT.
059700*
059800* ROLLS THE CURRENT PR'S STATUS AND ESTIMATED VALUE INTO THE RUN
059900* TOTALS.  THE NON-REJECTED GRAND VALUE (P0311-22) IS WHAT FINANCE
060000* ACTUALLY WATCHES MONTH TO MONTH -- THE ALL-PRS FIGURE INCLUDES
060100* MONEY THAT NEVER LEFT DRAFT OR GOT TURNED DOWN AND SO OVERSTATES
060200* WHAT IS ACTUALLY COMMITTED OR AT RISK.
060300  230-ACCUMULATE-STATUS-COUNTS.
060400      ADD 1 TO WS-TOTAL-PRS.
060500      EVALUATE PR-STATUS
060600          WHEN 'DRAFT'
060700              ADD 1 TO WS-CNT-DRAFT
060800          WHEN 'PENDING_APPROVAL'
060900              ADD 1 TO WS-CNT-PENDING
061000          WHEN 'APPROVED'
061100              ADD 1 TO WS-CNT-APPROVED
061200          WHEN 'REJECTED'
061300              ADD 1 TO WS-CNT-REJECTED
061400      END-EVALUATE.
061500      ADD PR-ESTIMATED-VALUE TO WS-GRAND-VALUE-ALL.
061600      IF PR-STATUS NOT = 'REJECTED'
061700          ADD PR-ESTIMATED-VALUE TO WS-GRAND-VALUE-NONREJ
061800      END-IF.
061900  230-EXIT.
062000      EXIT.
062100*
062200* MOVES THE CURRENT PR-MASTER-RECORD AND THE TWO PER-PR COUNTERS
062300* JUST COMPUTED IN 210/220 ONTO THE DETAIL LINE AND WRITES IT.  NO
062400* CONTROL BREAK HERE -- EVERY PR-ID GETS EXACTLY ONE DETAIL LINE.
062500  240-PRINT-PR-DETAIL-LINE.
062600      MOVE PR-ID              TO D1-PR-ID.
062700      MOVE PR-CATEGORY        TO D1-CATEGORY.
062800      MOVE PR-ESTIMATED-VALUE TO D1-VALUE.
062900      MOVE PR-STATUS          TO D1-STATUS.
063000      MOVE WS-EXC-COUNT-FOR-PR  TO D1-EXC-COUNT.
063100      MOVE WS-APPR-COUNT-FOR-PR TO D1-APPR-COUNT.
063200      WRITE PRCSRPT-FD-REC FROM WS-DETAIL-LINE-1 AFTER 1.
063300  240-EXIT.
063400      EXIT.
063500*
063600* SECOND PASS OF THE PROGRAM, ADDED UNDER P0311-08 -- COMPLETELY
063700* SEPARATE FROM THE MASTER/EXCEPTION/APPROVAL PASS ABOVE.  DRIVES ITS
063800* OWN READ CURSOR (310) THROUGH ITS OWN CONTROL BREAK (320), WHICH
063900* PRINTS ONE ITEM-TOTAL LINE PER DISTINCT ITM-PR-ID.  THE IF BELOW
064000* IS THE P0311-31 FIX: WITHOUT IT, THE VERY LAST PR-ID IN THE FILE
064100* NEVER TRIPS THE "KEY CHANGED" BRANCH INSIDE 320 (THERE IS NO NEXT
064200* RECORD TO COMPARE AGAINST) AND ITS ITEM TOTAL LINE WOULD NEVER
064300* PRINT -- CAUGHT UNDER INC-71120 WHEN A SINGLE-ITEM PR AT END OF
064400* FILE SHOWED UP MISSING FROM THE REPORT ENTIRELY.
064500  300-PROCESS-ITEM-FILE.
064600      PERFORM 310-READ-ITEM THRU 310-EXIT.
064700      PERFORM 320-PROCESS-ONE-ITEM THRU 320-EXIT
064800               UNTIL WS-ITEM-EOF.
064900      IF WS-ITEM-COUNT-FOR-PR > 0
065000          PERFORM 340-PRINT-ITEM-TOTAL-LINE THRU 340-EXIT
065100      END-IF.
065200  300-EXIT.
065300      EXIT.
065400*
065500* READ CURSOR FOR THE ITEM PASS -- SAME '00'/'10'/OTHER PATTERN AS
065600* THE OTHER FOUR READ PARAGRAPHS IN THIS PROGRAM.
065700  310-READ-ITEM.
065800      READ PR-ITEM-FILE INTO PR-ITEM-RECORD.
065900      EVALUATE WS-PRITMFIL-STATUS
066000          WHEN '00'
066100              CONTINUE
066200          WHEN '10'
066300              MOVE 'Y' TO WS-ITEM-EOF-SW
066400          WHEN OTHER
066500              DISPLAY 'PRCSUMM ERROR READING PR-ITEM-FILE.  RC: '
066600                      WS-PRITMFIL-STATUS
066700              MOVE 'Y' TO WS-ITEM-EOF-SW
066800      END-EVALUATE.
066900  310-EXIT.
067000      EXIT.
067100*
067200* CLASSIC CONTROL-BREAK SHAPE: THE FIRST-ITEM SWITCH PRIMES
067300* WS-PREV-ITEM-PR-ID FROM THE VERY FIRST RECORD RATHER THAN LEAVING
067400* IT AT SPACES (SPACES WOULD NEVER EQUAL A REAL PR-ID SO THE BREAK
067500* WOULD ALWAYS FIRE ON RECORD ONE, PRINTING A BOGUS BLANK-KEY TOTAL
067600* LINE AHEAD OF THE FIRST REAL ONE -- THIS SWITCH IS WHAT PREVENTS
067700* THAT).  ONCE PRIMED, ANY CHANGE IN ITM-PR-ID PRINTS THE ACCUMULATED
067800* TOTAL FOR THE PR JUST FINISHED AND RESETS THE ACCUMULATORS FOR THE
067900* NEW ONE BEFORE THIS RECORD'S OWN AMOUNT IS ADDED IN BY 330.
068000  320-PROCESS-ONE-ITEM.
068100      IF WS-FIRST-ITEM
068200          MOVE ITM-PR-ID TO WS-PREV-ITEM-PR-ID
068300          MOVE 'N' TO WS-FIRST-ITEM-SW
068400      END-IF.
068500      IF ITM-PR-ID NOT = WS-PREV-ITEM-PR-ID
068600          PERFORM 340-PRINT-ITEM-TOTAL-LINE THRU 340-EXIT
068700          MOVE 0 TO WS-ITEM-COUNT-FOR-PR
068800          MOVE 0 TO WS-ITEM-TOTAL-FOR-PR
068900          MOVE ITM-PR-ID TO WS-PREV-ITEM-PR-ID
069000      END-IF.
069100      PERFORM 330-COMPUTE-ITEM-TOTAL THRU 330-EXIT.
069200      PERFORM 310-READ-ITEM THRU 310-EXIT.
069300  320-EXIT.
069400      EXIT.
069500*
069600* RECOMPUTES THE LINE-ITEM EXTENDED PRICE FROM QUANTITY TIMES UNIT
069700* PRICE RATHER THAN TRUSTING ITM-TOTAL-PRICE AS WRITTEN -- SEE THE
069800* REMARK ABOVE THE PRITMREC COPY STATEMENT FOR WHY.  ROLLS THE
069900* RESULT INTO BOTH THE PER-PR SUBTOTAL AND THE RUN-WIDE ITEM GRAND
070000* TOTAL (WS-GRAND-ITEM-VALUE, PRINTED ON TOTALS LINE 7).
070100  330-COMPUTE-ITEM-TOTAL.
070200      COMPUTE ITM-TOTAL-PRICE = ITM-QUANTITY * ITM-UNIT-PRICE.
070300      ADD 1 TO WS-ITEM-COUNT-FOR-PR.
070400      ADD ITM-TOTAL-PRICE TO WS-ITEM-TOTAL-FOR-PR.
070500      ADD ITM-TOTAL-PRICE TO WS-GRAND-ITEM-VALUE.
070600  330-EXIT.
070700      EXIT.
070800*
070900* PRINTS THE ACCUMULATED ITEM COUNT AND DOLLAR TOTAL FOR THE PR-ID
071000* THAT JUST FINISHED (WS-PREV-ITEM-PR-ID, NOT THE ONE JUST STARTED --
071100* CALLERS MUST PERFORM THIS BEFORE OVERWRITING WS-PREV-ITEM-PR-ID).
071200  340-PRINT-ITEM-TOTAL-LINE.
071300      MOVE WS-PREV-ITEM-PR-ID     TO D2-PR-ID.
071400      MOVE WS-ITEM-COUNT-FOR-PR   TO D2-ITEM-COUNT.
071500      MOVE WS-ITEM-TOTAL-FOR-PR   TO D2-ITEM-TOTAL.
071600      WRITE PRCSRPT-FD-REC FROM WS-DETAIL-LINE-2 AFTER 1.
071700  340-EXIT.
071800      EXIT.
071900*
072000* SEVEN TOTALS LINES PRINTED IN A FIXED ORDER AT THE END OF THE RUN,
072100* AFTER BOTH PASSES HAVE FINISHED.  NONE OF THESE FIGURES ARE FED
072200* BACK INTO ANY FILE -- THEY EXIST ONLY ON THE PRINTED REPORT, WHICH
072300* IS WHY THIS PROGRAM CAN SAFELY BE RERUN (UPSI-0 RERUN-MODE, SEE THE
072400* CHANGE LOG) WITHOUT WORRYING ABOUT DUPLICATED OR DOUBLE-COUNTED
072500* DOWNSTREAM DATA -- IT ONLY EVER OPENS PRCBTCH'S OUTPUT FILES FOR
072600* INPUT.
072700  800-PRINT-SUMMARY-TOTALS.
072800      MOVE WS-TOTAL-PRS      TO T1-TOTAL-PRS.
072900      WRITE PRCSRPT-FD-REC FROM WS-TOTALS-LINE-1 AFTER 2.
073000      MOVE WS-CNT-DRAFT      TO T2-DRAFT.
073100      MOVE WS-CNT-PENDING    TO T2-PENDING.
073200      MOVE WS-CNT-APPROVED   TO T2-APPROVED.
073300      MOVE WS-CNT-REJECTED   TO T2-REJECTED.
073400      WRITE PRCSRPT-FD-REC FROM WS-TOTALS-LINE-2 AFTER 1.
073500      MOVE WS-TOTAL-EXC      TO T3-TOTAL-EXC.
073600      MOVE WS-EXC-LOW        TO T3-EXC-LOW.
073700      MOVE WS-EXC-MEDIUM     TO T3-EXC-MEDIUM.
073800      MOVE WS-EXC-HIGH       TO T3-EXC-HIGH.
073900      MOVE WS-EXC-CRITICAL   TO T3-EXC-CRITICAL.
074000      WRITE PRCSRPT-FD-REC FROM WS-TOTALS-LINE-3 AFTER 1.
074100      MOVE WS-TOTAL-APPR     TO T4-TOTAL-APPR.
074200      WRITE PRCSRPT-FD-REC FROM WS-TOTALS-LINE-4 AFTER 1.
074300      MOVE WS-GRAND-VALUE-ALL     TO T5-VALUE-ALL.
074400      WRITE PRCSRPT-FD-REC FROM WS-TOTALS-LINE-5 AFTER 2.
074500      MOVE WS-GRAND-VALUE-NONREJ  TO T6-VALUE-NONREJ.
074600      WRITE PRCSRPT-FD-REC FROM WS-TOTALS-LINE-6 AFTER 1.
074700      MOVE WS-GRAND-ITEM-VALUE    TO T7-VALUE-ITEMS.
074800      WRITE PRCSRPT-FD-REC FROM WS-TOTALS-LINE-7 AFTER 1.
074900  800-EXIT.
075000      EXIT.
075100*
075200* CLOSES ALL FIVE FILES AND RETURNS.  NO SPECIAL CLEANUP -- THIS
075300* PROGRAM NEVER OPENS ANYTHING FOR OUTPUT EXCEPT THE REPORT.
075400  900-CLOSE-FILES.
075500      CLOSE PR-MASTER-OUT-FILE
075600            EXCEPTION-FILE
075700            APPROVAL-FILE
075800            PR-ITEM-FILE
075900            REPORT-FILE.
076000  900-EXIT.
076100      EXIT.
